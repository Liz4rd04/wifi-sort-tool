000100******************************************************************
000200*    CP-DEVREC                                                  *
000300*    LAYOUT OF THE NORMALIZED WIRELESS DEVICE RECORD            *
000400*    SOURCE:  DDDEVIN (FIXED, 226 BYTES/RECORD)                 *
000500******************************************************************
000600*    REL POS (001:017)  HARDWARE ADDRESS OF THE DEVICE          *
000700*    REL POS (018:032)  ADVERTISED NETWORK NAME (SSID)          *
000800*    REL POS (050:020)  DEVICE TYPE (AP / CLIENT / UNKNOWN)     *
000900*    REL POS (070:024)  MANUFACTURER FROM MAC PREFIX LOOKUP     *
001000*    REL POS (094:006)  ENCRYPTION CAPABILITY BIT-MASK          *
001100*    REL POS (100:008)  REPORTED CHANNEL, RAW TEXT              *
001200*    REL POS (108:008)  CENTER FREQUENCY, KHZ OR MHZ            *
001300*    REL POS (116:004)  LAST RSSI READING, DBM                  *
001400*    REL POS (120:004)  MINIMUM RSSI READING, DBM               *
001500*    REL POS (124:004)  MAXIMUM RSSI READING, DBM               *
001600*    REL POS (128:009)  TOTAL PACKET COUNT                      *
001700*    REL POS (137:009)  DATA PACKET COUNT                       *
001800*    REL POS (146:012)  TOTAL DATA VOLUME, BYTES                *
001900*    REL POS (158:019)  TIMESTAMP OF FIRST SIGHTING             *
002000*    REL POS (177:019)  TIMESTAMP OF LAST SIGHTING              *
002100*    REL POS (196:005)  AVERAGE LATITUDE  (COMP-3 PACKED)       *
002200*    REL POS (201:005)  AVERAGE LONGITUDE (COMP-3 PACKED)       *
002300*    REL POS (206:004)  AVERAGE ALTITUDE, METERS (COMP-3)       *
002400*    REL POS (210:012)  RADIO TECHNOLOGY NAME                   *
002500******************************************************************
002600 01  DEV-RECORD.
002700     03  DEV-MAC                 PIC X(17).
002800     03  DEV-SSID                PIC X(32).
002900     03  DEV-TYPE                PIC X(20).
003000     03  DEV-MANUFACTURER        PIC X(24).
003100     03  DEV-CRYPT-SET           PIC 9(06).
003200     03  DEV-CHANNEL-RAW         PIC X(08).
003300*    ALTERNATE VIEW OF DEV-CHANNEL-RAW USED BY THE PARSER IN
003400*    2300-PARSE-CHANNEL-RAW-I TO PICK OFF THE LEADING DIGITS.
003500     03  DEV-CHANRAW-CHARS REDEFINES DEV-CHANNEL-RAW
003600                              PIC X(01) OCCURS 8 TIMES.
003700     03  DEV-FREQ-KHZ             PIC 9(08).
003800     03  DEV-RSSI-LAST            PIC S9(04).
003900     03  DEV-RSSI-MIN             PIC S9(04).
004000     03  DEV-RSSI-MAX             PIC S9(04).
004100     03  DEV-PACKETS-TOTAL        PIC 9(09).
004200     03  DEV-PACKETS-DATA         PIC 9(09).
004300     03  DEV-DATA-SIZE-BYTES      PIC 9(12).
004400     03  DEV-FIRST-SEEN           PIC X(19).
004500     03  DEV-LAST-SEEN            PIC X(19).
004600     03  DEV-LATITUDE             PIC S9(03)V9(06) COMP-3.
004700     03  DEV-LONGITUDE            PIC S9(03)V9(06) COMP-3.
004800     03  DEV-ALTITUDE-M           PIC S9(05)V9(02) COMP-3.
004900     03  DEV-PHY-NAME             PIC X(12).
005000     03  FILLER                   PIC X(05)   VALUE SPACES.
005100******************************************************************
005200*    FIELDS DERIVED BY DEVICE-SORT.  NOT PRESENT ON DDDEVIN -    *
005300*    CARRIED HERE ONLY SO ONE GROUP MOVE BUILDS EACH REPORT ROW. *
005400******************************************************************
005500 01  DEV-DERIVED.
005600     03  DEV-ENCRYPTION           PIC X(20).
005700     03  DEV-CHANNEL              PIC 9(03).
005800     03  DEV-FREQUENCY-MHZ        PIC 9(05)V9(03).
005900     03  FILLER                   PIC X(05)   VALUE SPACES.
