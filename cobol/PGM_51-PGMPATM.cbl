000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMPATM.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  STATE OFFICE OF INFORMATION SECURITY.
000500 DATE-WRITTEN.  09/12/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - AGENCY INTERNAL USE ONLY.
000800******************************************************************
000900*    PGMPATM  -  SSID PATTERN MATCH SUBROUTINE                  *
001000*                                                                *
001100*    CALLED FROM PGMWSRT (WIRELESS DEVICE SORT/REPORT) ONCE     *
001200*    FOR THE CLIENT PATTERN TABLE AND, WHEN THAT TABLE DOES NOT *
001300*    MATCH, ONCE MORE FOR THE EXCLUDE PATTERN TABLE.            *
001400*                                                                *
001500*    RETURNS 'MATCHED' IF THE SSID PASSED BY THE CALLER GLOB-   *
001600*    MATCHES ANY NON-BLANK ENTRY IN THE PATTERN TABLE PASSED BY *
001700*    THE CALLER.  '*' MEANS ANY RUN OF CHARACTERS (INCLUDING    *
001800*    NONE), '?' MEANS EXACTLY ONE CHARACTER, ALL OTHER          *
001900*    CHARACTERS MUST MATCH LITERALLY.  COMPARISON IS CASE-      *
002000*    INSENSITIVE.  THE RESERVED PATTERN '<EMPTY>' MATCHES ONLY  *
002100*    A ZERO-LENGTH (ALL-BLANK) SSID AND IS OTHERWISE IGNORED.   *
002200*                                                                *
002300*    LINKAGE (SEE LK-PATM-PARMS BELOW):                         *
002400*      LK-PATM-SSID          IN   THE SSID TO TEST, AS-IS       *
002500*      LK-PATM-PAT-COUNT     IN   HOW MANY ENTRIES OF THE TABLE *
002600*                                 BELOW ARE ACTUALLY IN USE     *
002700*      LK-PATM-PAT-TABLE     IN   UP TO 200 PATTERN ENTRIES     *
002800*      LK-PATM-MATCH-FLAG    OUT  'Y' IF ANY ENTRY MATCHED      *
002900*    SAMPLE CALL (FROM PGMWSRT'S 2600-CLASSIFY-I):               *
003000*      CALL 'PGMPATM' USING LK-PATM-PARMS.                       *
003100*    NO FILES ARE OPENED BY THIS SUBROUTINE - IT IS PURE         *
003200*    WORKING-STORAGE LOGIC AGAINST WHATEVER THE CALLER PASSES.   *
003300******************************************************************
003400*    CHANGE LOG                                                 *
003500*    ----------                                                 *
003600*    09/12/94  RTH  0000  ORIGINAL CODING FOR PROJECT WSRT.     * RTH0000 
003700*    10/03/94  RTH  0000  ADDED THE '<EMPTY>' SPECIAL PATTERN   * RTH0000 
003800*                         PER SECURITY OFFICE REQUEST.          * RTH0000 
003900*    02/17/95  LDM  0114  CORRECTED THE '*' BACKTRACK LOGIC -   * LDM0114 
004000*                         PATTERN 'A*B*C' WAS FAILING AGAINST   * LDM0114 
004100*                         AN SSID THAT SATISFIED IT.            * LDM0114 
004200*    06/06/95  LDM  0129  CASE FOLD MOVED AHEAD OF THE LENGTH   * LDM0129 
004300*                         SCAN SO TRAILING BLANKS ARE NOT       * LDM0129 
004400*                         DISTURBED BY THE INSPECT.             * LDM0129 
004500*    01/09/97  JHK  0203  PATTERN TABLE SIZE RAISED FROM 100 TO * JHK0203 
004600*                         200 ENTRIES FOR THE STATE FAIRGROUNDS * JHK0203 
004700*                         SURVEY (LARGE CLIENT SSID LIST).      * JHK0203 
004800*    11/19/98  MPC  0261  Y2K REVIEW - NO DATE FIELDS IN THIS   * MPC0261 
004900*                         SUBROUTINE.  NO CHANGE REQUIRED.      * MPC0261 
005000*    04/02/01  DAO  0318  '<EMPTY>' HEAD-COMPARE NOW ALSO CHECKS* DAO0318 
005100*                         THE TRAILING 25 BYTES ARE BLANK SO A  * DAO0318 
005200*                         PATTERN LIKE '<EMPTY>XYZ' NO LONGER   * DAO0318 
005300*                         FALSE-MATCHES ON THE HEAD ALONE.      * DAO0318 
005400*    08/14/03  DAO  0355  MINOR - RENAMED WORKING CURSORS FOR   * DAO0355 
005500*                         CLARITY DURING THE WSRT/KMRG SPLIT.   * DAO0355 
005600*    12/01/04  DAO  0377  DOCUMENTATION PASS - ADDED THE        * DAO0377 
005700*                         LINKAGE/SAMPLE CALL BLOCK ABOVE, THE  * DAO0377 
005800*                         PARAGRAPH INDEX AND GLOB ALGORITHM    * DAO0377 
005900*                         SUMMARY BELOW; NO LOGIC CHANGE.       * DAO0377 
006000*    01/22/05  DAO  0381  SITE REVIEW - THE ELSE BRANCH OF      * DAO0381 
006100*                         2000-PROCESO WAS RE-TESTING           * DAO0381 
006200*                         WS-PATTERN-HEAD-7 NOT = '<EMPTY>'     * DAO0381 
006300*                         BEFORE FALLING INTO THE GLOB ENGINE;  * DAO0381 
006400*                         SINCE THAT BRANCH IS ONLY EVER        * DAO0381 
006500*                         REACHED WHEN THE OUTER IF ABOVE HAS   * DAO0381 
006600*                         ALREADY FAILED, THE RE-TEST WAS TRUE  * DAO0381 
006700*                         WHENEVER THE HEAD ALONE STILL SPELLED * DAO0381 
006800*                         '<EMPTY>' (E.G. PATTERN '<EMPTY>XYZ') * DAO0381 
006900*                         AND SILENTLY SKIPPED THE GLOB ENGINE  * DAO0381 
007000*                         FOR THAT ENTRY - IT COULD NEVER MATCH * DAO0381 
007100*                         ANY SSID, INCLUDING ITS OWN LITERAL   * DAO0381 
007200*                         TEXT.  REMOVED THE REDUNDANT RE-TEST  * DAO0381 
007300*                         SO THE ELSE BRANCH ALWAYS RUNS THE    * DAO0381 
007400*                         GLOB ENGINE.                          * DAO0381 
007500******************************************************************
007600
007700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000
008100 SPECIAL-NAMES.
008200*    C01/TOP-OF-FORM CARRIED FORWARD FROM THE SHOP'S STANDARD
008300*    JOB SKELETON EVEN THOUGH THIS SUBROUTINE WRITES NOTHING TO
008400*    A PRINTER FILE - NOT REFERENCED ANYWHERE BELOW.
008500     C01 IS TOP-OF-FORM.
008600
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900*    NO SELECT ENTRIES - THIS SUBROUTINE OPENS NO FILES OF ITS
009000*    OWN, IT ONLY WORKS AGAINST THE PARAMETERS THE CALLER PASSES.
009100
009200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009300 DATA DIVISION.
009400 FILE SECTION.
009500*    NO FD ENTRIES, FOR THE SAME REASON AS FILE-CONTROL ABOVE.
009600
009700 WORKING-STORAGE SECTION.
009800*========================*
009900*    WORKING-STORAGE LAYOUT, TOP TO BOTTOM:
010000*      CASE-FOLD TABLE            THE INSPECT CONVERTING PAIR
010100*      WORKING COPIES             CALLER'S SSID/PATTERN, FOLDED
010200*      LENGTHS AND CURSORS        ALL BINARY, DRIVE THE GLOB SCAN
010300*      SWITCHES                   ONE PER PERFORM ... UNTIL LOOP
010400*-----------  CASE-FOLD TABLE  ----------------------------------
010500*    STANDARD INSPECT CONVERTING PAIR - FOLDS BOTH THE SSID AND
010600*    EVERY PATTERN ENTRY TO LOWER CASE SO THE MATCH IS CASE-
010700*    INSENSITIVE PER THE PROGRAM BANNER ABOVE.
010800 77  WS-UPPER-ALPHA          PIC X(26)
010900                              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011000 77  WS-LOWER-ALPHA          PIC X(26)
011100                              VALUE 'abcdefghijklmnopqrstuvwxyz'.
011200
011300*-----------  WORKING COPIES OF SSID AND PATTERN  ---------------
011400*    THE CALLER'S SSID IS NEVER MODIFIED IN PLACE - IT IS COPIED
011500*    HERE BEFORE THE CASE FOLD SO LK-PATM-SSID COMES BACK TO
011600*    THE CALLER EXACTLY AS PASSED.
011700 01  WS-SSID-WORK             PIC X(32).
011800*    CHARACTER-AT-A-TIME VIEW USED BY THE LENGTH SCAN AND THE
011900*    GLOB MATCH BELOW.
012000 01  WS-SSID-CHARS REDEFINES WS-SSID-WORK
012100                               PIC X(01) OCCURS 32 TIMES.
012200
012300*    SAME TREATMENT FOR WHICHEVER PATTERN TABLE ENTRY IS
012400*    CURRENTLY BEING TESTED - RELOADED FRESH EACH TIME THROUGH
012500*    2000-PROCESO.
012600 01  WS-PATTERN-WORK          PIC X(32).
012700 01  WS-PATTERN-CHARS REDEFINES WS-PATTERN-WORK
012800                               PIC X(01) OCCURS 32 TIMES.
012900*    HEAD VIEW - USED ONLY TO SPOT THE '<EMPTY>' RESERVED WORD.
013000 01  WS-PATTERN-HEAD REDEFINES WS-PATTERN-WORK.
013100     03  WS-PATTERN-HEAD-7      PIC X(07).
013200     03  WS-PATTERN-HEAD-REST   PIC X(25).
013300
013400*-----------  LENGTHS AND CURSORS (ALL BINARY)  -----------------
013500*    WS-SLEN/WS-PLEN ARE COMPUTED ONCE PER SSID/PATTERN AND HELD
013600*    FOR THE DURATION OF THE GLOB MATCH - TRAILING BLANKS ARE
013700*    NEVER PART OF THE COMPARE.
013800 77  WS-SLEN                  PIC 9(04)  COMP  VALUE ZERO.
013900 77  WS-PLEN                  PIC 9(04)  COMP  VALUE ZERO.
014000*    INDEX INTO LK-PATM-PAT-TABLE - DRIVES THE OUTER LOOP IN
014100*    MAIN-PROGRAM, ONE PATTERN ENTRY AT A TIME.
014200 77  WS-PAT-IDX               PIC 9(04)  COMP  VALUE ZERO.
014300*    WS-SCUR/WS-PCUR ARE THE GLOB MATCH'S TWO RUNNING CURSORS -
014400*    ONE INTO THE SSID, ONE INTO THE PATTERN.
014500 77  WS-SCUR                  PIC 9(04)  COMP  VALUE ZERO.
014600 77  WS-PCUR                  PIC 9(04)  COMP  VALUE ZERO.
014700*    WS-STARP/WS-STARMARK REMEMBER THE MOST RECENT '*' SEEN AND
014800*    THE SSID POSITION IT COVERED, SO A FAILED GUESS CAN BACK
014900*    UP - SEE 2200-GLOB-MATCH.
015000 77  WS-STARP                 PIC 9(04)  COMP  VALUE ZERO.
015100 77  WS-STARMARK              PIC 9(04)  COMP  VALUE ZERO.
015200*    SHARED VARYING INDEX FOR BOTH LENGTH-SCAN LOOPS
015300*    (1100-CALC-SSID-LEN AND 2100-CALC-PATTERN-LEN) - NEVER
015400*    LIVE IN BOTH AT ONCE, SO ONE 77-LEVEL COVERS BOTH.
015500 77  WS-SCAN-IDX              PIC 9(04)  COMP  VALUE ZERO.
015600
015700*-----------  SWITCHES  ------------------------------------------
015800*    SET BY EITHER LENGTH SCAN THE MOMENT A NON-BLANK CHARACTER
015900*    IS FOUND SCANNING BACKWARD FROM POSITION 32.
016000 77  WS-SCAN-DONE             PIC X(01)  VALUE 'N'.
016100     88  WS-SCAN-IS-DONE          VALUE 'Y'.
016200     88  WS-SCAN-NOT-DONE         VALUE 'N'.
016300
016400*    DRIVES 2210-GLOB-STEP'S PERFORM ... UNTIL LOOP - SET THE
016500*    MOMENT THE GLOB EITHER SUCCEEDS OR DEFINITELY FAILS.
016600 77  WS-GLOB-DONE              PIC X(01) VALUE 'N'.
016700     88  WS-GLOB-IS-DONE           VALUE 'Y'.
016800     88  WS-GLOB-NOT-DONE          VALUE 'N'.
016900
017000*    THE GLOB MATCH'S OWN RESULT, TESTED BY 2000-PROCESO AFTER
017100*    2200-GLOB-MATCH RETURNS.
017200 77  WS-GLOB-RESULT            PIC X(01) VALUE 'N'.
017300     88  WS-GLOB-MATCHED           VALUE 'Y'.
017400     88  WS-GLOB-NOT-MATCHED       VALUE 'N'.
017500
017600*    DRIVES 2221-SKIP-TRAILING-STAR'S LOOP IN 2220-FINISH-MATCH.
017700 77  WS-SKIP-DONE              PIC X(01) VALUE 'N'.
017800     88  WS-SKIP-IS-DONE           VALUE 'Y'.
017900     88  WS-SKIP-NOT-DONE          VALUE 'N'.
018000
018100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018200 LINKAGE SECTION.
018300*================*
018400*    ONE GROUP, PASSED BY REFERENCE ON THE CALL STATEMENT -
018500*    SEE THE SAMPLE CALL IN THE TOP-OF-PROGRAM BANNER.
018600 01  LK-PATM-PARMS.
018700*        THE SSID BEING TESTED, EXACTLY AS PGMWSRT READ IT -
018800*        NOT MODIFIED HERE.
018900     03  LK-PATM-SSID              PIC X(32).
019000*        HOW MANY OF THE 200 LK-PATM-PAT-TABLE SLOTS BELOW ARE
019100*        ACTUALLY LOADED - THE CALLER SETS THIS, NOT THIS
019200*        SUBROUTINE.
019300     03  LK-PATM-PAT-COUNT         PIC 9(04)  COMP.
019400*        THE ANSWER - 'Y' IF ANY TABLE ENTRY MATCHED, 'N'
019500*        OTHERWISE.  SET 'N' AT ENTRY BY 1000-INICIO.
019600     03  LK-PATM-MATCH-FLAG        PIC X(01).
019700         88  LK-PATM-MATCHED           VALUE 'Y'.
019800         88  LK-PATM-NOT-MATCHED       VALUE 'N'.
019900*        THE PATTERN TABLE ITSELF - EITHER PGMWSRT'S CLIENT
020000*        TABLE OR ITS EXCLUDE TABLE, DEPENDING ON WHICH CALL
020100*        THIS IS.
020200     03  LK-PATM-PAT-TABLE.
020300         05  LK-PATM-PAT-ENTRY     PIC X(32)  OCCURS 200 TIMES.
020400     03  FILLER                    PIC X(04).
020500
020600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020700 PROCEDURE DIVISION USING LK-PATM-PARMS.
020800*-----------------------------------------------------------------
020900*    PARAGRAPH INDEX:
021000*    MAIN-PROGRAM                     TOP-LEVEL DRIVER
021100*    1000-INICIO                         SETUP, FOLDS/LENGTHS SSID
021200*    1100-CALC-SSID-LEN                     TRAILING-BLANK SCAN
021300*    2000-PROCESO                        TESTS ONE PATTERN ENTRY
021400*    2100-CALC-PATTERN-LEN                  TRAILING-BLANK SCAN
021500*    2110-CALC-PATTERN-LEN-STEP                ONE SCAN STEP
021600*    2200-GLOB-MATCH                     THE '*'/'?' GLOB ENGINE
021700*    2210-GLOB-STEP                          ONE MATCH STEP
021800*    2220-FINISH-MATCH                       END-OF-SSID CHECK
021900*    2221-SKIP-TRAILING-STAR                 SKIPS '*' AT END
022000*    9999-FINAL                          NO-OP, KEPT FOR SYMMETRY
022100*-----------------------------------------------------------------
022200*    GLOB ALGORITHM SUMMARY (SEE 2200-GLOB-MATCH FOR THE CODE):
022300*    A CLASSIC TWO-CURSOR ITERATIVE MATCH, NOT A RECURSIVE ONE -
022400*    RECURSION IS AVOIDED SINCE THIS SHOP'S COMPILER OF RECORD
022500*    AT THE TIME (SEE DATE-WRITTEN ABOVE) HAD NO RELIABLE
022600*    SUPPORT FOR IT.  WS-SCUR WALKS THE SSID, WS-PCUR WALKS THE
022700*    PATTERN.  A LITERAL CHARACTER OR '?' ADVANCES BOTH CURSORS
022800*    ONE POSITION.  A '*' RECORDS ITS OWN POSITION IN WS-STARP
022900*    AND THE CURRENT SSID POSITION IN WS-STARMARK, THEN
023000*    OPTIMISTICALLY ADVANCES ONLY THE PATTERN CURSOR (TRY
023100*    MATCHING ZERO CHARACTERS UNDER THE STAR FIRST).  IF A LATER
023200*    STEP FAILS TO MATCH AND A '*' WAS SEEN, THE ENGINE BACKS UP
023300*    TO JUST AFTER THAT '*' AND RETRIES HAVING CONSUMED ONE MORE
023400*    SSID CHARACTER UNDER IT - THIS IS THE BACKTRACK THE
023500*    02/17/95 CHANGE-LOG ENTRY FIXED.
023600*-----------------------------------------------------------------
023700
023800*    ENTRY POINT - RUNS THE PATTERN TABLE ONE ENTRY AT A TIME
023900*    UNTIL EITHER A MATCH IS FOUND OR THE TABLE IS EXHAUSTED.
024000 MAIN-PROGRAM.
024100
024200     PERFORM 1000-INICIO      THRU 1000-INICIO-F.
024300     PERFORM 2000-PROCESO     THRU 2000-PROCESO-F
024400              UNTIL WS-PAT-IDX > LK-PATM-PAT-COUNT
024500                 OR LK-PATM-MATCHED.
024600     PERFORM 9999-FINAL       THRU 9999-FINAL-F.
024700
024800*    RETURNS TO THE CALLER WITH LK-PATM-MATCH-FLAG SET.
024900 MAIN-PROGRAM-F. GOBACK.
025000
025100*-----------------------------------------------------------------
025200*    RESETS THE MATCH FLAG, PRIMES THE PATTERN-TABLE INDEX AT 1,
025300*    AND CASE-FOLDS/LENGTH-SCANS THE CALLER'S SSID ONCE UP
025400*    FRONT SO EVERY PATTERN-TABLE ENTRY IS TESTED AGAINST THE
025500*    SAME PREPARED COPY.
025600 1000-INICIO.
025700
025800     SET LK-PATM-NOT-MATCHED TO TRUE
025900     MOVE 1                   TO WS-PAT-IDX
026000     MOVE LK-PATM-SSID        TO WS-SSID-WORK
026100     INSPECT WS-SSID-WORK CONVERTING WS-UPPER-ALPHA
026200                                  TO WS-LOWER-ALPHA
026300     SET WS-SCAN-NOT-DONE     TO TRUE
026400     MOVE 0                   TO WS-SLEN
026500     PERFORM 1100-CALC-SSID-LEN THRU 1100-CALC-SSID-LEN-F
026600              VARYING WS-SCAN-IDX FROM 32 BY -1
026700                 UNTIL WS-SCAN-IDX = 0
026800                    OR WS-SCAN-IS-DONE.
026900 1000-INICIO-F. EXIT.
027000
027100*-----  CALCULATES WS-SLEN, THE LENGTH OF WS-SSID-WORK IGNORING
027200*-----  TRAILING BLANKS (ZERO IF THE SSID IS COMPLETELY BLANK).
027300 1100-CALC-SSID-LEN.
027400
027500     IF WS-SSID-CHARS(WS-SCAN-IDX) NOT = SPACE
027600        MOVE WS-SCAN-IDX      TO WS-SLEN
027700        SET WS-SCAN-IS-DONE   TO TRUE
027800     END-IF.
027900 1100-CALC-SSID-LEN-F. EXIT.
028000
028100*-----------------------------------------------------------------
028200*    TESTS ONE PATTERN-TABLE ENTRY AGAINST THE PREPARED SSID.
028300*    THE RESERVED '<EMPTY>' PATTERN IS HANDLED SEPARATELY FROM
028400*    THE GLOB ENGINE - IT NEVER GOES THROUGH 2200-GLOB-MATCH AT
028500*    ALL, IT JUST TESTS WS-SLEN = 0.  THE HEAD-7/HEAD-REST TEST
028600*    (SEE THE 04/02/01 HISTORY ENTRY) REQUIRES BOTH THE FIRST
028700*    7 BYTES TO SPELL '<EMPTY>' AND THE REMAINING 25 BYTES TO BE
028800*    BLANK, SO A PATTERN LIKE '<EMPTY>XYZ' FALLS THROUGH TO THE
028900*    ELSE BELOW AND IS TREATED AS AN ORDINARY GLOB PATTERN.  THE
029000*    ELSE BRANCH IS ONLY EVER REACHED ONCE THE OUTER IF HAS
029100*    ALREADY FAILED, SO IT RUNS THE GLOB ENGINE UNCONDITIONALLY -
029200*    SEE THE 01/22/05 HISTORY ENTRY FOR WHY A RE-TEST OF
029300*    WS-PATTERN-HEAD-7 WAS REMOVED FROM HERE.
029400 2000-PROCESO.
029500
029600     MOVE LK-PATM-PAT-ENTRY(WS-PAT-IDX) TO WS-PATTERN-WORK
029700     INSPECT WS-PATTERN-WORK CONVERTING WS-UPPER-ALPHA
029800                                    TO WS-LOWER-ALPHA
029900
030000     IF WS-PATTERN-HEAD-7 = '<empty>'
030100        AND WS-PATTERN-HEAD-REST = SPACES
030200        IF WS-SLEN = 0
030300           SET LK-PATM-MATCHED TO TRUE
030400        END-IF
030500     ELSE
030600        PERFORM 2100-CALC-PATTERN-LEN
030700           THRU 2100-CALC-PATTERN-LEN-F
030800        PERFORM 2200-GLOB-MATCH THRU 2200-GLOB-MATCH-F
030900        IF WS-GLOB-MATCHED
031000           SET LK-PATM-MATCHED TO TRUE
031100        END-IF
031200     END-IF
031300
031400     ADD 1 TO WS-PAT-IDX.
031500 2000-PROCESO-F. EXIT.
031600
031700*-----  CALCULATES WS-PLEN, THE LENGTH OF WS-PATTERN-WORK IGNORING
031800*-----  TRAILING BLANKS.
031900 2100-CALC-PATTERN-LEN.
032000
032100     SET WS-SCAN-NOT-DONE     TO TRUE
032200     MOVE 0                   TO WS-PLEN
032300     PERFORM 2110-CALC-PATTERN-LEN-STEP
032400        THRU 2110-CALC-PATTERN-LEN-STEP-F
032500           VARYING WS-SCAN-IDX FROM 32 BY -1
032600              UNTIL WS-SCAN-IDX = 0
032700                 OR WS-SCAN-IS-DONE.
032800 2100-CALC-PATTERN-LEN-F. EXIT.
032900
033000 2110-CALC-PATTERN-LEN-STEP.
033100
033200     IF WS-PATTERN-CHARS(WS-SCAN-IDX) NOT = SPACE
033300        MOVE WS-SCAN-IDX      TO WS-PLEN
033400        SET WS-SCAN-IS-DONE   TO TRUE
033500     END-IF.
033600 2110-CALC-PATTERN-LEN-STEP-F. EXIT.
033700
033800*-----  ITERATIVE '*'/'?' GLOB MATCH OF WS-SSID-CHARS(1:WS-SLEN)
033900*-----  AGAINST WS-PATTERN-CHARS(1:WS-PLEN).  WS-STARP REMEMBERS
034000*-----  THE LAST '*' SEEN SO A FAILED GUESS CAN BACK UP AND TRY
034100*-----  CONSUMING ONE MORE SSID CHARACTER UNDER THAT '*' - SEE
034200*-----  THE 02/17/95 CHANGE-LOG ENTRY ABOVE.  SEE THE GLOB
034300*-----  ALGORITHM SUMMARY IN THE BANNER ABOVE PROCEDURE DIVISION
034400*-----  FOR THE FULL WALKTHROUGH.
034500 2200-GLOB-MATCH.
034600
034700     MOVE 1                   TO WS-SCUR
034800     MOVE 1                   TO WS-PCUR
034900     MOVE 0                   TO WS-STARP
035000     MOVE 0                   TO WS-STARMARK
035100     SET WS-GLOB-NOT-DONE     TO TRUE
035200     SET WS-GLOB-NOT-MATCHED  TO TRUE
035300     PERFORM 2210-GLOB-STEP THRU 2210-GLOB-STEP-F
035400              UNTIL WS-GLOB-IS-DONE.
035500 2200-GLOB-MATCH-F. EXIT.
035600
035700*    ONE STEP OF THE GLOB ENGINE - EACH WHEN CLAUSE IS ONE OF
035800*    THE FIVE CASES THE ALGORITHM SUMMARY ABOVE DESCRIBES.
035900 2210-GLOB-STEP.
036000
036100     EVALUATE TRUE
036200*          SSID FULLY CONSUMED - SUCCEED ONLY IF WHATEVER IS
036300*          LEFT OF THE PATTERN IS ALL '*'.
036400        WHEN WS-SCUR > WS-SLEN
036500           PERFORM 2220-FINISH-MATCH THRU 2220-FINISH-MATCH-F
036600           SET WS-GLOB-IS-DONE TO TRUE
036700*          PATTERN FULLY CONSUMED BUT SSID CHARACTERS REMAIN -
036800*          NO WAY TO MATCH THE REST, FAIL OUTRIGHT.
036900        WHEN WS-PCUR > WS-PLEN
037000           SET WS-GLOB-NOT-MATCHED TO TRUE
037100           SET WS-GLOB-IS-DONE TO TRUE
037200*          LITERAL MATCH OR '?' WILDCARD - CONSUME ONE
037300*          CHARACTER FROM EACH SIDE.
037400        WHEN WS-PATTERN-CHARS(WS-PCUR) = '?'
037500           OR WS-PATTERN-CHARS(WS-PCUR) = WS-SSID-CHARS(WS-SCUR)
037600           ADD 1 TO WS-SCUR
037700           ADD 1 TO WS-PCUR
037800*          '*' WILDCARD - REMEMBER WHERE IT IS AND WHERE THE
037900*          SSID WAS, THEN OPTIMISTICALLY TRY MATCHING ZERO
038000*          CHARACTERS UNDER IT.
038100        WHEN WS-PATTERN-CHARS(WS-PCUR) = '*'
038200           MOVE WS-PCUR       TO WS-STARP
038300           MOVE WS-SCUR       TO WS-STARMARK
038400           ADD 1 TO WS-PCUR
038500*          THE OPTIMISTIC GUESS ABOVE FAILED - BACK UP TO JUST
038600*          AFTER THE LAST '*' AND RETRY HAVING CONSUMED ONE MORE
038700*          SSID CHARACTER UNDER IT.  THIS IS THE BACKTRACK STEP.
038800        WHEN WS-STARP > 0
038900           ADD 1 TO WS-STARMARK
039000           COMPUTE WS-PCUR = WS-STARP + 1
039100           MOVE WS-STARMARK   TO WS-SCUR
039200*          NO LITERAL MATCH, NO WILDCARD, AND NO '*' TO BACK UP
039300*          TO - DEFINITE FAILURE.
039400        WHEN OTHER
039500           SET WS-GLOB-NOT-MATCHED TO TRUE
039600           SET WS-GLOB-IS-DONE TO TRUE
039700     END-EVALUATE.
039800 2210-GLOB-STEP-F. EXIT.
039900
040000*-----  ALL SSID CHARACTERS CONSUMED - MATCH SUCCEEDS ONLY IF
040100*-----  EVERY REMAINING PATTERN CHARACTER IS '*'.
040200 2220-FINISH-MATCH.
040300
040400     SET WS-SKIP-NOT-DONE     TO TRUE
040500     PERFORM 2221-SKIP-TRAILING-STAR
040600        THRU 2221-SKIP-TRAILING-STAR-F
040700           UNTIL WS-PCUR > WS-PLEN
040800              OR WS-SKIP-IS-DONE
040900     IF WS-PCUR > WS-PLEN
041000        SET WS-GLOB-MATCHED   TO TRUE
041100     ELSE
041200        SET WS-GLOB-NOT-MATCHED TO TRUE
041300     END-IF.
041400 2220-FINISH-MATCH-F. EXIT.
041500
041600*    ADVANCES WS-PCUR PAST ANY RUN OF ONE OR MORE TRAILING '*'
041700*    CHARACTERS - A PATTERN LIKE 'GUEST*' OR 'GUEST**' MATCHES
041800*    THE SAME SET OF SSIDS EITHER WAY.
041900 2221-SKIP-TRAILING-STAR.
042000
042100     IF WS-PATTERN-CHARS(WS-PCUR) = '*'
042200        ADD 1 TO WS-PCUR
042300     ELSE
042400        SET WS-SKIP-IS-DONE   TO TRUE
042500     END-IF.
042600 2221-SKIP-TRAILING-STAR-F. EXIT.
042700
042800*-----------------------------------------------------------------
042900*    NO CLEANUP IS NEEDED - THIS SUBROUTINE OPENS NO FILES AND
043000*    ACQUIRES NO RESOURCES BEYOND ITS OWN WORKING STORAGE.  KEPT
043100*    AS A SEPARATE PARAGRAPH ONLY FOR SYMMETRY WITH PGMWSRT AND
043200*    PGMKMRG'S OWN 9999-FINAL PARAGRAPHS, WHICH DO HAVE REAL
043300*    WORK TO DO.
043400 9999-FINAL.
043500
043600     CONTINUE.
043700 9999-FINAL-F. EXIT.
043800
043900*-----------------------------------------------------------------
044000*    OPERATIONS NOTES:
044100*      THIS IS A SUBROUTINE, NOT A JOB STEP - IT HAS NO RETURN-
044200*      CODE OF ITS OWN AND WRITES NOTHING TO SYSOUT.  ITS ONLY
044300*      OUTPUT IS LK-PATM-MATCH-FLAG, TESTED BY THE CALLER
044400*      (PGMWSRT'S 2600-CLASSIFY-I) IMMEDIATELY AFTER THE CALL.
044500*      A CALLER THAT PASSES LK-PATM-PAT-COUNT GREATER THAN THE
044600*      NUMBER OF ENTRIES IT ACTUALLY LOADED INTO
044700*      LK-PATM-PAT-TABLE WILL HAVE THIS SUBROUTINE TEST
044800*      WHATEVER GARBAGE IS SITTING IN THE UNLOADED SLOTS - IT IS
044900*      THE CALLER'S RESPONSIBILITY TO KEEP THE COUNT AND THE
045000*      LOADED-ENTRY COUNT IN STEP, THE SAME AS PGMWSRT'S OWN
045100*      1100/1200-LOAD PARAGRAPHS DO.
045200*      NO SORT, NO INTRINSIC FUNCTIONS, NO SUBORDINATE CALLS -
045300*      THIS SUBROUTINE IS SELF-CONTAINED.
045400*-----------------------------------------------------------------
045500*    END OF PGMPATM.
