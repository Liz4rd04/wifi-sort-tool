000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCRYD.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  STATE OFFICE OF INFORMATION SECURITY.
000500 DATE-WRITTEN.  19/12/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - AGENCY INTERNAL USE ONLY.
000800******************************************************************
000900*    PGMCRYD  -  ENCRYPTION BIT-MASK DECODE SUBROUTINE          *
001000*                                                                *
001100*    CALLED FROM PGMWSRT TO TURN A DEVICE'S RAW ENCRYPTION      *
001200*    CAPABILITY BIT-MASK (CRYPT-SET) INTO A HUMAN-READABLE      *
001300*    SLASH-SEPARATED LABEL SUCH AS 'WPA2/PSK' OR 'OPEN'.        *
001400*                                                                *
001500*    THE LABEL ORDER IS FIXED - IT IS NOT THE ORDER OF THE BIT  *
001600*    NUMBERS - AND MUST NOT BE RESEQUENCED BY FUTURE            *
001700*    MAINTENANCE WITHOUT A CHANGE REQUEST; THE SECURITY OFFICE  *
001800*    REPORT WRITER MATCHES ON THIS EXACT STRING.                *
001900*                                                                *
002000*    LINKAGE (SEE LK-CRYD-PARMS BELOW):                         *
002100*      LK-CRYD-CRYPT-SET     IN   THE RAW BIT-MASK FROM         *
002200*                                 DEVICE-RECORD                 *
002300*      LK-CRYD-LABEL-OUT     OUT  THE SLASH-SEPARATED LABEL     *
002400*    SAMPLE CALL (FROM PGMWSRT'S 2500-DERIVE-ENCRYPT-I):         *
002500*      CALL 'PGMCRYD' USING LK-CRYD-PARMS.                       *
002600*    NO FILES ARE OPENED BY THIS SUBROUTINE.                     *
002700******************************************************************
002800*    CHANGE LOG                                                 *
002900*    ----------                                                 *
003000*    12/19/94  RTH  0000  ORIGINAL CODING - WEP/WPA/WPA2 ONLY,  * RTH0000 
003100*                         PROJECT WSRT.                         * RTH0000 
003200*    07/22/96  LDM  0148  ADDED PSK AND ENTERPRISE BITS AS THE  * LDM0148 
003300*                         SURVEY TOOL BEGAN REPORTING THEM.     * LDM0148 
003400*    01/09/97  JHK  0203  ADDED WPA3 BIT (0X10) AHEAD OF PSK    * JHK0203 
003500*                         AND ENTERPRISE IN THE LABEL ORDER.    * JHK0203 
003600*    11/19/98  MPC  0261  Y2K REVIEW - NO DATE FIELDS IN THIS   * MPC0261 
003700*                         SUBROUTINE.  NO CHANGE REQUIRED.      * MPC0261 
003800*    04/02/01  DAO  0318  DIVIDE...REMAINDER BIT TEST REPLACED  * DAO0318 
003900*                         AN OLDER TABLE-DRIVEN VERSION THAT    * DAO0318 
004000*                         MISSED THE C=0 (OPEN) CASE.           * DAO0318 
004100*    08/14/03  DAO  0355  MINOR - RENAMED WORKING CURSORS FOR   * DAO0355 
004200*                         CLARITY DURING THE WSRT/KMRG SPLIT.   * DAO0355 
004300*    12/01/04  DAO  0378  DOCUMENTATION PASS - ADDED THE        * DAO0378 
004400*                         LINKAGE/SAMPLE CALL BLOCK ABOVE AND   * DAO0378 
004500*                         THE BIT-MASK LAYOUT / PARAGRAPH INDEX * DAO0378 
004600*                         BLOCKS BELOW; NO LOGIC CHANGE.        * DAO0378 
004700******************************************************************
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*========================*
006500*    WORKING-STORAGE LAYOUT OVERVIEW                            *
006600*    --------------------------------                           *
006700*    WS-CRYPT-SET/WS-DIVIDE-Q/WS-DIVIDE-R    BIT-TEST WORK AREA *
006800*    WS-CRYPT-DISPLAY/WS-CRYPT-HILO          TRACE-ONLY VIEW    *
006900*    WS-LABEL-TABLE/WS-LABEL-TABLE-BYTES     THE 6-SLOT LABEL   *
007000*                                            BUILD TABLE        *
007100*    WS-LABEL-COUNT/WS-BUILD-IX              RESERVED COUNTERS, *
007200*                                            NOT SET TODAY      *
007300*    WS-TRACE-SW                             DEBUG SWITCH,      *
007400*                                            NORMALLY 'N'       *
007500*-----------  WORK COPY OF THE BIT-MASK  ------------------------
007600*    MOVED IN FROM LK-CRYD-CRYPT-SET AT 1000-INICIO SO THE
007700*    DIVIDE TESTS IN 2000-PROCESO NEVER TOUCH THE LINKAGE ITEM
007800*    DIRECTLY.
007900 77  WS-CRYPT-SET              PIC 9(06)  COMP  VALUE ZERO.
008000
008100*-----------  DIVIDE/REMAINDER WORK FIELDS FOR THE BIT TESTS  ---
008200*    RECEIVE THE QUOTIENT/REMAINDER OF EACH DIVIDE ... GIVING
008300*    ... REMAINDER TEST IN 2000-PROCESO.  ONLY THE REMAINDER IS
008400*    EVER EXAMINED - THE QUOTIENT IS CARRIED SOLELY BECAUSE
008500*    DIVIDE ... GIVING REQUIRES A RECEIVING FIELD FOR IT.
008600 77  WS-DIVIDE-Q               PIC 9(06)  COMP  VALUE ZERO.
008700 77  WS-DIVIDE-R               PIC 9(06)  COMP  VALUE ZERO.
008800
008900*-----------  LEGACY HI/LO SPLIT OF THE MASK - KEPT FROM THE    *
009000*-----------  16-BIT SURVEY-TOOL VERSION, NO LONGER REACHED.    *
009100*    ONLY REFERENCED BY THE 9999-FINAL TRACE DISPLAY - SEE THE
009200*    HISTORY ABOVE FOR WHY THE ORIGINAL TABLE-DRIVEN VERSION WAS
009300*    REPLACED WITH THE DIVIDE/REMAINDER TESTS IN 2000-PROCESO.
009400*    THIS REDEFINES IS ONE OF THE THREE ON FILE FOR THIS
009500*    SUBROUTINE, ALONG WITH WS-LABEL-TABLE-BYTES BELOW AND
009600*    LK-CRYD-LABEL-SLOTS IN THE LINKAGE SECTION.
009700 01  WS-CRYPT-DISPLAY          PIC 9(06).
009800 01  WS-CRYPT-HILO REDEFINES WS-CRYPT-DISPLAY.
009900     03  WS-CRYPT-HI              PIC 9(03).
010000     03  WS-CRYPT-LO              PIC 9(03).
010100
010200*-----------  LABEL TABLE - ONE SLOT PER RECOGNIZED BIT, BUILT  *
010300*-----------  IN THE FIXED ORDER REQUIRED BY THE REPORT WRITER. *
010400*    SLOT 1 = WEP, SLOT 2 = WPA, SLOT 3 = WPA2, SLOT 4 = WPA3,
010500*    SLOT 5 = PSK, SLOT 6 = ENTERPRISE.  2000-PROCESO SETS
010600*    WS-LABEL-USED('Y') FOR EVERY BIT FOUND ON; 8000-BUILD-LABEL
010700*    THEN WALKS THE TABLE IN THIS SAME 1-THRU-6 ORDER TO BUILD
010800*    THE SLASH-SEPARATED STRING - CHANGING THE SLOT NUMBERS
010900*    CHANGES THE LABEL ORDER, WHICH THE TOP-OF-PROGRAM BANNER
011000*    WARNS AGAINST.
011100 01  WS-LABEL-TABLE.
011200     03  WS-LABEL-SLOT          OCCURS 6 TIMES
011300                                 INDEXED BY WS-LABEL-IX.
011400         05  WS-LABEL-TEXT          PIC X(10).
011500         05  WS-LABEL-USED           PIC X(01)  VALUE 'N'.
011600             88  WS-LABEL-IS-USED        VALUE 'Y'.
011700*    CHARACTER VIEW OF THE TABLE - USED ONLY WHEN A DUMP OF THE
011800*    RAW SLOT BYTES IS NEEDED TO CHASE A REPORT-WRITER MISMATCH.
011900*    66 = 6 SLOTS TIMES (10-BYTE TEXT + 1-BYTE USED FLAG).
012000 01  WS-LABEL-TABLE-BYTES REDEFINES WS-LABEL-TABLE.
012100     03  WS-LABEL-BYTE             PIC X(01)  OCCURS 66 TIMES.
012200
012300*    NOT SET BY ANY PARAGRAPH TODAY - RESERVED FOR A REQUESTED
012400*    "HOW MANY ENCRYPTION TYPES DOES THIS DEVICE SUPPORT" TRACE
012500*    LINE THE SECURITY OFFICE HAS ASKED FOR BUT NOT YET FUNDED.
012600*    LEFT DECLARED SO THE NEXT MAINTAINER DOES NOT HAVE TO
012700*    RE-ADD IT.
012800 77  WS-LABEL-COUNT             PIC 9(02)  COMP  VALUE ZERO.
012900 77  WS-BUILD-IX                PIC 9(02)  COMP  VALUE ZERO.
013000
013100*-----------  DEBUG SWITCH - SET ON ONLY BY A RECOMPILE WITH    *
013200*-----------  THE VALUE CLAUSE BELOW CHANGED TO 'Y', NEVER BY   *
013300*-----------  A RUN-TIME PARAMETER.                             *
013400 77  WS-TRACE-SW                PIC X(01)  VALUE 'N'.
013500     88  WS-TRACE-ON                VALUE 'Y'.
013600     88  WS-TRACE-OFF               VALUE 'N'.
013700
013800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013900*    LINKAGE SECTION - ONE GROUP, PASSED BY REFERENCE FROM
014000*    PGMWSRT'S 2500-DERIVE-ENCRYPT-I ON EVERY CALL.
014100 LINKAGE SECTION.
014200*================*
014300 01  LK-CRYD-PARMS.
014400*    IN - THE RAW CRYPT-SET BIT-MASK COPIED FROM DEVICE-RECORD.
014500     03  LK-CRYD-CRYPT-SET         PIC 9(06).
014600*    OUT - THE SLASH-SEPARATED LABEL BUILT BY 8000-BUILD-LABEL.
014700     03  LK-CRYD-LABEL-OUT         PIC X(20).
014800*    FOUR-SLOT FIXED VIEW OF LK-CRYD-LABEL-OUT - KEPT FROM THE
014900*    ORIGINAL REPORT WRITER, WHICH PRINTED UP TO FOUR 5-BYTE
015000*    CODES INSTEAD OF THE SLASH-SEPARATED STRING.  NOT USED.
015100     03  LK-CRYD-LABEL-SLOTS REDEFINES LK-CRYD-LABEL-OUT.
015200         05  LK-CRYD-SLOT           PIC X(05)  OCCURS 4 TIMES.
015300
015400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015500*    PARAGRAPH INDEX                                           *
015600*    ---------------                                           *
015700*    MAIN-PROGRAM             DRIVER - 1000/2000/8000/9999     *
015800*    1000-INICIO              MOVE PARM IN, CLEAR LABEL TABLE  *
015900*    1100-CLEAR-LABEL          PER-SLOT CLEAR, VARYING-DRIVEN  *
016000*    2000-PROCESO              THE SIX DIVIDE/REMAINDER TESTS  *
016100*    8000-BUILD-LABEL          WALK TABLE, STRING USED SLOTS   *
016200*    8050-BUILD-LABEL-STEP     PER-SLOT DRIVER FOR 8000        *
016300*    8100-APPEND-LABEL         STRING ONE SLOT ONTO THE LABEL  *
016400*    9999-FINAL                OPTIONAL TRACE DISPLAY          *
016500*                                                                *
016600*    BIT-MASK SUMMARY (SEE 2000-PROCESO)                       *
016700*    -------------------------------------                     *
016800*    EACH RECOGNIZED CAPABILITY IS TESTED BY DIVIDING THE       *
016900*    RAW MASK BY THE POWER OF TWO ONE BIT ABOVE THE BIT BEING  *
017000*    TESTED, THEN CHECKING WHETHER THE REMAINDER IS AT LEAST    *
017100*    THAT BIT'S OWN VALUE - THIS IS THE SHOP'S ESTABLISHED WAY  *
017200*    OF TESTING A SINGLE BIT WITHOUT AN INTRINSIC FUNCTION OR   *
017300*    BOOLEAN USAGE, NEITHER OF WHICH THIS COMPILER SUPPORTS.    *
017400*    BIT VALUE 1 (CRYPT-SET = ZERO, NO BIT ON) NEEDS NO TEST -  *
017500*    IT FALLS OUT AS THE "OPEN" DEFAULT IN 8000-BUILD-LABEL     *
017600*    WHEN NO SLOT ENDS UP MARKED USED.                          *
017700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017800 PROCEDURE DIVISION USING LK-CRYD-PARMS.
017900
018000*    TOP-LEVEL DRIVER - INITIALIZE, TEST THE BITS, BUILD THE
018100*    LABEL, THEN THE OPTIONAL TRACE.  NO LOOP AT THIS LEVEL -
018200*    EACH CALL DECODES EXACTLY ONE CRYPT-SET VALUE.
018300 MAIN-PROGRAM.
018400
018500     PERFORM 1000-INICIO   THRU 1000-INICIO-F.
018600     PERFORM 2000-PROCESO  THRU 2000-PROCESO-F.
018700     PERFORM 8000-BUILD-LABEL THRU 8000-BUILD-LABEL-F.
018800     PERFORM 9999-FINAL    THRU 9999-FINAL-F.
018900
019000 MAIN-PROGRAM-F. GOBACK.
019100
019200*-----------------------------------------------------------------
019300*    RECEIVE THE PARAMETER, CLEAR THE OUTPUT LABEL, AND BLANK
019400*    OUT EVERY SLOT OF WS-LABEL-TABLE SO A PRIOR CALL'S LEFTOVER
019500*    TEXT CAN NEVER LEAK INTO THIS CALL'S LABEL - THE TABLE IS
019600*    WORKING-STORAGE AND SO IS NOT RE-INITIALIZED BY THE RUNTIME
019700*    BETWEEN CALLS.
019800 1000-INICIO.
019900
020000     MOVE LK-CRYD-CRYPT-SET     TO WS-CRYPT-SET
020100     MOVE SPACES                TO LK-CRYD-LABEL-OUT
020200     MOVE 0                      TO WS-LABEL-COUNT
020300     PERFORM 1100-CLEAR-LABEL THRU 1100-CLEAR-LABEL-F
020400              VARYING WS-LABEL-IX FROM 1 BY 1
020500                 UNTIL WS-LABEL-IX > 6.
020600 1000-INICIO-F. EXIT.
020700
020800*    ONE SLOT PER CALL, DRIVEN BY THE VARYING CLAUSE ABOVE.
020900 1100-CLEAR-LABEL.
021000
021100     MOVE SPACES                 TO WS-LABEL-TEXT(WS-LABEL-IX)
021200     MOVE 'N'                    TO WS-LABEL-USED(WS-LABEL-IX).
021300 1100-CLEAR-LABEL-F. EXIT.
021400
021500*-----------------------------------------------------------------
021600*    TEST EACH RECOGNIZED BIT WITH DIVIDE...GIVING...REMAINDER,  *
021700*    IN THE FIXED LABEL ORDER: WEP WPA WPA2 WPA3 PSK ENTERPRISE. *
021800 2000-PROCESO.
021900
022000*    BIT VALUE 2 (WEP) - DIVIDE BY THE NEXT POWER OF TWO UP (4)
022100*    AND CHECK THE REMAINDER IS AT LEAST 2.
022200     DIVIDE WS-CRYPT-SET BY 4 GIVING WS-DIVIDE-Q
022300             REMAINDER WS-DIVIDE-R
022400     IF WS-DIVIDE-R >= 2
022500        MOVE 'WEP'               TO WS-LABEL-TEXT(1)
022600        MOVE 'Y'                 TO WS-LABEL-USED(1)
022700     END-IF
022800
022900*    BIT VALUE 4 (WPA).
023000     DIVIDE WS-CRYPT-SET BY 8 GIVING WS-DIVIDE-Q
023100             REMAINDER WS-DIVIDE-R
023200     IF WS-DIVIDE-R >= 4
023300        MOVE 'WPA'               TO WS-LABEL-TEXT(2)
023400        MOVE 'Y'                 TO WS-LABEL-USED(2)
023500     END-IF
023600
023700*    BIT VALUE 8 (WPA2).
023800     DIVIDE WS-CRYPT-SET BY 16 GIVING WS-DIVIDE-Q
023900             REMAINDER WS-DIVIDE-R
024000     IF WS-DIVIDE-R >= 8
024100        MOVE 'WPA2'              TO WS-LABEL-TEXT(3)
024200        MOVE 'Y'                 TO WS-LABEL-USED(3)
024300     END-IF
024400
024500*    BIT VALUE 16 (WPA3) - ADDED 01/09/97, SEE THE HISTORY.
024600     DIVIDE WS-CRYPT-SET BY 32 GIVING WS-DIVIDE-Q
024700             REMAINDER WS-DIVIDE-R
024800     IF WS-DIVIDE-R >= 16
024900        MOVE 'WPA3'              TO WS-LABEL-TEXT(4)
025000        MOVE 'Y'                 TO WS-LABEL-USED(4)
025100     END-IF
025200
025300*    BIT VALUE 512 (PSK) - NOTE THE JUMP FROM 32 TO 1024 IN THE
025400*    DIVISOR; THE SURVEY TOOL RESERVES BITS 32-511 FOR VENDOR-
025500*    SPECIFIC CAPABILITY FLAGS THIS SUBROUTINE DOES NOT REPORT.
025600     DIVIDE WS-CRYPT-SET BY 1024 GIVING WS-DIVIDE-Q
025700             REMAINDER WS-DIVIDE-R
025800     IF WS-DIVIDE-R >= 512
025900        MOVE 'PSK'               TO WS-LABEL-TEXT(5)
026000        MOVE 'Y'                 TO WS-LABEL-USED(5)
026100     END-IF
026200
026300*    BIT VALUE 1024 (ENTERPRISE) - LABEL TEXT IS MIXED CASE TO
026400*    MATCH THE REPORT WRITER'S EXISTING COLUMN HEADING.
026500     DIVIDE WS-CRYPT-SET BY 2048 GIVING WS-DIVIDE-Q
026600             REMAINDER WS-DIVIDE-R
026700     IF WS-DIVIDE-R >= 1024
026800        MOVE 'Enterprise'        TO WS-LABEL-TEXT(6)
026900        MOVE 'Y'                 TO WS-LABEL-USED(6)
027000     END-IF.
027100 2000-PROCESO-F. EXIT.
027200
027300*-----------------------------------------------------------------
027400*    CONCATENATE THE USED SLOTS, SEPARATED BY '/', IN TABLE      *
027500*    ORDER.  IF NO SLOT WAS USED, THE LABEL IS 'Open'.           *
027600 8000-BUILD-LABEL.
027700
027800     PERFORM 8050-BUILD-LABEL-STEP THRU 8050-BUILD-LABEL-STEP-F
027900              VARYING WS-LABEL-IX FROM 1 BY 1
028000                 UNTIL WS-LABEL-IX > 6
028100
028200*    NO SLOT MARKED USED MEANS NONE OF THE SIX DIVIDE TESTS IN
028300*    2000-PROCESO FOUND A BIT ON - THE DEVICE IS UNSECURED.
028400     IF LK-CRYD-LABEL-OUT = SPACES
028500        MOVE 'Open'              TO LK-CRYD-LABEL-OUT
028600     END-IF.
028700 8000-BUILD-LABEL-F. EXIT.
028800
028900*    ONE SLOT PER CALL, DRIVEN BY THE VARYING CLAUSE ABOVE - ONLY
029000*    SLOTS MARKED USED GO ON TO 8100-APPEND-LABEL.
029100 8050-BUILD-LABEL-STEP.
029200
029300     IF WS-LABEL-IS-USED(WS-LABEL-IX)
029400        PERFORM 8100-APPEND-LABEL THRU 8100-APPEND-LABEL-F
029500     END-IF.
029600 8050-BUILD-LABEL-STEP-F. EXIT.
029700
029800*    FIRST SLOT APPENDED GOES IN WITH NO SEPARATOR; EVERY SLOT
029900*    AFTER THE FIRST IS PRECEDED BY A '/' - THE STRING TEST FOR
030000*    "IS THE LABEL STILL BLANK" IS WHAT TELLS THE TWO CASES
030100*    APART, SINCE THIS PARAGRAPH CANNOT SEE WS-LABEL-IX = 1
030200*    DIRECTLY (SLOT 1 MAY NOT BE THE FIRST ONE USED).
030300 8100-APPEND-LABEL.
030400
030500     IF LK-CRYD-LABEL-OUT = SPACES
030600        MOVE WS-LABEL-TEXT(WS-LABEL-IX) TO LK-CRYD-LABEL-OUT
030700     ELSE
030800        STRING LK-CRYD-LABEL-OUT DELIMITED BY SPACE
030900               '/'               DELIMITED BY SIZE
031000               WS-LABEL-TEXT(WS-LABEL-IX) DELIMITED BY SPACE
031100               INTO LK-CRYD-LABEL-OUT
031200     END-IF.
031300 8100-APPEND-LABEL-F. EXIT.
031400
031500*-----------------------------------------------------------------
031600*    OPTIONAL TRACE - REACHED ONLY WHEN WS-TRACE-SW IS SET TO
031700*    'Y' BY A RECOMPILE, NEVER AT RUN TIME.  DISPLAYS THE MASK
031800*    THROUGH THE LEGACY WS-CRYPT-HILO REDEFINES SO THE OPERATOR
031900*    CONSOLE MESSAGE READS AS TWO 3-DIGIT GROUPS, MATCHING THE
032000*    FORMAT THE SECURITY OFFICE'S OLD 16-BIT SURVEY TOOL USED -
032100*    A FIELD OFFICE HABIT THIS SHOP HAS NEVER BEEN ASKED TO
032200*    CHANGE.
032300 9999-FINAL.
032400
032500     IF WS-TRACE-ON
032600        MOVE WS-CRYPT-SET         TO WS-CRYPT-DISPLAY
032700        DISPLAY 'PGMCRYD SET=' WS-CRYPT-HI '-' WS-CRYPT-LO
032800                 ' LABEL=' LK-CRYD-LABEL-OUT
032900     END-IF.
033000 9999-FINAL-F. EXIT.
033100
033200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
033300*    OPERATIONS NOTES                                          *
033400*    ----------------                                          *
033500*    - THIS SUBROUTINE OPENS NO FILES AND ISSUES NO ABEND -    *
033600*      IT CANNOT FAIL SHORT OF A STORAGE VIOLATION.  A BAD OR   *
033700*      OUT-OF-RANGE LK-CRYD-CRYPT-SET SIMPLY RESULTS IN 'Open'  *
033800*      OR A SHORTER-THAN-EXPECTED LABEL - PGMWSRT DOES NOT      *
033900*      RE-CHECK THE RETURNED LABEL FOR THIS REASON.             *
034000*    - TO TURN ON THE CONSOLE TRACE FOR A ONE-TIME PROBLEM      *
034100*      CALL, CHANGE THE WS-TRACE-SW VALUE CLAUSE TO 'Y' AND     *
034200*      RECOMPILE; THERE IS NO RUN-TIME SWITCH OR PARM FOR IT.   *
034300*    - IF THE SECURITY OFFICE EVER ADDS A SEVENTH ENCRYPTION    *
034400*      CAPABILITY BIT, WIDEN WS-LABEL-TABLE TO 7 OCCURS, ADD    *
034500*      ONE MORE DIVIDE TEST IN 2000-PROCESO IN THE ORDER THE    *
034600*      NEW BIT SHOULD APPEAR IN THE LABEL, AND WIDEN THE 66-    *
034700*      BYTE OCCURS COUNT ON WS-LABEL-TABLE-BYTES TO MATCH.      *
034800*    - LK-CRYD-LABEL-OUT IS PIC X(20); THE LONGEST POSSIBLE     *
034900*      LABEL TODAY ("WEP/WPA/WPA2/WPA3/PSK/Enterprise") IS      *
035000*      WELL UNDER THAT, SO NO TRUNCATION CHECK IS CODED.        *
035100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
