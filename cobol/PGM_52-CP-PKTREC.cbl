000100******************************************************************
000200*    CP-PKTREC                                                  *
000300*    LAYOUT OF ONE CAPTURED PACKET RECORD                       *
000400*    SOURCE:  DDPKTNN (FIXED, 60 BYTES/RECORD), NN = 01-99      *
000500******************************************************************
000600*    REL POS (01:10)  CAPTURE TIME, WHOLE SECONDS (EPOCH)       *
000700*    REL POS (11:06)  CAPTURE TIME, MICROSECOND PART            *
000800*    REL POS (17:17)  TRANSMITTING DEVICE ADDRESS               *
000900*    REL POS (34:17)  RECEIVING DEVICE ADDRESS                  *
001000*    REL POS (51:05)  CAPTURE LATITUDE  (COMP-3 PACKED)         *
001100*    REL POS (56:05)  CAPTURE LONGITUDE (COMP-3 PACKED)         *
001200******************************************************************
001300 01  PKT-RECORD.
001400     03  PKT-TS-SEC              PIC 9(10).
001500     03  PKT-TS-USEC             PIC 9(06).
001600     03  PKT-SOURCEMAC           PIC X(17).
001700     03  PKT-DESTMAC             PIC X(17).
001800     03  PKT-LAT                 PIC S9(03)V9(06) COMP-3.
001900     03  PKT-LON                 PIC S9(03)V9(06) COMP-3.
002000*    THE SIX FIELDS ABOVE ARE, TOGETHER, THE DEDUP KEY - THIS
002100*    RAW-BYTE VIEW LETS 2200-MERGE-PACKETS-I IN PGMKMRG TEST
002200*    "KEY ALREADY SEEN" WITH ONE COMPARE INSTEAD OF SIX.
002300 01  PKT-KEY-R REDEFINES PKT-RECORD.
002400     03  PKT-KEY-BYTES            PIC X(60).
