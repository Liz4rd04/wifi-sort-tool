000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMWSRT.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  STATE OFFICE OF INFORMATION SECURITY.
000500 DATE-WRITTEN.  05/12/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - AGENCY INTERNAL USE ONLY.
000800******************************************************************
000900*    PGMWSRT  -  WIRELESS SURVEY DEVICE SORT / REPORT           *
001000*                                                                *
001100*    READS THE NORMALIZED DEVICE EXTRACT PRODUCED BY THE FIELD  *
001200*    SURVEY TOOL (DDDEVIN), DERIVES THE CHANNEL AND ENCRYPTION  *
001300*    LABEL FOR EACH DEVICE, AND SORTS EACH DEVICE INTO ONE OF   *
001400*    THREE REPORTS ACCORDING TO WHETHER ITS NETWORK NAME (SSID) *
001500*    MATCHES THE AGENCY'S KNOWN-CLIENT WILDCARD LIST:           *
001600*      DDCLIOUT - CLIENT-NAMED DEVICES                          *
001700*      DDNCLOUT - NON-CLIENT-NAMED DEVICES (LESS ANY EXCLUDES)  *
001800*      DDUNKOUT - DEVICES WITH NO ADVERTISED NAME               *
001900*    DEVICES MATCHING THE EXCLUDE LIST (DDEXCPAT, OPTIONAL) ARE *
002000*    COUNTED BUT WRITTEN NOWHERE.  RUN UPSI-0 ON REQUESTS THE   *
002100*    VERBOSE PER-SSID BREAKDOWN ON SYSOUT.                      *
002200*                                                                *
002300*    FILES:                                                     *
002400*      DDDEVIN   INPUT   NORMALIZED DEVICE EXTRACT (REQUIRED)   *
002500*      DDCLIPAT  INPUT   CLIENT SSID WILDCARD LIST (REQUIRED)   *
002600*      DDEXCPAT  INPUT   EXCLUDE SSID WILDCARD LIST (OPTIONAL)  *
002700*      DDCLIOUT  OUTPUT  CLIENT-NAMED CATEGORY REPORT           *
002800*      DDNCLOUT  OUTPUT  NON-CLIENT-NAMED CATEGORY REPORT       *
002900*      DDUNKOUT  OUTPUT  UNKNOWN (BLANK-SSID) CATEGORY REPORT   *
003000*    SUBPROGRAMS CALLED:  PGMPATM, PGMFRQC, PGMCRYD             *
003100******************************************************************
003200*    CHANGE LOG                                                 *
003300*    ----------                                                 *
003400*    12/05/94  RTH  0000  ORIGINAL CODING FOR PROJECT WSRT -    * RTH0000 
003500*                         SURVEY DEVICE SORT REPLACES THE OLD   * RTH0000 
003600*                         MANUAL SPREADSHEET REVIEW.            * RTH0000 
003700*    01/18/95  RTH  0000  ADDED THE EXCLUDE PATTERN LIST AFTER  * RTH0000 
003800*                         THE STATE FAIR SURVEY TURNED UP A     * RTH0000 
003900*                         VENDOR TEST NETWORK NAMED LIKE A      * RTH0000 
004000*                         CLIENT SSID.                          * RTH0000 
004100*    02/17/95  LDM  0114  SEE PGMPATM/PGMFRQC HISTORY - THE '*' * LDM0114 
004200*                         BACKTRACK AND TRUNCATING DIVIDE FIXES * LDM0114 
004300*                         ALSO REQUIRED A RERUN OF THIS PROGRAM * LDM0114 
004400*                         AGAINST THE JANUARY SURVEYS.          * LDM0114 
004500*    06/06/95  LDM  0129  ADDED THE HEADER-ROW / 'NO MATCHING   * LDM0129 
004600*                         ENTRIES' HANDLING WHEN A CATEGORY IS  * LDM0129 
004700*                         EMPTY - PREVIOUSLY THE FILE WAS LEFT  * LDM0129 
004800*                         COMPLETELY BLANK AND OPERATIONS       * LDM0129 
004900*                         THOUGHT THE JOB HAD FAILED.           * LDM0129 
005000*    03/22/96  LDM  0151  DDCLIOUT/DDNCLOUT/DDUNKOUT BLOCK SIZE  *LDM0151 
005100*                         WAS FIXED AT THE ORIGINAL 132-BYTE     *LDM0151 
005200*                         PRINT-LINE WIDTH FROM THE SPREADSHEET  *LDM0151 
005300*                         REPLACEMENT PROTOTYPE - TOO NARROW FOR *LDM0151 
005400*                         THE PIPE-COLUMNAR LAYOUT ONCE THE      *LDM0151 
005500*                         MANUFACTURER COLUMN WAS ADDED.  RECORD *LDM0151 
005600*                         WIDTH RAISED TO THE CURRENT 260 BYTES. *LDM0151 
005700*    01/09/97  JHK  0203  RAISED BOTH PATTERN TABLES TO 200     * JHK0203 
005800*                         ENTRIES (SEE PGMPATM 0203).           * JHK0203 
005900*    01/19/98  MPC  0261  Y2K REVIEW - FIRST-SEEN/LAST-SEEN ARE * MPC0261 
006000*                         CARRIED AS TEXT, NOT COMPARED OR      * MPC0261 
006100*                         ARITHMETIC.  NO CHANGE REQUIRED.      * MPC0261 
006200*    04/02/01  DAO  0318  ADDED THE '<EMPTY>' CLIENT-PATTERN    * DAO0318 
006300*                         SUPPORT (SEE PGMPATM 0318) SO A SITE  * DAO0318 
006400*                         CAN TREAT UNNAMED DEVICES AS CLIENT   * DAO0318 
006500*                         GEAR ON REQUEST.                      * DAO0318 
006600*    03/03/03  DAO  0341  ADDED UPSI-0 / THE VERBOSE PER-SSID    *DAO0341 
006700*                         BREAKDOWN.  THE WEEKLY SECURITY REVIEW *DAO0341 
006800*                         MEETING WANTED DISTINCT SSID COUNTS,   *DAO0341 
006900*                         NOT JUST TOTAL DEVICE COUNTS, BUT ONLY *DAO0341 
007000*                         ON REQUEST - THE PLAIN CONSOLE SUMMARY *DAO0341 
007100*                         IS ENOUGH FOR A NORMAL PRODUCTION RUN. *DAO0341 
007200*    08/14/03  DAO  0355  SPLIT THE SHARED PATTERN-MATCH AND    * DAO0355 
007300*                         CHANNEL/CRYPT LOGIC OUT TO PGMPATM/   * DAO0355 
007400*                         PGMFRQC/PGMCRYD SO KISMET-MERGE COULD * DAO0355 
007500*                         REUSE THEM WITHOUT DUPLICATING CODE.  * DAO0355 
007600*    02/09/04  DAO  0362  HEADER ROW ON THE THREE CATEGORY      * DAO0362 
007700*                         REPORTS WAS ONLY CARRYING THE FIRST   * DAO0362 
007800*                         SEVEN COLUMN NAMES - THE REMAINING    * DAO0362 
007900*                         ELEVEN NEVER GOT BUILT.  A SITE AUDIT * DAO0362 
008000*                         REPORT REJECTED ALL THREE FILES OVER  * DAO0362 
008100*                         THE MISMATCH.  HEADER IS NOW BUILT IN * DAO0362 
008200*                         ONE PASS FROM FIVE PART LITERALS BY   * DAO0362 
008300*                         THE NEW 1050-BUILD-HEADER-I PARAGRAPH.* DAO0362 
008400*    07/19/04  DAO  0369  2000-PROCESO-I WAS TESTING DEV-TYPE    *DAO0369 
008500*                         NOT = SPACES AS ITS RUN GATE - THAT    *DAO0369 
008600*                         SIMPLY MEANS "THE FIELD SURVEY TOOL    *DAO0369 
008700*                         CLASSIFIED SOMETHING", NOT "THIS IS AN *DAO0369 
008800*                         802.11 RADIO".  BLUETOOTH AND ZIGBEE   *DAO0369 
008900*                         DEVICES FROM THE NEWER SURVEY BUILD    *DAO0369 
009000*                         WERE SLIPPING THROUGH AND PICKING UP   *DAO0369 
009100*                         BOGUS CHANNEL/FREQUENCY NUMBERS.  GATE *DAO0369 
009200*                         IS NOW DEV-PHY-NAME = 'IEEE802.11'.    *DAO0369 
009300*    11/03/04  DAO  0371  DEV-CHANNEL-RAW PARSER (2300 THRU      *DAO0371 
009400*                         2320) STOPPED DEAD ON THE FIRST NON-   *DAO0371 
009500*                         DIGIT BYTE INSTEAD OF SKIPPING IT, SO  *DAO0371 
009600*                         A RIGHT-JUSTIFIED RAW CHANNEL LIKE     *DAO0371 
009700*                         ' 6' PARSED AS ZERO AND FELL THROUGH   *DAO0371 
009800*                         TO PGMFRQC.  ALSO NEVER TRUNCATED AT   *DAO0371 
009900*                         THE '-HTnn' OR 'Wnn' WIDTH SUFFIX THE  *DAO0371 
010000*                         NEWER SURVEY BUILD APPENDS, SO A LONG  *DAO0371 
010100*                         RAW VALUE COULD PICK UP DIGITS PAST    *DAO0371 
010200*                         THE ACTUAL CHANNEL NUMBER.  REWORKED   *DAO0371 
010300*                         TO CUT AT THE FIRST '-' OR 'W', CAP    *DAO0371 
010400*                         THE SCAN AT THE FIRST THREE BYTES OF   *DAO0371 
010500*                         WHAT REMAINS, AND SKIP NON-DIGITS      *DAO0371 
010600*                         WITHIN THAT WINDOW RATHER THAN         *DAO0371 
010700*                         ABORTING ON THEM.                      *DAO0371 
010800*    11/03/04  DAO  0372  2600-CLASSIFY-I RAN THE BLANK-SSID     *DAO0372 
010900*                         DEVICE THROUGH THE EXCLUDE TABLE       *DAO0372 
011000*                         BEFORE CHECKING FOR A BLANK SSID, SO   *DAO0372 
011100*                         A SITE WITH A WILDCARD OR EMPTY-       *DAO0372 
011200*                         STRING EXCLUDE PATTERN ON DDEXCPAT     *DAO0372 
011300*                         SILENTLY DROPPED EVERY UNNAMED DEVICE  *DAO0372 
011400*                         INTO THE EXCLUDED BUCKET INSTEAD OF    *DAO0372 
011500*                         UNKNOWN.  BLANK SSID IS NOW ROUTED TO  *DAO0372 
011600*                         UNKNOWN BEFORE THE EXCLUDE TABLE IS    *DAO0372 
011700*                         EVER CONSULTED - EXCLUDE ONLY APPLIES  *DAO0372 
011800*                         TO A NAMED, NON-CLIENT SSID.           *DAO0372 
011900*    12/01/04  DAO  0374  DOCUMENTATION PASS AFTER THE 0369-0372 *DAO0374 
012000*                         FIXES ABOVE - ADDED THE PARAGRAPH      *DAO0374 
012100*                         INDEX AT THE TOP OF THE PROCEDURE      *DAO0374 
012200*                         DIVISION AND THE OPERATIONS NOTES      *DAO0374 
012300*                         BLOCK AFTER 9999-FINAL-I SO THE NEXT   *DAO0374 
012400*                         PERSON TO TOUCH THIS PROGRAM DOES NOT  *DAO0374 
012500*                         HAVE TO RECONSTRUCT THE RETURN-CODE    *DAO0374 
012600*                         MEANINGS FROM THE DISPLAY TEXT ALONE.  *DAO0374 
012700******************************************************************
012800
012900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013000 ENVIRONMENT DIVISION.
013100 CONFIGURATION SECTION.
013200
013300 SPECIAL-NAMES.
013400*    C01/TOP-OF-FORM IS CARRIED FORWARD FROM THE SHOP'S
013500*    STANDARD JOB SKELETON EVEN THOUGH THIS PROGRAM HAS NO
013600*    PRINTER-SPACED REPORT OF ITS OWN - ALL THREE OUTPUTS ARE
013700*    PIPE-COLUMNAR FILES, NOT PAGED SYSOUT.  UPSI-0 IS THE
013800*    OPERATOR-SET SWITCH (SET VIA THE JCL UPSI PARAMETER) THAT
013900*    TURNS ON THE VERBOSE PER-SSID BREAKDOWN IN 8300-VERBOSE-
014000*    SUMMARY-I.
014100     C01 IS TOP-OF-FORM
014200     UPSI-0 ON STATUS IS WS-VERBOSE-ON
014300            OFF STATUS IS WS-VERBOSE-OFF.
014400
014500 INPUT-OUTPUT SECTION.
014600 FILE-CONTROL.
014700
014800*-----------  DD-NAME MAP  -----------------------------------
014900*    DDDEVIN  - NORMALIZED DEVICE EXTRACT FROM THE FIELD
015000*               SURVEY TOOL, ONE RECORD PER RADIO HEARD.
015100*    DDCLIPAT - REQUIRED CLIENT-SSID WILDCARD LIST.
015200*    DDEXCPAT - OPTIONAL EXCLUDE-SSID WILDCARD LIST.
015300*    DDCLIOUT/DDNCLOUT/DDUNKOUT - THE THREE CATEGORY REPORTS,
015400*               ALWAYS OPENED AND ALWAYS GIVEN A HEADER OR THE
015500*               'NO MATCHING ENTRIES' LINE, PER THE 06/06/95
015600*               HISTORY ENTRY ABOVE.
015700*    NONE OF THE SIX FILES ARE OPTIONAL-DYNAMIC AT THE JCL
015800*    LEVEL - EXCLUDE-PATTERNS IS THE ONE THAT MAY LEGITIMATELY
015900*    COME BACK '35' NOT-FOUND, HANDLED IN WORKING-STORAGE, NOT
016000*    BY AN OPTIONAL-FILE CLAUSE HERE.
016100     SELECT DEVICE-IN         ASSIGN DDDEVIN
016200                               FILE STATUS IS FS-DEVIN.
016300     SELECT CLIENT-PATTERNS   ASSIGN DDCLIPAT
016400                               FILE STATUS IS FS-CLIPAT.
016500     SELECT EXCLUDE-PATTERNS  ASSIGN DDEXCPAT
016600                               FILE STATUS IS FS-EXCPAT.
016700     SELECT CLIENT-NAMED-OUT  ASSIGN DDCLIOUT
016800                               FILE STATUS IS FS-CLIOUT.
016900     SELECT NON-CLIENT-OUT    ASSIGN DDNCLOUT
017000                               FILE STATUS IS FS-NCLOUT.
017100     SELECT UNKNOWN-OUT       ASSIGN DDUNKOUT
017200                               FILE STATUS IS FS-UNKOUT.
017300
017400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017500 DATA DIVISION.
017600 FILE SECTION.
017700
017800*    DEVICE-IN BUFFER - THE FIELD SURVEY TOOL'S RECORD LAYOUT
017900*    IS CARRIED IN CP-DEVREC BELOW; THIS FD JUST HOLDS THE RAW
018000*    226-BYTE LINE UNTIL 2100-LEER-I MOVES IT INTO DEV-RECORD.
018100 FD  DEVICE-IN
018200     BLOCK CONTAINS 0 RECORDS
018300     RECORDING MODE IS F.
018400 01  REG-DEVIN                  PIC X(226).
018500
018600*    ONE CLIENT WILDCARD PATTERN PER RECORD - SEE CP-PATREC
018700*    FOR THE '*'/'?' WILDCARD CONVENTIONS PGMPATM HONORS.
018800 FD  CLIENT-PATTERNS
018900     BLOCK CONTAINS 0 RECORDS
019000     RECORDING MODE IS F.
019100 01  REG-CLIPAT                 PIC X(32).
019200
019300*    SAME LAYOUT AS CLIENT-PATTERNS - THIS FILE IS OPTIONAL,
019400*    SEE THE FILE STATUS '35' HANDLING IN 1200-LOAD-EXCLUDE-I.
019500 FD  EXCLUDE-PATTERNS
019600     BLOCK CONTAINS 0 RECORDS
019700     RECORDING MODE IS F.
019800 01  REG-EXCPAT                 PIC X(32).
019900
020000*    CLIENT-NAMED CATEGORY REPORT - HEADER ROW OR PIPE-
020100*    COLUMNAR DATA ROWS, BUILT BY 2710-BUILD-LINE-I.
020200 FD  CLIENT-NAMED-OUT
020300     BLOCK CONTAINS 0 RECORDS
020400     RECORDING MODE IS F.
020500 01  REG-CLIOUT                 PIC X(260).
020600
020700*    NON-CLIENT-NAMED CATEGORY REPORT - SAME LAYOUT AS
020800*    CLIENT-NAMED-OUT ABOVE.
020900 FD  NON-CLIENT-OUT
021000     BLOCK CONTAINS 0 RECORDS
021100     RECORDING MODE IS F.
021200 01  REG-NCLOUT                 PIC X(260).
021300
021400*    UNKNOWN (BLANK-SSID) CATEGORY REPORT - SAME LAYOUT AS
021500*    CLIENT-NAMED-OUT ABOVE.
021600 FD  UNKNOWN-OUT
021700     BLOCK CONTAINS 0 RECORDS
021800     RECORDING MODE IS F.
021900 01  REG-UNKOUT                 PIC X(260).
022000
022100 WORKING-STORAGE SECTION.
022200*========================*
022300*    WORKING-STORAGE LAYOUT, TOP TO BOTTOM:
022400*      COPY CP-DEVREC / CP-PATREC   SHARED RECORD LAYOUTS
022500*      FILE STATUS BYTES            ONE PER SELECT ABOVE
022600*      CONTROL SWITCHES             END-OF-FILE / FIRST-WRITE /
022700*                                    SCAN-STATE FLAGS
022800*      BINARY COUNTERS/SUBSCRIPTS   ALL COMP, ALL ZERO AT LOAD
022900*      DYNAMIC-CALL SUBPROGRAM NAMES   PGMPATM/PGMFRQC/PGMCRYD
023000*      CLIENT/EXCLUDE PATTERN TABLES   LOADED ONCE AT STEP 1
023100*      CALLED-PROGRAM LINKAGE MIRRORS  ONE GROUP PER SUBPROGRAM
023200*      CHANNEL-RAW PARSER WORK FIELDS  2300 THRU 2320 ONLY
023300*      PER-CATEGORY SSID TALLY         VERBOSE (UPSI-0) REPORT
023400*      REPORT LINE / HEADING LITERALS  2710-BUILD-LINE-I OUTPUT
023500*
023600*    CP-DEVREC CARRIES THE DEVICE-RECORD AND DEVICE-DERIVED
023700*    GROUPS THE ENTIRE PROGRAM WORKS AGAINST; CP-PATREC
023800*    CARRIES THE PATTERN-RECORD LAYOUT SHARED WITH PGMPATM.
023900*    BOTH ARE COMMON COPYBOOKS - NEITHER IS PGMWSRT-SPECIFIC.
024000     COPY CP-DEVREC.
024100     COPY CP-PATREC.
024200
024300*-----------  FILE STATUS BYTES  ---------------------------------
024400*    STANDARD TWO-BYTE FILE STATUS PER SELECT ABOVE.  '00' IS
024500*    SUCCESSFUL COMPLETION, '10' IS AT-END ON A SEQUENTIAL
024600*    READ, '35' IS FILE-NOT-FOUND (USED TO DETECT THE OPTIONAL
024700*    DDEXCPAT FILE BEING ABSENT FROM THE JCL).
024800 77  FS-DEVIN                 PIC X(02)  VALUE '00'.
024900*    CLIENT-PATTERN LOAD STATUS - MUST BE '00' OR THE JOB
025000*    ABORTS, SINCE A MISSING DDCLIPAT MEANS NO CLIENT SSIDS
025100*    CAN EVER MATCH.
025200 77  FS-CLIPAT                PIC X(02)  VALUE '00'.
025300*    EXCLUDE-PATTERN LOAD STATUS - '35' IS EXPECTED AND
025400*    HARMLESS HERE, SEE 1200-LOAD-EXCLUDE-I.
025500 77  FS-EXCPAT                PIC X(02)  VALUE '00'.
025600*    THE THREE CATEGORY-OUTPUT STATUS BYTES BELOW ARE CHECKED
025700*    TOGETHER, NOT INDIVIDUALLY - SEE THE COMBINED TEST IN
025800*    1300-OPEN-FILES-I.
025900 77  FS-CLIOUT                PIC X(02)  VALUE '00'.
026000 77  FS-NCLOUT                PIC X(02)  VALUE '00'.
026100 77  FS-UNKOUT                PIC X(02)  VALUE '00'.
026200
026300*-----------  CONTROL SWITCHES  -----------------------------------
026400*    END-OF-DEVICE-EXTRACT SWITCH - SET BY THE AT-END CLAUSE
026500*    IN 2100-LEER-I, TESTED BY MAIN-PROGRAM-I'S DRIVING LOOP.
026600 77  WS-STATUS-FIN             PIC X  VALUE 'N'.
026700     88  WS-FIN-LECTURA            VALUE 'Y'.
026800     88  WS-NO-FIN-LECTURA         VALUE 'N'.
026900
027000*    END-OF-CLIENT-PATTERN-FILE SWITCH - SET BY 1110-READ-
027100*    CLIENT-I, TESTED BY 1100-LOAD-CLIENT-I'S LOAD LOOP.
027200 77  WS-STATUS-CLI             PIC X  VALUE 'N'.
027300     88  WS-FIN-CLI                VALUE 'Y'.
027400     88  WS-NO-FIN-CLI              VALUE 'N'.
027500
027600*    END-OF-EXCLUDE-PATTERN-FILE SWITCH - SAME PATTERN AS
027700*    WS-STATUS-CLI ABOVE, BUT FOR THE OPTIONAL EXCLUDE LIST.
027800 77  WS-STATUS-EXC             PIC X  VALUE 'N'.
027900     88  WS-FIN-EXC                VALUE 'Y'.
028000     88  WS-NO-FIN-EXC              VALUE 'N'.
028100
028200*    SET ONLY AFTER ALL SIX FILES OPEN CLEAN - LETS 9999-
028300*    FINAL-I TELL A FILE-OPEN ABORT FROM A ZERO-EXTRACT RUN.
028400 77  WS-FILES-OPENED-SW        PIC X  VALUE 'N'.
028500     88  WS-FILES-ARE-OPENED       VALUE 'Y'.
028600
028700*    FIRST-WRITE FLAGS FOR EACH CATEGORY FILE - DRIVE THE
028800*    HEADER-ROW-ONCE / 'NO MATCHING ENTRIES' LOGIC IN
028900*    2700-WRITE-CATEGORY-I AND 8100-FINISH-CATEGORY-I.
029000 77  WS-CAT1-STARTED-SW        PIC X  VALUE 'N'.
029100     88  WS-CAT1-IS-STARTED        VALUE 'Y'.
029200 77  WS-CAT2-STARTED-SW        PIC X  VALUE 'N'.
029300     88  WS-CAT2-IS-STARTED        VALUE 'Y'.
029400 77  WS-CAT3-STARTED-SW        PIC X  VALUE 'N'.
029500     88  WS-CAT3-IS-STARTED        VALUE 'Y'.
029600
029700*    SET BY 2310-FIND-CUT-I THE MOMENT A '-' OR 'W' CUT
029800*    CHARACTER IS FOUND, TO STOP THE VARYING SCAN EARLY.
029900 77  WS-CUT-DONE-SW            PIC X  VALUE 'N'.
030000     88  WS-CUT-IS-DONE            VALUE 'Y'.
030100*    SET BY 2810-TALLY-SEARCH-I WHEN THE CURRENT SSID IS
030200*    ALREADY IN THE CATEGORY'S TALLY TABLE.
030300 77  WS-TALLY-FOUND-SW         PIC X  VALUE 'N'.
030400     88  WS-TALLY-IS-FOUND         VALUE 'Y'.
030500
030600*-----------  BINARY COUNTERS AND SUBSCRIPTS  ---------------------
030700*    WS-TOTAL-READ COUNTS EVERY DEVICE-IN RECORD, 802.11 OR
030800*    NOT.  WS-TOTAL-EXTRACTED ONLY COUNTS ROWS ACTUALLY
030900*    WRITTEN TO ONE OF THE THREE CATEGORY FILES, SO A RUN
031000*    WITH NOTHING BUT EXCLUDED/NON-802.11 DEVICES STILL
031100*    TRIPS THE 9999-FINAL-I WARNING EVEN THOUGH WS-TOTAL-READ
031200*    IS NON-ZERO.
031300 77  WS-TOTAL-READ             PIC 9(09)  COMP  VALUE ZERO.
031400*    ONE COUNTER PER CATEGORY - 1=CLIENT 2=NON-CLIENT 3=UNKNOWN
031500*    4=EXCLUDED, BUMPED BY 2600-CLASSIFY-I, DISPLAYED BY
031600*    8200-CONSOLE-SUMMARY-I (EXCLUDED ONLY UNDER UPSI-0).
031700 77  WS-CLIENT-COUNT           PIC 9(09)  COMP  VALUE ZERO.
031800 77  WS-NONCLIENT-COUNT        PIC 9(09)  COMP  VALUE ZERO.
031900 77  WS-UNKNOWN-COUNT          PIC 9(09)  COMP  VALUE ZERO.
032000 77  WS-EXCLUDED-COUNT         PIC 9(09)  COMP  VALUE ZERO.
032100*    SUM OF WS-CLIENT-COUNT/WS-NONCLIENT-COUNT/WS-UNKNOWN-COUNT
032200*    ONLY - EXCLUDED DEVICES NEVER REACH AN OUTPUT FILE, SO
032300*    THEY NEVER BUMP THIS COUNTER.  TESTED BY 9999-FINAL-I.
032400 77  WS-TOTAL-EXTRACTED        PIC 9(09)  COMP  VALUE ZERO.
032500*    EDITED WORK FIELD FOR THE CONSOLE/VERBOSE DISPLAY LINES -
032600*    HOLDS WHATEVER BINARY COUNTER IS CURRENTLY BEING SHOWN.
032700 77  WS-COUNT-ED               PIC ZZZZZZZZ9.
032800
032900*    WS-CAT-IX SELECTS THE CATEGORY (1=CLIENT 2=NON-CLIENT
033000*    3=UNKNOWN 4=EXCLUDED) THROUGHOUT 2600-CLASSIFY-I AND THE
033100*    8000-SERIES REPORT PARAGRAPHS.
033200 77  WS-CAT-IX                 PIC 9(04)  COMP  VALUE ZERO.
033300*    WS-SSID-IX/WS-FOUND-IX DRIVE 2800-TALLY-SSID-I'S LINEAR
033400*    SEARCH; WS-SORT-OUTER/WS-SORT-INNER DRIVE THE 8320/8321
033500*    BUBBLE SORT.  ALL FOUR ARE SUBSCRIPTS INTO WS-SSID-TALLY.
033600 77  WS-SSID-IX                PIC 9(04)  COMP  VALUE ZERO.
033700 77  WS-FOUND-IX               PIC 9(04)  COMP  VALUE ZERO.
033800 77  WS-SORT-OUTER             PIC 9(04)  COMP  VALUE ZERO.
033900 77  WS-SORT-INNER             PIC 9(04)  COMP  VALUE ZERO.
034000*    SHARED SUBSCRIPT FOR BOTH 2310-FIND-CUT-I AND 2320-
034100*    EXTRACT-DIGIT-I'S VARYING SCANS OVER DEV-CHANRAW-CHARS.
034200 77  WS-SCAN-IX                PIC 9(04)  COMP  VALUE ZERO.
034300
034400*-----------  DYNAMIC-CALL SUBPROGRAM NAMES  ----------------------
034500*    CALLED BY NAME, NOT LINKED STATICALLY, SO EACH ONE CAN BE
034600*    RECOMPILED AND REPLACED IN THE PROD LOAD LIBRARY WITHOUT
034700*    RELINKING PGMWSRT ITSELF - SEE THE 08/14/03 HISTORY ENTRY.
034800 77  WS-PGM-PATM               PIC X(08)  VALUE 'PGMPATM'.
034900 77  WS-PGM-FRQC               PIC X(08)  VALUE 'PGMFRQC'.
035000 77  WS-PGM-CRYD               PIC X(08)  VALUE 'PGMCRYD'.
035100
035200*-----------  CLIENT / EXCLUDE PATTERN TABLES  --------------------
035300*    LOADED ONCE AT START-OF-JOB BY 1100-LOAD-CLIENT-I AND
035400*    1200-LOAD-EXCLUDE-I; NEVER CHANGED DURING THE 2000-SERIES
035500*    READ LOOP.  200 ENTRIES SINCE TICKET JHK0203 (SEE THE
035600*    01/09/97 HISTORY ENTRY ABOVE) - RAISED FROM THE ORIGINAL
035700*    100-ENTRY LIMIT WHEN A SITE'S CLIENT LIST OUTGREW IT.
035800*    COUNT OF USABLE ENTRIES ACTUALLY LOADED - NOT THE SAME AS
035900*    THE NUMBER OF LINES READ FROM DDCLIPAT, SINCE BLANK/'#'
036000*    LINES DON'T ADVANCE IT (SEE 1110-READ-CLIENT-I).
036100 77  WS-CLIENT-PAT-COUNT       PIC 9(04)  COMP  VALUE ZERO.
036200 01  WS-CLIENT-PAT-TABLE.
036300     03  WS-CLIENT-PAT-ENTRY   PIC X(32)  OCCURS 200 TIMES.
036400     03  FILLER                PIC X(04).
036500
036600*    SAME COUNT/TABLE SHAPE AS WS-CLIENT-PAT-COUNT/-TABLE ABOVE,
036700*    FOR DDEXCPAT INSTEAD OF DDCLIPAT.
036800 77  WS-EXCLUDE-PAT-COUNT      PIC 9(04)  COMP  VALUE ZERO.
036900 01  WS-EXCLUDE-PAT-TABLE.
037000     03  WS-EXCLUDE-PAT-ENTRY  PIC X(32)  OCCURS 200 TIMES.
037100     03  FILLER                PIC X(04).
037200
037300*-----------  MIRROR OF PGMPATM/PGMFRQC/PGMCRYD LINKAGE AREAS  ---
037400*    THESE THREE GROUPS ARE LAID OUT BYTE-FOR-BYTE AGAINST THE
037500*    LINKAGE SECTIONS OF THE THREE CALLED SUBPROGRAMS - A
037600*    MISMATCH HERE WOULD SILENTLY SHIFT EVERY FIELD IN THE
037700*    CALLED PROGRAM.  SEE PGMPATM/PGMFRQC/PGMCRYD'S OWN
037800*    LINKAGE SECTIONS FOR THE AUTHORITATIVE LAYOUT.
037900*    CALLED TWICE PER DEVICE IN 2600-CLASSIFY-I - ONCE AGAINST
038000*    THE CLIENT TABLE, ONCE (WHEN NEEDED) AGAINST THE EXCLUDE
038100*    TABLE - RELOADING WS-PATM-SSID/-PAT-COUNT/-PAT-TABLE EACH
038200*    TIME SINCE THE TWO CALLS USE DIFFERENT TABLES.
038300 01  WS-PATM-PARMS.
038400     03  WS-PATM-SSID              PIC X(32).
038500     03  WS-PATM-PAT-COUNT         PIC 9(04)  COMP.
038600     03  WS-PATM-MATCH-FLAG        PIC X(01).
038700         88  WS-PATM-MATCHED           VALUE 'Y'.
038800         88  WS-PATM-NOT-MATCHED       VALUE 'N'.
038900     03  WS-PATM-PAT-TABLE.
039000         05  WS-PATM-PAT-ENTRY     PIC X(32)  OCCURS 200 TIMES.
039100     03  FILLER                    PIC X(04).
039200
039300*    ONE FREQUENCY IN, ONE CHANNEL OUT - SEE PGMFRQC HISTORY
039400*    FOR THE BAND TABLE THIS DRIVES.  ONLY CALLED WHEN THE
039500*    RAW-TEXT PARSE IN 2200-DERIVE-CHANNEL-I COMES UP EMPTY.
039600 01  WS-FRQC-PARMS.
039700     03  WS-FRQC-FREQ-IN           PIC 9(08).
039800     03  WS-FRQC-CHANNEL-OUT       PIC 9(03).
039900     03  FILLER                    PIC X(05).
040000
040100*    CRYPT-SET BIT MASK IN, HUMAN-READABLE LABEL OUT.  CALLED
040200*    FOR EVERY 802.11 DEVICE, REGARDLESS OF SSID OR CATEGORY.
040300 01  WS-CRYD-PARMS.
040400     03  WS-CRYD-CRYPT-SET         PIC 9(06).
040500     03  WS-CRYD-LABEL-OUT         PIC X(20).
040600
040700*-----------  CHANNEL-RAW PARSER WORK FIELDS  ---------------------
040800*    WS-CUT-LEN HOLDS THE SCAN WINDOW WIDTH FOR 2320-EXTRACT-
040900*    DIGIT-I - IT STARTS AT 3 AND IS SHORTENED BY 2310-FIND-
041000*    CUT-I WHEN A '-' OR 'W' TURNS UP INSIDE THE FIRST 3 BYTES.
041100 77  WS-CUT-LEN                PIC 9(04)  COMP  VALUE ZERO.
041200*    WS-DIGIT-COUNT IS ONLY EVER TESTED FOR > 0, NEVER FOR AN
041300*    EXACT VALUE - IT JUST TELLS 2300-PARSE-CHANNEL-RAW-I
041400*    WHETHER ANY DIGIT AT ALL TURNED UP IN THE SCAN WINDOW.
041500 77  WS-DIGIT-COUNT             PIC 9(04)  COMP  VALUE ZERO.
041600 77  WS-CHANNEL-ACCUM           PIC 9(04)  COMP  VALUE ZERO.
041700*    WS-ONE-CHAR WAS THE SINGLE-BYTE HOLD AREA FOR THE ORIGINAL
041800*    (PRE-0371) SCAN - LEFT DECLARED SINCE THE REWORKED PARSER
041900*    STILL USES THE SAME SUBSCRIPTED-REFERENCE STYLE ELSEWHERE.
042000 77  WS-ONE-CHAR                PIC X(01).
042100 77  WS-ONE-DIGIT               PIC 9(01).
042200
042300*-----------  PER-CATEGORY SSID TALLY (VERBOSE REPORT ONLY)  -----
042400*    FOUR CATEGORIES: 1=CLIENT-NAMED 2=NON-CLIENT 3=UNKNOWN
042500*    4=EXCLUDED.  EACH HOLDS UP TO 250 DISTINCT SSID TEXTS.
042600*    ONLY BUILT/PRINTED WHEN UPSI-0 IS ON - A NORMAL PRODUCTION
042700*    RUN LOADS THIS TABLE BUT NEVER SORTS OR DISPLAYS IT.
042800 01  WS-SSID-TALLY.
042900     03  WS-SSID-CAT               OCCURS 4 TIMES.
043000         05  WS-SSID-CAT-COUNT         PIC 9(04)  COMP  VALUE ZERO.
043100         05  WS-SSID-ENTRY             OCCURS 250 TIMES.
043200             07  WS-SSID-TEXT              PIC X(32).
043300             07  WS-SSID-CNT               PIC 9(09) COMP VALUE ZERO.
043400*    RAW BYTE VIEW OF THE TALLY TABLE - RETAINED FROM THE ORIGINAL
043500*    OVERLAY DEBUGGER USED TO CHASE A COUNT MISMATCH IN 1996.
043600 01  WS-SSID-TALLY-BYTES REDEFINES WS-SSID-TALLY.
043700     03  WS-TALLY-BYTE             PIC X(01) OCCURS 36008 TIMES.
043800
043900*    HOLD AREA FOR 8322-SWAP-ENTRY-I'S THREE-WAY SWAP - SIZED
044000*    TO MATCH ONE WS-SSID-ENTRY EXACTLY (TEXT PLUS COUNT).
044100 01  WS-SORT-TEMP.
044200     03  WS-SORT-TEMP-TEXT         PIC X(32).
044300     03  WS-SORT-TEMP-CNT          PIC 9(09) COMP.
044400
044500*-----------  CATEGORY LABELS FOR THE VERBOSE REPORT  -------------
044600 01  WS-CAT-LABEL-TABLE.
044700     03  WS-CAT-LABEL              PIC X(16) OCCURS 4 TIMES
044800         VALUES 'CLIENT-NAMED', 'NON-CLIENT-NAMED',
044900                'UNKNOWN', 'EXCLUDED'.
045000*    CHARACTER VIEW - LEGACY DUMP AID, NO LONGER REACHED.
045100 01  WS-CAT-LABEL-BYTES REDEFINES WS-CAT-LABEL-TABLE.
045200     03  WS-CAT-LABEL-BYTE         PIC X(01) OCCURS 64 TIMES.
045300
045400 01  WS-TOTAL-READ-DISPLAY      PIC 9(09).
045500*    LEGACY HI/LO SPLIT OF THE READ COUNT - KEPT FROM THE 16-BIT
045600*    SURVEY-TOOL ERA COUNTER DISPLAY, NO LONGER REACHED.
045700 01  WS-TOTAL-READ-SPLIT REDEFINES WS-TOTAL-READ-DISPLAY.
045800     03  WS-TOTAL-READ-HI           PIC 9(05).
045900     03  WS-TOTAL-READ-LO           PIC 9(04).
046000
046100*-----------  OUTPUT REPORT LINE - PIPE-COLUMNAR  -----------------
046200*    18 COLUMNS, IN DEVICE-RECORD FIELD ORDER, PER THE SECURITY
046300*    OFFICE REPORT SPEC - SEE THE 02/09/04 HISTORY ABOVE.
046400 01  WS-REPORT-LINE.
046500*    IDENTITY COLUMNS - LOADED BY 2710-BUILD-LINE-I FROM
046600*    DEV-MAC/DEV-SSID/DEV-TYPE/DEV-MANUFACTURER/DEV-ENCRYPTION.
046700     03  RL-MAC                    PIC X(17).
046800     03  RL-PIPE01                 PIC X(01)   VALUE '|'.
046900     03  RL-SSID                   PIC X(32).
047000     03  RL-PIPE02                 PIC X(01)   VALUE '|'.
047100     03  RL-TYPE                   PIC X(20).
047200     03  RL-PIPE03                 PIC X(01)   VALUE '|'.
047300     03  RL-MANUF                  PIC X(24).
047400     03  RL-PIPE04                 PIC X(01)   VALUE '|'.
047500     03  RL-ENCRYPT                PIC X(20).
047600     03  RL-PIPE05                 PIC X(01)   VALUE '|'.
047700*    RADIO COLUMNS - EDITED FOR DISPLAY, ZERO SUPPRESSED ON THE
047800*    LEFT SIDE OF THE DECIMAL POINT ONLY.
047900     03  RL-CHANNEL                PIC ZZ9.
048000     03  RL-PIPE06                 PIC X(01)   VALUE '|'.
048100     03  RL-FREQ-MHZ               PIC ZZZZ9.999.
048200     03  RL-PIPE07                 PIC X(01)   VALUE '|'.
048300*    SIGNAL COLUMNS - SIGNED EDIT SINCE RSSI IS DBM (NEGATIVE).
048400     03  RL-RSSI-LAST              PIC -9999.
048500     03  RL-PIPE08                 PIC X(01)   VALUE '|'.
048600     03  RL-RSSI-MIN               PIC -9999.
048700     03  RL-PIPE09                 PIC X(01)   VALUE '|'.
048800     03  RL-RSSI-MAX               PIC -9999.
048900     03  RL-PIPE10                 PIC X(01)   VALUE '|'.
049000*    TRAFFIC COLUMNS - UNSIGNED, ZERO SUPPRESSED.
049100     03  RL-PKT-TOTAL              PIC ZZZZZZZZ9.
049200     03  RL-PIPE11                 PIC X(01)   VALUE '|'.
049300     03  RL-PKT-DATA               PIC ZZZZZZZZ9.
049400     03  RL-PIPE12                 PIC X(01)   VALUE '|'.
049500     03  RL-DATA-BYTES             PIC Z(11)9.
049600     03  RL-PIPE13                 PIC X(01)   VALUE '|'.
049700*    TIME/LOCATION COLUMNS - THE TWO TIMESTAMPS ARE ALREADY
049800*    FORMATTED TEXT AND PASS THROUGH UNEDITED; LATITUDE/
049900*    LONGITUDE/ALTITUDE ARE SIGNED NUMERIC EDITS.
050000     03  RL-FIRST-SEEN             PIC X(19).
050100     03  RL-PIPE14                 PIC X(01)   VALUE '|'.
050200     03  RL-LAST-SEEN              PIC X(19).
050300     03  RL-PIPE15                 PIC X(01)   VALUE '|'.
050400     03  RL-LATITUDE               PIC -(3)9.999999.
050500     03  RL-PIPE16                 PIC X(01)   VALUE '|'.
050600     03  RL-LONGITUDE              PIC -(3)9.999999.
050700     03  RL-PIPE17                 PIC X(01)   VALUE '|'.
050800*    LAST COLUMN - NO TRAILING PIPE.  THE FILLER PADS OUT TO
050900*    REG-CLIOUT/REG-NCLOUT/REG-UNKOUT'S FULL 260-BYTE WIDTH.
051000     03  RL-ALTITUDE               PIC -(4)9.99.
051100     03  FILLER                    PIC X(05)   VALUE SPACES.
051200
051300*    THE HEADING ROW IS BUILT ONCE AT START-UP BY 1050-BUILD-
051400*    HEADER-I FROM THE FIVE PART LITERALS BELOW, IN DEVICE-
051500*    RECORD FIELD ORDER - THE FULL 18-COLUMN HEADING RUNS PAST
051600*    ONE SOURCE LINE SO IT IS STRUNG TOGETHER RATHER THAN CODED
051700*    AS ONE VALUE.  SEE THE 02/09/04 HISTORY ENTRY ABOVE.
051800 01  WS-HEADER-PART1               PIC X(46) VALUE
051900     'MAC|SSID|Type|Manufacturer|Encryption|Channel|'.
052000 01  WS-HEADER-PART2               PIC X(42) VALUE
052100     'Frequency_MHz|RSSI_Last|RSSI_Min|RSSI_Max|'.
052200 01  WS-HEADER-PART3               PIC X(43) VALUE
052300     'Packets_Total|Packets_Data|Data_Size_Bytes|'.
052400 01  WS-HEADER-PART4               PIC X(40) VALUE
052500     'First_Seen|Last_Seen|Latitude|Longitude|'.
052600 01  WS-HEADER-PART5               PIC X(10) VALUE
052700     'Altitude_m'.
052800 01  WS-HEADER-LINE                PIC X(260) VALUE SPACES.
052900 01  WS-EMPTY-LINE                  PIC X(260) VALUE
053000     'No matching entries'.
053100
053200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
053300 PROCEDURE DIVISION.
053400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
053500*    PARAGRAPH INDEX - KEPT UP TO DATE BY WHOEVER TOUCHES THIS
053600*    PROGRAM NEXT, SO A MAINTAINER CAN FIND A PARAGRAPH BY WHAT
053700*    IT DOES WITHOUT READING THE WHOLE PROCEDURE DIVISION FIRST.
053800*
053900*    MAIN-PROGRAM-I           MAINLINE - FOUR-STEP DRIVER
054000*    1000-INICIO-I            STEP 1 - START-OF-JOB HOUSEKEEPING
054100*    1050-BUILD-HEADER-I         BUILDS THE 18-COLUMN HEADING
054200*    1100-LOAD-CLIENT-I          LOADS DDCLIPAT (MANDATORY)
054300*    1110-READ-CLIENT-I             READ-AHEAD FOR THE ABOVE
054400*    1200-LOAD-EXCLUDE-I         LOADS DDEXCPAT (OPTIONAL)
054500*    1210-READ-EXCLUDE-I            READ-AHEAD FOR THE ABOVE
054600*    1300-OPEN-FILES-I           OPENS DDDEVIN AND THE 3 OUTPUTS
054700*    2000-PROCESO-I           STEP 2 - PHY-NAME GATE AND DISPATCH
054800*    2100-LEER-I                 READ-AHEAD OF DDDEVIN
054900*    2200-DERIVE-CHANNEL-I       CHANNEL DERIVATION (RAW/PGMFRQC)
055000*    2300-PARSE-CHANNEL-RAW-I       CHANNEL-RAW TEXT PARSE
055100*    2310-FIND-CUT-I                   '-'/'W' CUT SCAN
055200*    2320-EXTRACT-DIGIT-I              DIGIT-BY-DIGIT ACCUMULATE
055300*    2400-NORM-FREQUENCY-I       KHZ/MHZ NORMALIZATION
055400*    2500-DERIVE-ENCRYPT-I       ENCRYPTION LABEL VIA PGMCRYD
055500*    2600-CLASSIFY-I             THE FOUR-CATEGORY DECISION TREE
055600*    2700-WRITE-CATEGORY-I          WRITES HEADER + DATA ROW
055700*    2710-BUILD-LINE-I                 BUILDS THE PIPE-DELIMITED ROW
055800*    2800-TALLY-SSID-I           VERBOSE-REPORT SSID TALLY
055900*    2810-TALLY-SEARCH-I            LINEAR SEARCH STEP
056000*    8000-WRITE-REPORTS-I     STEP 3 - CLOSE-OUT AND REPORTS
056100*    8100-FINISH-CATEGORY-I      'NO MATCHING ENTRIES' CATCH-UP
056200*    8200-CONSOLE-SUMMARY-I      PLAIN JOB-LOG COUNTS
056300*    8300-VERBOSE-SUMMARY-I      UPSI-0 PER-SSID BREAKDOWN DRIVER
056400*    8310-VERBOSE-CATEGORY-I        ONE CATEGORY'S BREAKDOWN
056500*    8320-SORT-OUTER-I                 BUBBLE-SORT OUTER PASS
056600*    8321-SORT-INNER-I                    INNER COMPARE/SWAP TEST
056700*    8322-SWAP-ENTRY-I                       THE SWAP ITSELF
056800*    8330-PRINT-SSID-I                    ONE DISPLAY LINE
056900*    9999-FINAL-I             STEP 4 - FINAL RETURN-CODE CHECK
057000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
057100*    CLASSIFICATION NOTES (SEE 2600-CLASSIFY-I FOR THE CODE) -
057200*    KEPT HERE SINCE THE DECISION TREE ITSELF SPANS THREE
057300*    NESTED IFS AND IS EASIER TO FOLLOW IN PROSE FIRST:
057400*
057500*      1. SSID MATCHES A DDCLIPAT WILDCARD  -> CLIENT-NAMED,
057600*         WRITTEN TO DDCLIOUT, COUNTED IN WS-CLIENT-COUNT.
057700*      2. SSID IS BLANK AND DID NOT MATCH   -> UNKNOWN,
057800*         WRITTEN TO DDUNKOUT, COUNTED IN WS-UNKNOWN-COUNT.
057900*         NEVER CHECKED AGAINST DDEXCPAT.
058000*      3. SSID IS NON-BLANK, DID NOT MATCH DDCLIPAT, AND
058100*         MATCHES A DDEXCPAT WILDCARD              -> EXCLUDED,
058200*         COUNTED IN WS-EXCLUDED-COUNT, WRITTEN NOWHERE.
058300*      4. SSID IS NON-BLANK, DID NOT MATCH DDCLIPAT, AND DID
058400*         NOT MATCH DDEXCPAT EITHER    -> NON-CLIENT-NAMED,
058500*         WRITTEN TO DDNCLOUT, COUNTED IN WS-NONCLIENT-COUNT.
058600*
058700*    ORDER MATTERS - RULE 2 IS TESTED BEFORE RULE 3 IS EVER
058800*    ATTEMPTED, SO A SITE'S EXCLUDE LIST CAN NEVER ACCIDENTALLY
058900*    SWALLOW UNNAMED DEVICES (SEE THE 11/03/04 0372 HISTORY
059000*    ENTRY - THAT WAS EXACTLY THE BUG THIS ORDERING FIXES).
059100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
059200*    MAINLINE - THE THREE STEPS ARE STRICTLY SEQUENTIAL: LOAD
059300*    THE PATTERN TABLES AND OPEN THE FILES (1000), THEN READ/
059400*    DERIVE/CLASSIFY/WRITE ONE DEVICE RECORD AT A TIME UNTIL
059500*    DDDEVIN IS EXHAUSTED (2000, DRIVEN BY THE READ-AHEAD IN
059600*    2100-LEER-I SO THE END-OF-FILE TEST FALLS OUT OF THE
059700*    PERFORM ... UNTIL NATURALLY), THEN CLOSE UP AND PRINT THE
059800*    CATEGORY REPORTS AND CONSOLE SUMMARY (8000).  9999-FINAL-I
059900*    RUNS EVEN IF THE FILES WERE NEVER OPENED, SO A CLIENT-
060000*    PATTERN LOAD FAILURE STILL GETS A CLEAN RETURN-CODE CHECK.
060100 MAIN-PROGRAM-I.
060200
060300*    STEP 1 - PATTERN TABLES AND FILES.
060400     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
060500*    STEP 2 - ONE DEVICE PER PASS UNTIL DDDEVIN IS EXHAUSTED
060600*    OR 1000-INICIO-I ABORTED BEFORE EVER READING A RECORD.
060700     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
060800              UNTIL WS-FIN-LECTURA.
060900*    STEP 3 - REPORTS ONLY RUN IF THE FILES ACTUALLY OPENED.
061000     IF WS-FILES-ARE-OPENED
061100        PERFORM 8000-WRITE-REPORTS-I THRU 8000-WRITE-REPORTS-F
061200     END-IF.
061300*    STEP 4 - FINAL RETURN-CODE CHECK, ALWAYS RUN.
061400     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
061500
061600 MAIN-PROGRAM-F. GOBACK.
061700
061800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
061900*    STEP 1 OF THE BATCH FLOW - START-OF-JOB HOUSEKEEPING.
062000*    BUILDS THE REPORT HEADING, LOADS THE REQUIRED CLIENT
062100*    PATTERN LIST AND THE OPTIONAL EXCLUDE LIST, THEN OPENS
062200*    THE DEVICE EXTRACT AND THE THREE CATEGORY OUTPUT FILES.
062300*    AN EMPTY CLIENT-PATTERN LIST IS TREATED AS A CONFIGURATION
062400*    ERROR AND ABORTS THE RUN BEFORE ANY FILE IS EVEN OPENED -
062500*    WITHOUT AT LEAST ONE CLIENT PATTERN EVERY DEVICE WOULD
062600*    FALL THROUGH TO NON-CLIENT OR UNKNOWN, WHICH IS NEVER
062700*    WHAT THE SITE ACTUALLY WANTS.  THE FIRST DEVICE RECORD
062800*    IS READ HERE (READ-AHEAD STYLE) SO 2000-PROCESO-I CAN
062900*    PROCESS-THEN-READ ON EVERY SUBSEQUENT PASS.
063000 1000-INICIO-I.
063100
063200*    ASSUME THERE IS SOMETHING TO READ UNTIL PROVEN OTHERWISE.
063300     SET WS-NO-FIN-LECTURA    TO TRUE
063400     PERFORM 1050-BUILD-HEADER-I THRU 1050-BUILD-HEADER-F
063500     PERFORM 1100-LOAD-CLIENT-I  THRU 1100-LOAD-CLIENT-F
063600     PERFORM 1200-LOAD-EXCLUDE-I THRU 1200-LOAD-EXCLUDE-F
063700
063800*    THE CONFIGURATION CHECK - NO CLIENT PATTERNS MEANS THE
063900*    RUN CANNOT DO ANYTHING USEFUL, SO IT ABORTS BEFORE ANY
064000*    OF THE SIX FILES ARE EVEN OPENED.
064100     IF WS-CLIENT-PAT-COUNT = 0
064200        DISPLAY '*ERROR - NO CLIENT PATTERNS LOADED, WSRT ABORT'
064300        MOVE 9999 TO RETURN-CODE
064400        SET WS-FIN-LECTURA TO TRUE
064500     ELSE
064600        PERFORM 1300-OPEN-FILES-I THRU 1300-OPEN-FILES-F
064700*       READ-AHEAD THE FIRST DEVICE RECORD ONLY IF THE FILE
064800*       OPENS ABOVE ACTUALLY SUCCEEDED.
064900        IF NOT WS-FIN-LECTURA
065000           PERFORM 2100-LEER-I THRU 2100-LEER-F
065100        END-IF
065200     END-IF.
065300 1000-INICIO-F. EXIT.
065400
065500*-----  BUILDS THE 18-COLUMN CATEGORY REPORT HEADING FROM THE
065600*-----  PART LITERALS ABOVE, IN DEVICE-RECORD FIELD ORDER.  RUN
065700*-----  ONCE AT START-OF-JOB RATHER THAN ON EACH CATEGORY'S
065800*-----  FIRST WRITE, SO ALL THREE OUTPUT FILES GET AN IDENTICAL
065900*-----  HEADING ROW EVEN IF THEY OPEN THEIR ROWS IN A DIFFERENT
066000*-----  ORDER FROM ONE RUN TO THE NEXT.
066100 1050-BUILD-HEADER-I.
066200*    THE FIVE PARTS STRING TOGETHER IN THE SAME ORDER THEY ARE
066300*    DECLARED IN WORKING-STORAGE - THAT ORDER MUST MATCH THE
066400*    COLUMN ORDER 2710-BUILD-LINE-I USES OR THE HEADING ROW
066500*    AND THE DATA ROWS WOULD DISAGREE.
066600     MOVE SPACES              TO WS-HEADER-LINE
066700     STRING WS-HEADER-PART1   DELIMITED BY SIZE
066800            WS-HEADER-PART2   DELIMITED BY SIZE
066900            WS-HEADER-PART3   DELIMITED BY SIZE
067000            WS-HEADER-PART4   DELIMITED BY SIZE
067100            WS-HEADER-PART5   DELIMITED BY SIZE
067200            INTO WS-HEADER-LINE.
067300 1050-BUILD-HEADER-F. EXIT.
067400
067500*-----  LOADS THE REQUIRED CLIENT PATTERN LIST FROM DDCLIPAT.
067600*-----  BLANK LINES AND LINES STARTING WITH '#' ARE COMMENTS IN
067700*-----  THE PATTERN FILE AND ARE SKIPPED, THE SAME AS PGMPATM'S
067800*-----  OWN INPUT CONVENTION - SITES USE '#' TO DOCUMENT WHY A
067900*-----  PARTICULAR WILDCARD IS ON THE LIST WITHOUT HAVING TO
068000*-----  MAINTAIN A SEPARATE README.  A FAILURE TO OPEN DDCLIPAT
068100*-----  ABORTS THE RUN OUTRIGHT.
068200 1100-LOAD-CLIENT-I.
068300*    DDCLIPAT IS MANDATORY - UNLIKE DDEXCPAT BELOW, THERE IS NO
068400*    '35' BRANCH HERE, SINCE A RUN WITH NO CLIENT PATTERNS AT ALL
068500*    WOULD SILENTLY MISCLASSIFY EVERY CLIENT DEVICE AS CATEGORY 2.
068600     MOVE 0                   TO WS-CLIENT-PAT-COUNT
068700     OPEN INPUT CLIENT-PATTERNS
068800     IF FS-CLIPAT NOT = '00'
068900        DISPLAY '*ERROR - CANNOT OPEN DDCLIPAT, STATUS=' FS-CLIPAT
069000        MOVE 9999 TO RETURN-CODE
069100        SET WS-FIN-LECTURA TO TRUE
069200     ELSE
069300*       READ-AHEAD LOOP - SAME SHAPE AS THE DEVICE-RECORD LOOP
069400*       IN 2000-PROCESO-I, ONE RECORD AHEAD OF THE TEST.
069500        SET WS-NO-FIN-CLI     TO TRUE
069600        PERFORM 1110-READ-CLIENT-I THRU 1110-READ-CLIENT-F
069700                 UNTIL WS-FIN-CLI
069800        CLOSE CLIENT-PATTERNS
069900     END-IF.
070000 1100-LOAD-CLIENT-F. EXIT.
070100
070200*-----  READ-AHEAD OF ONE CLIENT PATTERN RECORD.  PGMPATM'S
070300*-----  200-ENTRY TABLE LIMIT (RAISED FROM 100 UNDER TICKET
070400*-----  JHK0203) IS ENFORCED HERE AS WELL AS IN PGMPATM ITSELF -
070500*-----  ANY LINE PAST THE 200TH USABLE PATTERN IS SILENTLY
070600*-----  DROPPED RATHER THAN OVERFLOWING THE TABLE.
070700 1110-READ-CLIENT-I.
070800*    A BLANK LINE OR A '#' COMMENT LINE IN DDCLIPAT IS SKIPPED
070900*    WITHOUT BUMPING WS-CLIENT-PAT-COUNT - NEITHER ONE IS A
071000*    USABLE PATTERN, SO NEITHER ONE SHOULD COST A TABLE SLOT.
071100     READ CLIENT-PATTERNS
071200        AT END SET WS-FIN-CLI TO TRUE
071300     END-READ
071400     IF NOT WS-FIN-CLI
071500        MOVE REG-CLIPAT       TO PAT-RECORD
071600        IF PAT-TEXT NOT = SPACES
071700           AND PAT-FIRST-CHAR NOT = '#'
071800           AND WS-CLIENT-PAT-COUNT < 200
071900*          ROOM LEFT IN THE TABLE - FILE THE PATTERN AND KEEP IT.
072000           ADD 1 TO WS-CLIENT-PAT-COUNT
072100           MOVE PAT-TEXT TO
072200              WS-CLIENT-PAT-ENTRY(WS-CLIENT-PAT-COUNT)
072300*       ELSE - PAST 200 USABLE LINES, THE REST OF DDCLIPAT IS
072400*       STILL READ TO EOF BUT NO LONGER TABLED (JHK0203).
072500        END-IF
072600     END-IF.
072700 1110-READ-CLIENT-F. EXIT.
072800
072900*-----  LOADS THE OPTIONAL EXCLUDE PATTERN LIST.  FS='35' (FILE  --
073000*-----  NOT FOUND) MEANS THE SITE SUPPLIED NO DDEXCPAT - TREATED  -
073100*-----  AS AN EMPTY EXCLUDE LIST, NOT AN ERROR.                    -
073200 1200-LOAD-EXCLUDE-I.
073300*    DDEXCPAT IS OPTIONAL, SO THE WS-EXCLUDE-PAT-COUNT TABLE IS
073400*    ZEROED FIRST REGARDLESS OF WHAT THE OPEN RETURNS - A '35'
073500*    THEN LEAVES CATEGORY 4 SIMPLY UNREACHABLE FOR THIS RUN.
073600     MOVE 0                   TO WS-EXCLUDE-PAT-COUNT
073700     OPEN INPUT EXCLUDE-PATTERNS
073800     EVALUATE FS-EXCPAT
073900        WHEN '00'
074000*          NORMAL CASE - THE SITE SUPPLIED AN EXCLUDE LIST.
074100           SET WS-NO-FIN-EXC  TO TRUE
074200           PERFORM 1210-READ-EXCLUDE-I THRU 1210-READ-EXCLUDE-F
074300                    UNTIL WS-FIN-EXC
074400           CLOSE EXCLUDE-PATTERNS
074500        WHEN '35'
074600*          FILE NOT FOUND - NO DDEXCPAT DD CARD FOR THIS RUN.
074700*          NOT AN ERROR, JUST AN EMPTY EXCLUDE LIST.
074800           CONTINUE
074900        WHEN OTHER
075000*          ANYTHING ELSE (E.G. A DASD I/O ERROR) IS TREATED
075100*          THE SAME AS A BAD DDCLIPAT - ABORT THE RUN.
075200           DISPLAY '*ERROR - CANNOT OPEN DDEXCPAT, STATUS='
075300                    FS-EXCPAT
075400           MOVE 9999 TO RETURN-CODE
075500           SET WS-FIN-LECTURA TO TRUE
075600     END-EVALUATE.
075700 1200-LOAD-EXCLUDE-F. EXIT.
075800
075900*-----  READ-AHEAD OF ONE EXCLUDE PATTERN RECORD.  SAME COMMENT
076000*-----  AND BLANK-LINE SKIP CONVENTION, AND THE SAME 200-ENTRY
076100*-----  TABLE LIMIT, AS 1110-READ-CLIENT-I ABOVE.
076200 1210-READ-EXCLUDE-I.
076300*    MIRROR IMAGE OF 1110-READ-CLIENT-I - SAME BLANK/'#' SKIP,
076400*    SAME 200-ENTRY CEILING, DIFFERENT TABLE AND DIFFERENT DD.
076500*    A '#' IN COLUMN 1 MARKS AN OPERATOR COMMENT LINE IN THE
076600*    PATTERN FILE - NOT A WILDCARD PGMPATM SHOULD EVER SEE.
076700     READ EXCLUDE-PATTERNS
076800        AT END SET WS-FIN-EXC TO TRUE
076900     END-READ
077000     IF NOT WS-FIN-EXC
077100        MOVE REG-EXCPAT       TO PAT-RECORD
077200        IF PAT-TEXT NOT = SPACES
077300           AND PAT-FIRST-CHAR NOT = '#'
077400           AND WS-EXCLUDE-PAT-COUNT < 200
077500*          TABLE FULL PAST THIS POINT IS NOT AN ERROR - THE
077600*          200TH PATTERN JUST WINS, THE REST ARE SILENTLY
077700*          IGNORED, SAME AS THE CLIENT TABLE ABOVE.
077800           ADD 1 TO WS-EXCLUDE-PAT-COUNT
077900           MOVE PAT-TEXT TO
078000              WS-EXCLUDE-PAT-ENTRY(WS-EXCLUDE-PAT-COUNT)
078100        END-IF
078200     END-IF.
078300 1210-READ-EXCLUDE-F. EXIT.
078400
078500*-----  OPENS THE DEVICE EXTRACT AND THE THREE CATEGORY OUTPUTS.
078600*-----  ONLY REACHED AFTER THE CLIENT-PATTERN-COUNT CHECK IN
078700*-----  1000-INICIO-I PASSES, SO A CONFIGURATION PROBLEM NEVER
078800*-----  LEAVES A HALF-OPENED SET OF OUTPUT FILES BEHIND FOR
078900*-----  OPERATIONS TO CLEAN UP.
079000 1300-OPEN-FILES-I.
079100
079200*    ALL FOUR REMAINING FILES OPEN TOGETHER - THE PATTERN
079300*    FILES ABOVE HAVE ALREADY BEEN OPENED, LOADED AND CLOSED.
079400     OPEN INPUT  DEVICE-IN
079500     OPEN OUTPUT CLIENT-NAMED-OUT
079600     OPEN OUTPUT NON-CLIENT-OUT
079700     OPEN OUTPUT UNKNOWN-OUT
079800*    A SINGLE COMBINED STATUS TEST - ANY ONE OF THE FOUR FAILING
079900*    ABORTS THE RUN, SINCE THERE IS NO SENSIBLE PARTIAL-OPEN
080000*    RECOVERY FOR A CATEGORY REPORT PROGRAM.
080100     IF FS-DEVIN NOT = '00' OR FS-CLIOUT NOT = '00'
080200        OR FS-NCLOUT NOT = '00' OR FS-UNKOUT NOT = '00'
080300        DISPLAY '*ERROR - FILE OPEN FAILURE, WSRT ABORT'
080400        MOVE 9999 TO RETURN-CODE
080500        SET WS-FIN-LECTURA TO TRUE
080600     ELSE
080700        SET WS-FILES-ARE-OPENED TO TRUE
080800     END-IF.
080900 1300-OPEN-FILES-F. EXIT.
081000
081100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
081200*    STEP 2 OF THE BATCH FLOW - ONE PASS THROUGH THIS PARAGRAPH
081300*    HANDLES ONE DEVICE RECORD ALREADY SITTING IN DEV-RECORD.
081400*    THE PHY-NAME GATE BELOW IS THE FIRST TEST APPLIED TO EVERY
081500*    RECORD - THE VENDOR SURVEY TOOL WRITES ONE EXTRACT RECORD
081600*    PER RADIO IT HEARD, REGARDLESS OF PROTOCOL, SO A BLUETOOTH
081700*    OR ZIGBEE RECORD HAS TO BE SKIPPED HERE BEFORE ANY OF THE
081800*    802.11-SPECIFIC DERIVATIONS (CHANNEL, FREQUENCY BAND,
081900*    ENCRYPTION LABEL) ARE EVEN ATTEMPTED - THOSE FIELDS ARE
082000*    MEANINGLESS, AND SOMETIMES GARBAGE, ON A NON-802.11 ROW.
082100*    A SKIPPED RECORD STILL COUNTS TOWARD WS-TOTAL-READ SO THE
082200*    CONSOLE SUMMARY'S READ COUNT MATCHES THE EXTRACT FILE'S
082300*    ACTUAL RECORD COUNT, BUT NEVER TOWARD WS-TOTAL-EXTRACTED.
082400*------------------------------------------------------------------
082500 2000-PROCESO-I.
082600*    WS-TOTAL-READ COUNTS EVERY RECORD THE SURVEY EXTRACT
082700*    HANDS US, REGARDLESS OF RADIO TYPE - COMPARE AGAINST
082800*    WS-TOTAL-EXTRACTED IN THE 9999-FINAL-I ABORT TEST TO SEE
082900*    HOW MANY WERE FILTERED OUT HERE BY THE PHY-NAME GATE.
083000     ADD 1 TO WS-TOTAL-READ
083100*    ONLY 802.11 (WIFI) RECORDS ARE DERIVED/CLASSIFIED/WRITTEN -
083200*    SEE THE 11/03/04 0370 HISTORY ENTRY.  BLUETOOTH AND OTHER
083300*    NON-WIFI PHY TYPES FALL THROUGH TO THE READ-AHEAD BELOW
083400*    WITHOUT TOUCHING ANY OF THE FOUR DERIVATION/CLASSIFY STEPS.
083500     IF DEV-PHY-NAME = 'IEEE802.11'
083600        PERFORM 2200-DERIVE-CHANNEL-I THRU 2200-DERIVE-CHANNEL-F
083700        PERFORM 2400-NORM-FREQUENCY-I THRU 2400-NORM-FREQUENCY-F
083800        PERFORM 2500-DERIVE-ENCRYPT-I THRU 2500-DERIVE-ENCRYPT-F
083900        PERFORM 2600-CLASSIFY-I       THRU 2600-CLASSIFY-F
084000     END-IF
084100     PERFORM 2100-LEER-I THRU 2100-LEER-F.
084200 2000-PROCESO-F. EXIT.
084300
084400*-----  READ-AHEAD OF THE NEXT DEVICE EXTRACT RECORD  -------------
084500 2100-LEER-I.
084600
084700*    NEXT DEVICE RECORD, OR SET THE END SWITCH IF DDDEVIN IS
084800*    EXHAUSTED - THE END SWITCH DRIVES MAIN-PROGRAM-I'S
084900*    PERFORM ... UNTIL DIRECTLY.
085000     READ DEVICE-IN
085100        AT END SET WS-FIN-LECTURA TO TRUE
085200     END-READ
085300     IF NOT WS-FIN-LECTURA
085400        MOVE REG-DEVIN        TO DEV-RECORD
085500     END-IF.
085600 2100-LEER-F. EXIT.
085700
085800*-----  DERIVES THE CHANNEL NUMBER, FIRST BY PARSING THE RAW      -
085900*-----  CHANNEL TEXT AND, IF THAT FAILS, BY CALLING PGMFRQC ON    -
086000*-----  THE CENTER FREQUENCY.                                      -
086100 2200-DERIVE-CHANNEL-I.
086200
086300*    START AT ZERO SO A PARSE FAILURE FALLS THROUGH CLEANLY
086400*    TO THE PGMFRQC CALL BELOW.
086500     MOVE 0                   TO DEV-CHANNEL
086600     PERFORM 2300-PARSE-CHANNEL-RAW-I THRU 2300-PARSE-CHANNEL-RAW-F
086700*    THE RAW-TEXT PARSE IS TRIED FIRST BECAUSE IT IS EXACT -
086800*    PGMFRQC'S FREQUENCY-TO-CHANNEL TABLE IS A FALLBACK ONLY,
086900*    SINCE SOME OVERLAPPING 5 GHZ CHANNELS SHARE A FREQUENCY.
087000     IF DEV-CHANNEL = 0
087100        MOVE DEV-FREQ-KHZ     TO WS-FRQC-FREQ-IN
087200        CALL WS-PGM-FRQC USING WS-FRQC-PARMS
087300        MOVE WS-FRQC-CHANNEL-OUT TO DEV-CHANNEL
087400     END-IF.
087500 2200-DERIVE-CHANNEL-F. EXIT.
087600
087700*-----  PICKS THE CHANNEL DIGITS OUT OF DEV-CHANNEL-RAW.  THE     -
087800*-----  VENDOR SURVEY TOOL APPENDS EITHER A CENTER-FREQUENCY      -
087900*-----  PARENTHETICAL OR A CHANNEL-WIDTH SUFFIX ONTO THE RAW      -
088000*-----  CHANNEL TEXT (E.G. '6 (2437M', '11-HT40', '36W80'), SO    -
088100*-----  THE TEXT IS FIRST TRUNCATED AT THE FIRST '-' OR 'W' AND   -
088200*-----  ONLY THE FIRST THREE BYTES OF WHATEVER REMAINS ARE THEN   -
088300*-----  SCANNED FOR DIGITS.  A RIGHT-JUSTIFIED VALUE LIKE ' 6'    -
088400*-----  STILL YIELDS CHANNEL 6 BECAUSE THE SCAN SKIPS OVER THE    -
088500*-----  LEADING BLANK RATHER THAN STOPPING ON IT.  LEAVES         -
088600*-----  DEV-CHANNEL AT ZERO IF NO DIGITS TURN UP IN THE WINDOW.    -
088700*-----
088800*-----  WORKED EXAMPLES (SEE THE 11/03/04 0371 HISTORY ENTRY):
088900*-----    '6       '  ->  CUT NONE, WINDOW '6  ' ->  CHANNEL 6
089000*-----    ' 6      '  ->  CUT NONE, WINDOW ' 6 ' ->  CHANNEL 6
089100*-----    '11-HT40 '  ->  CUT AT '-', WINDOW '11'->  CHANNEL 11
089200*-----    '36W80   '  ->  CUT AT 'W', WINDOW '36'->  CHANNEL 36
089300*-----    '6 (2437M'  ->  CUT NONE, WINDOW '6 ('->  CHANNEL 6
089400*-----                    (THE '(' IS SKIPPED AS A NON-DIGIT)
089500 2300-PARSE-CHANNEL-RAW-I.
089600*    WS-CUT-LEN STARTS AT 3 (THE FULL WINDOW) AND IS ONLY EVER
089700*    SHRUNK BY 2310-FIND-CUT-I BELOW, NEVER GROWN - THE '-'/'W'
089800*    CUT MATTERS ONLY WHEN IT FALLS INSIDE THE FIRST 3 BYTES.
089900     MOVE 3                   TO WS-CUT-LEN
090000     MOVE 0                   TO WS-DIGIT-COUNT
090100     MOVE 0                   TO WS-CHANNEL-ACCUM
090200     MOVE 'N'                 TO WS-CUT-DONE-SW
090300*    PASS 1 - LOOK FOR THE CUT CHARACTER, BYTE BY BYTE, IN THE
090400*    FIRST 3 BYTES ONLY (VENDOR STRINGS NEVER PUT THE CHANNEL
090500*    NUMBER PAST BYTE 3).
090600     PERFORM 2310-FIND-CUT-I THRU 2310-FIND-CUT-F
090700              VARYING WS-SCAN-IX FROM 1 BY 1
090800                 UNTIL WS-SCAN-IX > 3
090900                    OR WS-CUT-IS-DONE
091000*    PASS 2 - PULL EVERY DIGIT OUT OF THE (POSSIBLY SHORTENED)
091100*    WINDOW ESTABLISHED BY PASS 1 AND BUILD THE CHANNEL NUMBER.
091200     PERFORM 2320-EXTRACT-DIGIT-I THRU 2320-EXTRACT-DIGIT-F
091300              VARYING WS-SCAN-IX FROM 1 BY 1
091400                 UNTIL WS-SCAN-IX > WS-CUT-LEN
091500*    A WINDOW WITH NO DIGITS AT ALL (E.G. ALL SPACES) LEAVES
091600*    DEV-CHANNEL AT WHATEVER 2200-DERIVE-CHANNEL-I ALREADY SET.
091700     IF WS-DIGIT-COUNT > 0
091800        MOVE WS-CHANNEL-ACCUM TO DEV-CHANNEL
091900     END-IF.
092000 2300-PARSE-CHANNEL-RAW-F. EXIT.
092100
092200*-----  LOOKS FOR THE '-' OR 'W' CUT CHARACTER WITHIN THE FIRST   -
092300*-----  THREE BYTES OF DEV-CHANNEL-RAW.  WHEN FOUND, WS-CUT-LEN   -
092400*-----  IS SHORTENED TO THE NUMBER OF BYTES AHEAD OF THE CUT -    -
092500*-----  A CUT AT BYTE 1 OR 2 MEANS FEWER THAN THREE HEAD BYTES    -
092600*-----  EVER REACH THE DIGIT EXTRACTOR BELOW.                      -
092700 2310-FIND-CUT-I.
092800
092900     IF DEV-CHANRAW-CHARS(WS-SCAN-IX) = '-' OR 'W'
093000        COMPUTE WS-CUT-LEN = WS-SCAN-IX - 1
093100        SET WS-CUT-IS-DONE TO TRUE
093200     END-IF.
093300 2310-FIND-CUT-F. EXIT.
093400
093500*-----  ACCUMULATES ONE BYTE OF THE (POSSIBLY TRUNCATED) HEAD     -
093600*-----  INTO THE CHANNEL NUMBER WHEN THE BYTE IS NUMERIC.  A      -
093700*-----  NON-DIGIT BYTE WITHIN THE WINDOW - MOST OFTEN A LEADING   -
093800*-----  BLANK ON A RIGHT-JUSTIFIED FIELD - IS SIMPLY SKIPPED SO   -
093900*-----  THE SCAN CONTINUES ACROSS IT INSTEAD OF ABORTING.          -
094000 2320-EXTRACT-DIGIT-I.
094100
094200     IF DEV-CHANRAW-CHARS(WS-SCAN-IX) IS NUMERIC
094300        MOVE DEV-CHANRAW-CHARS(WS-SCAN-IX) TO WS-ONE-DIGIT
094400        COMPUTE WS-CHANNEL-ACCUM = (WS-CHANNEL-ACCUM * 10)
094500                                    + WS-ONE-DIGIT
094600        ADD 1 TO WS-DIGIT-COUNT
094700     END-IF.
094800 2320-EXTRACT-DIGIT-F. EXIT.
094900
095000*-----  NORMALIZES THE REPORTED FREQUENCY TO MHZ FOR THE REPORT.  -
095100*-----  A VALUE OVER 10000 IS ASSUMED TO BE IN KHZ.                -
095200 2400-NORM-FREQUENCY-I.
095300
095400*    THE SURVEY TOOL REPORTS SOME MODELS IN KHZ AND OTHERS
095500*    ALREADY IN MHZ - NOTHING IN THE 802.11 BAND EVER RUNS
095600*    PAST 10000 MHZ, SO THAT VALUE IS THE DIVIDING LINE.
095700     IF DEV-FREQ-KHZ > 10000
095800        COMPUTE DEV-FREQUENCY-MHZ = DEV-FREQ-KHZ / 1000
095900     ELSE
096000        COMPUTE DEV-FREQUENCY-MHZ = DEV-FREQ-KHZ
096100     END-IF.
096200 2400-NORM-FREQUENCY-F. EXIT.
096300
096400*-----  DERIVES THE ENCRYPTION LABEL VIA PGMCRYD.  A BLANK SSID   -
096500*-----  DOES NOT SKIP THIS CALL - EVERY DEVICE GETS A LABEL.       -
096600 2500-DERIVE-ENCRYPT-I.
096700
096800*    ONE MOVE IN, ONE CALL, ONE MOVE OUT - PGMCRYD DOES ALL
096900*    THE BIT-MASK-TO-LABEL WORK.
097000     MOVE DEV-CRYPT-SET       TO WS-CRYD-CRYPT-SET
097100     CALL WS-PGM-CRYD USING WS-CRYD-PARMS
097200     MOVE WS-CRYD-LABEL-OUT   TO DEV-ENCRYPTION.
097300 2500-DERIVE-ENCRYPT-F. EXIT.
097400
097500*-----  CLASSIFIES THE DEVICE AGAINST THE CLIENT TABLE.  A BLANK  -
097600*-----  SSID THAT DOES NOT MATCH IS UNKNOWN OUTRIGHT - IT NEVER   -
097700*-----  GOES NEAR THE EXCLUDE TABLE, SINCE PGMPATM'S '<EMPTY>'    -
097800*-----  RULE AND WILDCARD PATTERNS BOTH TREAT A BLANK CANDIDATE   -
097900*-----  DIFFERENTLY THAN A NAMED ONE, AND THE SITE'S EXCLUDE LIST -
098000*-----  IS THERE TO SUPPRESS NAMED NUISANCE NETWORKS, NOT TO      -
098100*-----  RECLASSIFY UNNAMED GEAR.  ONLY A NON-BLANK, NON-CLIENT    -
098200*-----  SSID IS CHECKED AGAINST THE EXCLUDE TABLE, THEN WRITES/   -
098300*-----  TALLIES THE RESULT.                                       -
098400 2600-CLASSIFY-I.
098500
098600*    FIRST PASS - IS THIS SSID ON THE REQUIRED CLIENT LIST?
098700     MOVE DEV-SSID             TO WS-PATM-SSID
098800     MOVE WS-CLIENT-PAT-COUNT  TO WS-PATM-PAT-COUNT
098900     MOVE WS-CLIENT-PAT-TABLE  TO WS-PATM-PAT-TABLE
099000     SET WS-PATM-NOT-MATCHED   TO TRUE
099100     CALL WS-PGM-PATM USING WS-PATM-PARMS
099200
099300     IF WS-PATM-MATCHED
099400*       CATEGORY 1 - CLIENT-NAMED.  WRITTEN AND TALLIED.
099500        ADD 1 TO WS-CLIENT-COUNT
099600        MOVE 1 TO WS-CAT-IX
099700        PERFORM 2700-WRITE-CATEGORY-I THRU 2700-WRITE-CATEGORY-F
099800        PERFORM 2800-TALLY-SSID-I     THRU 2800-TALLY-SSID-F
099900     ELSE
100000        IF DEV-SSID = SPACES
100100*          CATEGORY 3 - UNKNOWN.  BLANK SSID NEVER TOUCHES THE
100200*          EXCLUDE TABLE - SEE THE 11/03/04 HISTORY ENTRY.
100300           ADD 1 TO WS-UNKNOWN-COUNT
100400           MOVE 3 TO WS-CAT-IX
100500           PERFORM 2700-WRITE-CATEGORY-I
100600              THRU 2700-WRITE-CATEGORY-F
100700           PERFORM 2800-TALLY-SSID-I THRU 2800-TALLY-SSID-F
100800        ELSE
100900*          SECOND PASS - A NAMED, NON-CLIENT SSID IS CHECKED
101000*          AGAINST THE SITE'S OPTIONAL EXCLUDE LIST.
101100           MOVE DEV-SSID             TO WS-PATM-SSID
101200           MOVE WS-EXCLUDE-PAT-COUNT TO WS-PATM-PAT-COUNT
101300           MOVE WS-EXCLUDE-PAT-TABLE TO WS-PATM-PAT-TABLE
101400           SET WS-PATM-NOT-MATCHED   TO TRUE
101500           CALL WS-PGM-PATM USING WS-PATM-PARMS
101600
101700           IF WS-PATM-MATCHED
101800*             CATEGORY 4 - EXCLUDED.  TALLIED FOR THE VERBOSE
101900*             REPORT ONLY - NEVER WRITTEN TO AN OUTPUT FILE.
102000              ADD 1 TO WS-EXCLUDED-COUNT
102100              MOVE 4 TO WS-CAT-IX
102200              PERFORM 2800-TALLY-SSID-I THRU 2800-TALLY-SSID-F
102300           ELSE
102400*             CATEGORY 2 - NON-CLIENT-NAMED.  WRITTEN AND
102500*             TALLIED LIKE CATEGORY 1 ABOVE.
102600              ADD 1 TO WS-NONCLIENT-COUNT
102700              MOVE 2 TO WS-CAT-IX
102800              PERFORM 2700-WRITE-CATEGORY-I
102900                 THRU 2700-WRITE-CATEGORY-F
103000              PERFORM 2800-TALLY-SSID-I THRU 2800-TALLY-SSID-F
103100           END-IF
103200        END-IF
103300     END-IF.
103400 2600-CLASSIFY-F. EXIT.
103500
103600*-----  WRITES THE HEADER (FIRST WRITE ONLY) THEN THE DEVICE ROW  -
103700*-----  TO THE CATEGORY FILE SELECTED BY WS-CAT-IX (1/2/3 ONLY -  -
103800*-----  CATEGORY 4, EXCLUDED, IS COUNTED BUT NEVER WRITTEN).       -
103900*-----
104000*-----  WS-CAT-IX TO OUTPUT FILE MAP:
104100*-----    1  CLIENT-NAMED      DDCLIOUT / REG-CLIOUT
104200*-----    2  NON-CLIENT-NAMED  DDNCLOUT / REG-NCLOUT
104300*-----    3  UNKNOWN           DDUNKOUT / REG-UNKOUT
104400*-----    4  EXCLUDED          (NO FILE - COUNTED ONLY)
104500 2700-WRITE-CATEGORY-I.
104600*    BUMPED FOR CATEGORIES 1/2/3 ONLY - THIS PARAGRAPH IS NEVER
104700*    PERFORMED FOR CATEGORY 4, SO THE COUNTER STAYS ACCURATE.
104800     ADD 1 TO WS-TOTAL-EXTRACTED
104900     PERFORM 2710-BUILD-LINE-I THRU 2710-BUILD-LINE-F
105000*    ONE WHEN PER WRITTEN CATEGORY - EACH ARM WRITES THE
105100*    HEADER ROW ON ITS FIRST HIT, THEN THE DATA ROW.
105200     EVALUATE WS-CAT-IX
105300*       CATEGORY 1 - CLIENT-NAMED, TO DDCLIOUT.
105400        WHEN 1
105500           IF NOT WS-CAT1-IS-STARTED
105600              MOVE WS-HEADER-LINE TO REG-CLIOUT
105700              WRITE REG-CLIOUT
105800              SET WS-CAT1-IS-STARTED TO TRUE
105900           END-IF
106000           MOVE WS-REPORT-LINE  TO REG-CLIOUT
106100           WRITE REG-CLIOUT
106200*       CATEGORY 2 - NON-CLIENT-NAMED (EXCLUDES ALREADY
106300*       FILTERED OUT IN 2600-CLASSIFY-I), TO DDNCLOUT.
106400        WHEN 2
106500           IF NOT WS-CAT2-IS-STARTED
106600              MOVE WS-HEADER-LINE TO REG-NCLOUT
106700              WRITE REG-NCLOUT
106800              SET WS-CAT2-IS-STARTED TO TRUE
106900           END-IF
107000           MOVE WS-REPORT-LINE  TO REG-NCLOUT
107100           WRITE REG-NCLOUT
107200*       CATEGORY 3 - UNKNOWN (BLANK SSID), TO DDUNKOUT.
107300        WHEN 3
107400           IF NOT WS-CAT3-IS-STARTED
107500              MOVE WS-HEADER-LINE TO REG-UNKOUT
107600              WRITE REG-UNKOUT
107700              SET WS-CAT3-IS-STARTED TO TRUE
107800           END-IF
107900           MOVE WS-REPORT-LINE  TO REG-UNKOUT
108000           WRITE REG-UNKOUT
108100*       NO WHEN 4 - EXCLUDED DEVICES ARE COUNTED IN 2600-
108200*       CLASSIFY-I BUT NEVER REACH THIS PARAGRAPH AT ALL.
108300     END-EVALUATE.
108400 2700-WRITE-CATEGORY-F. EXIT.
108500
108600*-----  LAYS DEV-RECORD OUT INTO THE PIPE-DELIMITED REPORT LINE
108700*-----  FORMAT THE SITE'S DOWNSTREAM SPREADSHEET IMPORT MACRO
108800*-----  EXPECTS.  FIELD ORDER MATCHES WS-HEADER-LINE'S COLUMN
108900*-----  NAMES EXACTLY - IF A COLUMN IS EVER ADDED TO DEVICE-
109000*-----  RECORD, THE HEADER LITERALS IN WORKING-STORAGE AND THE
109100*-----  MOVE STATEMENTS HERE BOTH HAVE TO BE UPDATED TOGETHER,
109200*-----  SINCE NOTHING TIES THEM PROGRAMMATICALLY.
109300 2710-BUILD-LINE-I.
109400
109500     MOVE SPACES               TO WS-REPORT-LINE
109600*    IDENTITY COLUMNS - MAC/SSID/TYPE/MANUFACTURER/ENCRYPTION.
109700     MOVE DEV-MAC              TO RL-MAC
109800     MOVE '|'                  TO RL-PIPE01
109900     MOVE DEV-SSID             TO RL-SSID
110000     MOVE '|'                  TO RL-PIPE02
110100     MOVE DEV-TYPE             TO RL-TYPE
110200     MOVE '|'                  TO RL-PIPE03
110300     MOVE DEV-MANUFACTURER     TO RL-MANUF
110400     MOVE '|'                  TO RL-PIPE04
110500     MOVE DEV-ENCRYPTION       TO RL-ENCRYPT
110600     MOVE '|'                  TO RL-PIPE05
110700*    RADIO COLUMNS - CHANNEL AND FREQUENCY, BOTH DERIVED BY
110800*    2200-DERIVE-CHANNEL-I / 2400-NORM-FREQUENCY-I ABOVE.
110900     MOVE DEV-CHANNEL          TO RL-CHANNEL
111000     MOVE '|'                  TO RL-PIPE06
111100     MOVE DEV-FREQUENCY-MHZ    TO RL-FREQ-MHZ
111200     MOVE '|'                  TO RL-PIPE07
111300*    SIGNAL COLUMNS - LAST/MIN/MAX RSSI, CARRIED STRAIGHT
111400*    THROUGH FROM THE SURVEY EXTRACT, NO DERIVATION NEEDED.
111500     MOVE DEV-RSSI-LAST        TO RL-RSSI-LAST
111600     MOVE '|'                  TO RL-PIPE08
111700     MOVE DEV-RSSI-MIN         TO RL-RSSI-MIN
111800     MOVE '|'                  TO RL-PIPE09
111900     MOVE DEV-RSSI-MAX         TO RL-RSSI-MAX
112000     MOVE '|'                  TO RL-PIPE10
112100*    TRAFFIC COLUMNS - PACKET AND BYTE COUNTS.
112200     MOVE DEV-PACKETS-TOTAL    TO RL-PKT-TOTAL
112300     MOVE '|'                  TO RL-PIPE11
112400     MOVE DEV-PACKETS-DATA     TO RL-PKT-DATA
112500     MOVE '|'                  TO RL-PIPE12
112600     MOVE DEV-DATA-SIZE-BYTES  TO RL-DATA-BYTES
112700     MOVE '|'                  TO RL-PIPE13
112800*    TIME/LOCATION COLUMNS - FIRST/LAST SEEN ARE ALREADY
112900*    FORMATTED TEXT, NOT COMPARED OR CONVERTED (SEE THE
113000*    01/19/98 Y2K HISTORY ENTRY ABOVE).
113100     MOVE DEV-FIRST-SEEN       TO RL-FIRST-SEEN
113200     MOVE '|'                  TO RL-PIPE14
113300     MOVE DEV-LAST-SEEN        TO RL-LAST-SEEN
113400     MOVE '|'                  TO RL-PIPE15
113500     MOVE DEV-LATITUDE         TO RL-LATITUDE
113600     MOVE '|'                  TO RL-PIPE16
113700     MOVE DEV-LONGITUDE        TO RL-LONGITUDE
113800     MOVE '|'                  TO RL-PIPE17
113900*    LAST COLUMN - NO TRAILING PIPE, PER THE HEADER LITERALS.
114000     MOVE DEV-ALTITUDE-M       TO RL-ALTITUDE.
114100 2710-BUILD-LINE-F. EXIT.
114200
114300*-----  RECORDS A DISTINCT SSID COUNT UNDER WS-CAT-IX FOR THE     -
114400*-----  VERBOSE REPORT.  LINEAR SEARCH - THE TABLE IS BOUNDED AT  -
114500*-----  250 DISTINCT SSIDS PER CATEGORY.                           -
114600 2800-TALLY-SSID-I.
114700
114800*    LOOK FOR DEV-SSID ALREADY IN WS-CAT-IX'S TABLE FIRST.
114900     MOVE 0                    TO WS-FOUND-IX
115000     PERFORM 2810-TALLY-SEARCH-I THRU 2810-TALLY-SEARCH-F
115100              VARYING WS-SSID-IX FROM 1 BY 1
115200                 UNTIL WS-SSID-IX > WS-SSID-CAT-COUNT(WS-CAT-IX)
115300                    OR WS-TALLY-IS-FOUND
115400
115500     IF WS-TALLY-IS-FOUND
115600*       ALREADY ON FILE - JUST BUMP ITS COUNT.
115700        ADD 1 TO WS-SSID-CNT(WS-CAT-IX, WS-FOUND-IX)
115800     ELSE
115900*       NEW SSID - ADD A ROW IF THE 250-ENTRY TABLE ISN'T
116000*       FULL.  PAST 250, THE SSID SIMPLY ISN'T TALLIED -
116100*       IT STILL GETS WRITTEN/COUNTED BY THE PARAGRAPHS
116200*       ABOVE, ONLY THE VERBOSE BREAKDOWN OMITS IT.
116300        IF WS-SSID-CAT-COUNT(WS-CAT-IX) < 250
116400           ADD 1 TO WS-SSID-CAT-COUNT(WS-CAT-IX)
116500           MOVE DEV-SSID TO
116600              WS-SSID-TEXT(WS-CAT-IX, WS-SSID-CAT-COUNT(WS-CAT-IX))
116700           MOVE 1 TO
116800              WS-SSID-CNT(WS-CAT-IX, WS-SSID-CAT-COUNT(WS-CAT-IX))
116900        END-IF
117000     END-IF.
117100 2800-TALLY-SSID-F. EXIT.
117200
117300*-----  ONE STEP OF THE LINEAR SEARCH DRIVEN BY 2800-TALLY-
117400*-----  SSID-I'S PERFORM ... VARYING ABOVE.
117500 2810-TALLY-SEARCH-I.
117600
117700     MOVE 'N'                  TO WS-TALLY-FOUND-SW
117800     IF WS-SSID-TEXT(WS-CAT-IX, WS-SSID-IX) = DEV-SSID
117900        MOVE WS-SSID-IX        TO WS-FOUND-IX
118000        SET WS-TALLY-IS-FOUND  TO TRUE
118100     END-IF.
118200 2810-TALLY-SEARCH-F. EXIT.
118300
118400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
118500*    STEP 3 OF THE BATCH FLOW - CLOSES OUT WHATEVER CATEGORY
118600*    FILES NEVER RECEIVED A ROW, CLOSES THE FILES, THEN PRINTS
118700*    THE CONSOLE SUMMARY AND, IF UPSI-0 WAS TURNED ON IN THE
118800*    JCL, THE VERBOSE PER-SSID BREAKDOWN.
118900 8000-WRITE-REPORTS-I.
119000
119100     PERFORM 8100-FINISH-CATEGORY-I THRU 8100-FINISH-CATEGORY-F
119200     CLOSE DEVICE-IN CLIENT-NAMED-OUT NON-CLIENT-OUT UNKNOWN-OUT
119300     PERFORM 8200-CONSOLE-SUMMARY-I THRU 8200-CONSOLE-SUMMARY-F
119400     IF WS-VERBOSE-ON
119500        PERFORM 8300-VERBOSE-SUMMARY-I THRU 8300-VERBOSE-SUMMARY-F
119600     END-IF.
119700 8000-WRITE-REPORTS-F. EXIT.
119800
119900*-----  ANY CATEGORY THAT NEVER RECEIVED A ROW STILL GETS ITS     -
120000*-----  OWN FILE, CARRYING THE FIXED 'NO MATCHING ENTRIES' LINE.  -
120100 8100-FINISH-CATEGORY-I.
120200
120300*    EACH TEST IS INDEPENDENT - A RUN CAN LEAVE ONE, TWO, OR
120400*    ALL THREE CATEGORIES EMPTY (E.G. AN ALL-EXCLUDED SURVEY).
120500*    NOTE NO HEADER LINE GOES OUT HERE - AN EMPTY CATEGORY GETS
120600*    ONLY THE FIXED MESSAGE, NEVER A HEADER FOLLOWED BY NOTHING.
120700     IF NOT WS-CAT1-IS-STARTED
120800        MOVE WS-EMPTY-LINE     TO REG-CLIOUT
120900        WRITE REG-CLIOUT
121000     END-IF
121100     IF NOT WS-CAT2-IS-STARTED
121200        MOVE WS-EMPTY-LINE     TO REG-NCLOUT
121300        WRITE REG-NCLOUT
121400     END-IF
121500     IF NOT WS-CAT3-IS-STARTED
121600        MOVE WS-EMPTY-LINE     TO REG-UNKOUT
121700        WRITE REG-UNKOUT
121800     END-IF.
121900 8100-FINISH-CATEGORY-F. EXIT.
122000
122100*-----  PLAIN JOB-LOG COUNTS FOR OPERATIONS - HOW MANY DEVICES
122200*-----  LANDED IN EACH OF THE THREE WRITTEN CATEGORIES.  THE
122300*-----  EXCLUDED COUNT DOES NOT APPEAR HERE SINCE EXCLUDED
122400*-----  DEVICES NEVER REACH AN OUTPUT FILE - IT ONLY SHOWS UP
122500*-----  IN THE VERBOSE (UPSI-0) BREAKDOWN BELOW.
122600 8200-CONSOLE-SUMMARY-I.
122700
122800*    WS-COUNT-ED IS REUSED FOR EACH LINE - MOVE THEN DISPLAY,
122900*    THREE TIMES, ONE BINARY COUNTER AT A TIME.
123000     DISPLAY 'Created DDCLIOUT, DDNCLOUT, DDUNKOUT:'
123100     MOVE WS-CLIENT-COUNT      TO WS-COUNT-ED
123200     DISPLAY '  Client-Named:     ' WS-COUNT-ED ' devices'
123300     MOVE WS-NONCLIENT-COUNT   TO WS-COUNT-ED
123400     DISPLAY '  Non-Client-Named: ' WS-COUNT-ED ' devices'
123500     MOVE WS-UNKNOWN-COUNT     TO WS-COUNT-ED
123600     DISPLAY '  Unknown Devices:  ' WS-COUNT-ED ' devices'.
123700 8200-CONSOLE-SUMMARY-F. EXIT.
123800
123900*-----  VERBOSE (UPSI-0 ON) MODE - LISTS EACH DISTINCT SSID, IN   -
124000*-----  ASCENDING ORDER, WITH ITS RECORD COUNT, PER CATEGORY AND  -
124100*-----  FOR THE EXCLUDED SET.  THE TABLE IS SMALL ENOUGH THAT A   -
124200*-----  BUBBLE SORT IN WORKING STORAGE IS ADEQUATE.                -
124300 8300-VERBOSE-SUMMARY-I.
124400
124500*    ALL FOUR CATEGORIES, INCLUDING EXCLUDED (4) - THE
124600*    EXCLUDED SSID LIST IS THE MAIN REASON UPSI-0 GETS TURNED
124700*    ON, SINCE IT'S THE ONLY PLACE THAT COUNT EVER SHOWS UP.
124800     PERFORM 8310-VERBOSE-CATEGORY-I THRU 8310-VERBOSE-CATEGORY-F
124900              VARYING WS-CAT-IX FROM 1 BY 1
125000                 UNTIL WS-CAT-IX > 4.
125100 8300-VERBOSE-SUMMARY-F. EXIT.
125200
125300*-----  PRINTS ONE CATEGORY'S SSID BREAKDOWN, SORTED ASCENDING.
125400*-----  THE SORT ONLY RUNS WHEN THERE IS MORE THAN ONE DISTINCT
125500*-----  SSID IN THE CATEGORY - A ONE-OR-ZERO-ENTRY TABLE IS
125600*-----  ALREADY IN ORDER AND THE OUTER-LOOP UNTIL TEST WOULD
125700*-----  OTHERWISE FIRE BACKWARDS ON A ONE-ENTRY TABLE ANYWAY.
125800 8310-VERBOSE-CATEGORY-I.
125900
126000*    BLANK LINE FIRST SO EACH CATEGORY'S BREAKDOWN STANDS OUT
126100*    ON THE OPERATOR CONSOLE (SYSOUT), NOT RUN TOGETHER.
126200     DISPLAY ' '
126300     DISPLAY 'SSID BREAKDOWN - ' WS-CAT-LABEL(WS-CAT-IX)
126400     IF WS-SSID-CAT-COUNT(WS-CAT-IX) > 1
126500        PERFORM 8320-SORT-OUTER-I THRU 8320-SORT-OUTER-F
126600                 VARYING WS-SORT-OUTER FROM 1 BY 1
126700                    UNTIL WS-SORT-OUTER >=
126800                       WS-SSID-CAT-COUNT(WS-CAT-IX)
126900     END-IF
127000     PERFORM 8330-PRINT-SSID-I THRU 8330-PRINT-SSID-F
127100              VARYING WS-SSID-IX FROM 1 BY 1
127200                 UNTIL WS-SSID-IX > WS-SSID-CAT-COUNT(WS-CAT-IX).
127300 8310-VERBOSE-CATEGORY-F. EXIT.
127400
127500*-----  ONE OUTER BUBBLE-SORT PASS OVER THE CURRENT CATEGORY'S
127600*-----  SSID TABLE.  EACH PASS SHRINKS THE INNER LOOP'S UPPER
127700*-----  BOUND BY ONE SINCE THE LARGEST REMAINING ENTRY IS
127800*-----  ALREADY GUARANTEED TO HAVE BUBBLED TO THE BOTTOM.
127900 8320-SORT-OUTER-I.
128000
128100     PERFORM 8321-SORT-INNER-I THRU 8321-SORT-INNER-F
128200              VARYING WS-SORT-INNER FROM 1 BY 1
128300                 UNTIL WS-SORT-INNER >
128400                    WS-SSID-CAT-COUNT(WS-CAT-IX) - WS-SORT-OUTER.
128500 8320-SORT-OUTER-F. EXIT.
128600
128700*-----  COMPARES TWO ADJACENT SSID TABLE ENTRIES AND SWAPS THEM
128800*-----  WHEN THEY ARE OUT OF ASCENDING ORDER.
128900 8321-SORT-INNER-I.
129000
129100     IF WS-SSID-TEXT(WS-CAT-IX, WS-SORT-INNER) >
129200        WS-SSID-TEXT(WS-CAT-IX, WS-SORT-INNER + 1)
129300        PERFORM 8322-SWAP-ENTRY-I THRU 8322-SWAP-ENTRY-F
129400     END-IF.
129500 8321-SORT-INNER-F. EXIT.
129600
129700*-----  SWAPS TWO ADJACENT SSID-TEXT/SSID-CNT PAIRS VIA THE
129800*-----  WS-SORT-TEMP-TEXT/WS-SORT-TEMP-CNT HOLD AREA - COBOL
129900*-----  HAS NO TWO-VARIABLE SWAP, SO A THIRD FIELD IS NEEDED.
130000 8322-SWAP-ENTRY-I.
130100
130200*    HOLD ENTRY N IN THE TEMP AREA...
130300     MOVE WS-SSID-TEXT(WS-CAT-IX, WS-SORT-INNER)
130400        TO WS-SORT-TEMP-TEXT
130500     MOVE WS-SSID-CNT(WS-CAT-IX, WS-SORT-INNER)
130600        TO WS-SORT-TEMP-CNT
130700*    ...MOVE ENTRY N+1 DOWN INTO N...
130800     MOVE WS-SSID-TEXT(WS-CAT-IX, WS-SORT-INNER + 1)
130900        TO WS-SSID-TEXT(WS-CAT-IX, WS-SORT-INNER)
131000     MOVE WS-SSID-CNT(WS-CAT-IX, WS-SORT-INNER + 1)
131100        TO WS-SSID-CNT(WS-CAT-IX, WS-SORT-INNER)
131200*    ...THEN THE HELD ENTRY N UP INTO N+1.
131300     MOVE WS-SORT-TEMP-TEXT
131400        TO WS-SSID-TEXT(WS-CAT-IX, WS-SORT-INNER + 1)
131500     MOVE WS-SORT-TEMP-CNT
131600        TO WS-SSID-CNT(WS-CAT-IX, WS-SORT-INNER + 1).
131700 8322-SWAP-ENTRY-F. EXIT.
131800
131900*-----  DISPLAYS ONE SSID TABLE ENTRY AND ITS RECORD COUNT.
132000 8330-PRINT-SSID-I.
132100*    WS-COUNT-ED IS THE SAME EDITED WORK FIELD 8200-CONSOLE-
132200*    SUMMARY-I USES ABOVE - ONE ZERO-SUPPRESSED NUMBER AT A TIME.
132300     MOVE WS-SSID-CNT(WS-CAT-IX, WS-SSID-IX) TO WS-COUNT-ED
132400     DISPLAY '  ' WS-SSID-TEXT(WS-CAT-IX, WS-SSID-IX)
132500              ' - ' WS-COUNT-ED.
132600 8330-PRINT-SSID-F. EXIT.
132700
132800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
132900*    STEP 4 OF THE BATCH FLOW - RUN AS THE VERY LAST PARAGRAPH
133000*    REGARDLESS OF WHETHER THE FILES WERE EVER OPENED, SINCE
133100*    A CLIENT-PATTERN-LOAD ABORT IN 1000-INICIO-I ALREADY SET
133200*    RETURN-CODE 9999 AND SKIPPED PAST 1300-OPEN-FILES-I
133300*    ENTIRELY - THE WS-FILES-ARE-OPENED SWITCH KEEPS THIS TEST
133400*    FROM ISSUING A SECOND, MISLEADING WARNING ON TOP OF THAT
133500*    ABORT.  A CLEAN RUN THAT SIMPLY EXTRACTED NOTHING (E.G. A
133600*    ZERO-ROW SURVEY FILE) IS FLAGGED HERE INSTEAD, SINCE AN
133700*    EMPTY DDCLIOUT/DDNCLOUT/DDUNKOUT SET NORMALLY MEANS THE
133800*    EXTRACT FILE OR THE PATTERN LISTS WERE MISCONFIGURED.
133900*------------------------------------------------------------------
134000 9999-FINAL-I.
134100*    THE ONLY TEST MADE HERE - EVERYTHING ELSE THIS RUN NEEDED
134200*    TO SAY HAS ALREADY BEEN SAID BY THE 8000-SERIES REPORT
134300*    PARAGRAPHS OR BY THE ABORT PATH IN 1000-INICIO-I.
134400     IF WS-FILES-ARE-OPENED AND WS-TOTAL-EXTRACTED = 0
134500*       ZERO EXTRACTED WITH THE FILES OPEN MEANS THE SURVEY
134600*       FILE WAS EMPTY OR EVERY PATTERN LIST WAS MISBUILT -
134700*       WORTH A NONZERO RETURN-CODE FOR THE JCL STEP TEST.
134800        DISPLAY '*WARNING - NO DEVICES EXTRACTED TO ANY CATEGORY'
134900        MOVE 9999 TO RETURN-CODE
135000     END-IF.
135100*    RETURN-CODE 0000 (THE DEFAULT) FALLS THROUGH HERE ON A
135200*    NORMAL RUN THAT EXTRACTED AT LEAST ONE DEVICE.
135300 9999-FINAL-F. EXIT.
135400
135500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
135600*    OPERATIONS NOTES
135700*    ----------------
135800*    RETURN-CODE 0000  NORMAL - AT LEAST ONE DEVICE EXTRACTED.
135900*    RETURN-CODE 9999  ABEND CONDITION - CHECK SYSOUT FOR ONE
136000*                      OF THE '*ERROR' OR '*WARNING' LINES
136100*                      DISPLAYED ABOVE BEFORE RESUBMITTING:
136200*                        CANNOT OPEN DDCLIPAT     - JCL DD ERROR
136300*                        NO CLIENT PATTERNS LOADED - DDCLIPAT IS
136400*                          PRESENT BUT EMPTY OR ALL COMMENTED
136500*                          OUT WITH '#' LINES
136600*                        CANNOT OPEN DDEXCPAT     - JCL DD ERROR
136700*                          (NOTE: A MISSING DDEXCPAT DD CARD IS
136800*                          NOT AN ERROR, ONLY A BAD ONE IS)
136900*                        FILE OPEN FAILURE        - DDDEVIN OR
137000*                          ONE OF THE THREE OUTPUT DD'S FAILED
137100*                        NO DEVICES EXTRACTED     - RAN CLEAN
137200*                          BUT DDDEVIN WAS EMPTY, OR EVERY
137300*                          DEVICE CAME BACK EXCLUDED/NON-802.11
137400*    THIS PROGRAM DOES NOT SUPPORT A CHECKPOINT/RESTART - IT IS
137500*    A SINGLE PASS OVER DDDEVIN WITH NO INTERMEDIATE WORK FILE,
137600*    SO A RERUN IS SIMPLY A RESUBMIT OF THE STEP FROM THE TOP.
137700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
