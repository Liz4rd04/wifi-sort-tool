000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMKMRG.
000300 AUTHOR.        L D MARTINEZ.
000400 INSTALLATION.  STATE OFFICE OF INFORMATION SECURITY.
000500 DATE-WRITTEN.  03/03/1995.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - AGENCY INTERNAL USE ONLY.
000800******************************************************************
000900*    PGMKMRG  -  SURVEY CAPTURE MERGE                           *
001000*                                                                *
001100*    COMBINES UP TO THREE FIELD-SURVEY CAPTURE FILES INTO ONE    *
001200*    MERGED PACKET TABLE AND ONE MERGED DEVICE TABLE.  A PACKET  *
001300*    IS DROPPED IF ITS FULL SIX-FIELD KEY HAS ALREADY BEEN SEEN; *
001400*    A DEVICE IS KEPT ONCE PER MAC ADDRESS, THE COPY WITH THE    *
001500*    NEWEST LAST-SEEN TIME WINNING.  RUN AFTER PGMWSRT WHEN A    *
001600*    SITE VISIT PRODUCED MORE THAN ONE CAPTURE FOR THE SAME      *
001700*    LOCATION (E.G. A MORNING AND AN AFTERNOON PASS).            *
001800*                                                                *
001900*    FILES:                                                     *
002000*      DDPKT01/02/03  INPUT   RAW PACKET SLOTS 1-3 (OPTIONAL -   *
002100*                             '35' ON OPEN MEANS SLOT UNUSED)    *
002200*      DDDEV01/02/03  INPUT   RAW DEVICE SLOTS 1-3 (OPTIONAL,    *
002300*                             SAME '35' RULE)                    *
002400*      DDMTA01/02/03  INPUT   RAW METADATA SLOTS 1-3 (OPTIONAL,  *
002500*                             SAME '35' RULE - SEE 02/09/05)     *
002600*      DDPKTOUT       OUTPUT  DEDUPLICATED MERGED PACKET FILE    *
002700*      DDDEVOUT       OUTPUT  DEDUPLICATED MERGED DEVICE FILE    *
002800*    NO SUBPROGRAMS ARE CALLED - ALL MATCHING IS DONE IN-LINE    *
002900*    AGAINST THE TWO WORKING-STORAGE TABLES BELOW.               *
003000*                                                                *
003100*    TYPICAL JCL (SLOT 3 OMITTED - A TWO-CAPTURE DAY):           *
003200*      //DDPKT01  DD  DSN=SURVEY.MORNING.PKT,DISP=SHR            *
003300*      //DDDEV01  DD  DSN=SURVEY.MORNING.MDV,DISP=SHR            *
003400*      //DDMTA01  DD  DSN=SURVEY.MORNING.MTA,DISP=SHR            *
003500*      //DDPKT02  DD  DSN=SURVEY.AFTERNOON.PKT,DISP=SHR          *
003600*      //DDDEV02  DD  DSN=SURVEY.AFTERNOON.MDV,DISP=SHR          *
003700*      //DDMTA02  DD  DSN=SURVEY.AFTERNOON.MTA,DISP=SHR          *
003800*      //DDPKT03  DD  DUMMY                                     *
003900*      //DDDEV03  DD  DUMMY                                     *
004000*      //DDMTA03  DD  DUMMY                                     *
004100*      //DDPKTOUT DD  DSN=SURVEY.MERGED.PKT,DISP=(NEW,CATLG)     *
004200*      //DDDEVOUT DD  DSN=SURVEY.MERGED.MDV,DISP=(NEW,CATLG)     *
004300*    OMITTING A DD ENTIRELY (RATHER THAN CODING DUMMY) WORKS     *
004400*    JUST AS WELL - BOTH COME BACK FILE STATUS '35' ON OPEN.     *
004500*    OUTPUT OF THIS STEP FEEDS PGMWSRT'S DEVICE-IN DD ON THE     *
004600*    NEXT STEP OF THE SAME JOB.                                 *
004700******************************************************************
004800*    CHANGE LOG                                                 *
004900*    ----------                                                 *
005000*    03/03/95  LDM  0102  ORIGINAL CODING FOR PROJECT WSRT - THE *LDM0102 
005100*                         STATE FAIR SURVEY CAME BACK AS THREE   *LDM0102 
005200*                         SEPARATE CAPTURE RUNS AND HAD TO BE    *LDM0102 
005300*                         COMBINED BY HAND BEFORE PGMWSRT COULD  *LDM0102 
005400*                         BE RUN AGAINST IT.                     *LDM0102 
005500*    09/14/95  LDM  0119  RAISED THE PACKET TABLE FROM 250 TO    *LDM0119 
005600*                         500 ENTRIES - A CAMPUS SURVEY EXCEEDED *LDM0119 
005700*                         THE ORIGINAL SIZE AND ABENDED.         *LDM0119 
005800*    11/19/98  MPC  0261  Y2K REVIEW - FIRST-TIME/LAST-TIME ARE  *MPC0261 
005900*                         EPOCH SECONDS, NOT COMPARED TO ANY     *MPC0261 
006000*                         CALENDAR DATE.  NO CHANGE REQUIRED.    *MPC0261 
006100*    04/02/01  DAO  0322  ADDED THE THIRD CAPTURE-FILE SLOT AND  *DAO0322 
006200*                         THE "FILES PROCESSED" COUNT ON THE     *DAO0322 
006300*                         SUMMARY AFTER OPERATIONS ASKED HOW     *DAO0322 
006400*                         MANY OF THE SUPPLIED CAPTURES ACTUALLY *DAO0322 
006500*                         CONTAINED DATA.                        *DAO0322 
006600*    08/14/03  DAO  0355  MINOR - RENAMED WORKING CURSORS FOR    *DAO0355 
006700*                         CLARITY DURING THE WSRT/KMRG SPLIT;    *DAO0355 
006800*                         NO LOGIC CHANGE.                       *DAO0355 
006900*    02/11/04  DAO  0362  RAISED THE DEVICE TABLE FROM 200 TO    *DAO0362 
007000*                         300 ENTRIES - A THREE-BUILDING CAMPUS  *DAO0362 
007100*                         WALK WITH ALL THREE SLOTS FILLED CAME  *DAO0362 
007200*                         WITHIN 40 ENTRIES OF THE OLD LIMIT.    *DAO0362 
007300*    12/01/04  DAO  0375  DOCUMENTATION PASS - ADDED THE FILES   *DAO0375 
007400*                         BLOCK ABOVE AND THE PARAGRAPH INDEX /  *DAO0375 
007500*                         WORKING-STORAGE LAYOUT / OPERATIONS    *DAO0375 
007600*                         NOTES BLOCKS BELOW; NO LOGIC CHANGE.   *DAO0375 
007700*    12/01/04  DAO  0376  SITE REVIEW - CONFIRMED THAT DEVICE    *DAO0376 
007800*                         IDENTITY IS DEVMAC ALONE (NOT DEVMAC   *DAO0376 
007900*                         PLUS SSID) MATCHES HOW PGMWSRT KEYS ON *DAO0376 
008000*                         THE MERGED OUTPUT.  NO CHANGE MADE -   *DAO0376 
008100*                         RECORDED HERE SO THE NEXT REVIEWER     *DAO0376 
008200*                         DOES NOT RE-OPEN THE QUESTION.         *DAO0376 
008300*    02/09/05  DAO  0380  SITE REVIEW REOPENED OPEN REQUEST 0299 *DAO0380 
008400*                         - THE VENDOR STILL WILL NOT FURNISH A  *DAO0380 
008500*                         FIELD LAYOUT FOR THE METADATA (KISMET) *DAO0380 
008600*                         RECORD, BUT THE SAME "CARRY IT AS AN   *DAO0380 
008700*                         OPAQUE BLOCK" TREATMENT ALREADY USED   *DAO0380 
008800*                         FOR MDV-DEVICE-BLOB BELOW WORKS JUST   *DAO0380 
008900*                         AS WELL HERE.  ADDED A THIRD OPTIONAL  *DAO0380 
009000*                         DD-SLOT PAIR (DDMTA01/02/03) AND A     *DAO0380 
009100*                         KEEP-FIRST-ONLY CAPTURE SO A SITE      *DAO0380 
009200*                         VISIT'S METADATA RECORD IS NO LONGER   *DAO0380 
009300*                         SILENTLY DROPPED WHEN MORE THAN ONE    *DAO0380 
009400*                         CAPTURE FILE IS MERGED.  THE METADATA  *DAO0380 
009500*                         RECORD ITSELF IS NOT WRITTEN BACK OUT -*DAO0380 
009600*                         PGMWSRT HAS NO METADATA-IN DD AND      *DAO0380 
009700*                         NEVER ASKED FOR ONE.                   *DAO0380 
009800******************************************************************
009900
010000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010100 ENVIRONMENT DIVISION.
010200 CONFIGURATION SECTION.
010300
010400 SPECIAL-NAMES.
010500*    C01/TOP-OF-FORM CARRIED FORWARD FROM THE SHOP'S STANDARD
010600*    JOB SKELETON EVEN THOUGH THIS PROGRAM'S SUMMARY GOES TO
010700*    SYSOUT VIA DISPLAY, NOT A PAGED PRINTER FILE.
010800     C01 IS TOP-OF-FORM.
010900
011000 INPUT-OUTPUT SECTION.
011100 FILE-CONTROL.
011200
011300*    FOUR PAIRS OF OPTIONAL INPUT SLOTS - EACH SLOT IS A
011400*    SEPARATE FIELD-SURVEY CAPTURE RUN.  A SITE VISIT THAT
011500*    PRODUCED ONLY ONE OR TWO CAPTURES LEAVES THE UNUSED
011600*    SLOT(S) DD STATEMENT OUT OF THE JCL ENTIRELY; SEE THE
011700*    '35' FILE STATUS HANDLING IN 2100-SLOT-0N-I BELOW.  THE
011800*    METADATA SLOTS (SEE 02/09/05 BELOW) FOLLOW THE SAME RULE.
011900     SELECT PACKETS-IN-01     ASSIGN DDPKT01
012000     FILE STATUS IS FS-PKT01.
012100     SELECT PACKETS-IN-02     ASSIGN DDPKT02
012200     FILE STATUS IS FS-PKT02.
012300     SELECT PACKETS-IN-03     ASSIGN DDPKT03
012400     FILE STATUS IS FS-PKT03.
012500
012600     SELECT DEVICES-IN-01     ASSIGN DDDEV01
012700     FILE STATUS IS FS-MDV01.
012800     SELECT DEVICES-IN-02     ASSIGN DDDEV02
012900     FILE STATUS IS FS-MDV02.
013000     SELECT DEVICES-IN-03     ASSIGN DDDEV03
013100     FILE STATUS IS FS-MDV03.
013200
013300*    METADATA (KISMET) SLOTS - ADDED 02/09/05 (SEE HISTORY).
013400*    UNLIKE THE PACKET/DEVICE TABLES, ONLY THE FIRST RECORD
013500*    ACTUALLY FOUND ACROSS THESE THREE SLOTS IS KEPT - SEE
013600*    2400-MERGE-METADATA-I.
013700     SELECT METADATA-IN-01    ASSIGN DDMTA01
013800     FILE STATUS IS FS-MTA01.
013900     SELECT METADATA-IN-02    ASSIGN DDMTA02
014000     FILE STATUS IS FS-MTA02.
014100     SELECT METADATA-IN-03    ASSIGN DDMTA03
014200     FILE STATUS IS FS-MTA03.
014300
014400*    THE TWO OUTPUTS ARE ALWAYS PRODUCED, EVEN WHEN EMPTY -
014500*    THE DOWNSTREAM PGMWSRT RUN EXPECTS BOTH DD NAMES PRESENT.
014600     SELECT MERGED-PACKETS-OUT ASSIGN DDPKTOUT
014700     FILE STATUS IS FS-PKTOUT.
014800     SELECT MERGED-DEVICES-OUT ASSIGN DDDEVOUT
014900     FILE STATUS IS FS-MDVOUT.
015000
015100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015200 DATA DIVISION.
015300 FILE SECTION.
015400
015500*    THE THREE PACKET SLOTS SHARE PACKET-RECORD'S 60-BYTE
015600*    LAYOUT (SEE CP-PKTREC) - NO PER-SLOT VARIATION.
015700 FD  PACKETS-IN-01
015800     BLOCK CONTAINS 0 RECORDS
015900     RECORDING MODE IS F.
016000 01  REG-PKT-01                PIC X(60).
016100
016200 FD  PACKETS-IN-02
016300     BLOCK CONTAINS 0 RECORDS
016400     RECORDING MODE IS F.
016500 01  REG-PKT-02                PIC X(60).
016600
016700 FD  PACKETS-IN-03
016800     BLOCK CONTAINS 0 RECORDS
016900     RECORDING MODE IS F.
017000 01  REG-PKT-03                PIC X(60).
017100
017200*    THE THREE DEVICE SLOTS SHARE MERGE-DEVICE-RECORD'S
017300*    237-BYTE LAYOUT (SEE CP-MDVREC).
017400 FD  DEVICES-IN-01
017500     BLOCK CONTAINS 0 RECORDS
017600     RECORDING MODE IS F.
017700 01  REG-MDV-01                PIC X(237).
017800
017900 FD  DEVICES-IN-02
018000     BLOCK CONTAINS 0 RECORDS
018100     RECORDING MODE IS F.
018200 01  REG-MDV-02                PIC X(237).
018300
018400 FD  DEVICES-IN-03
018500     BLOCK CONTAINS 0 RECORDS
018600     RECORDING MODE IS F.
018700 01  REG-MDV-03                PIC X(237).
018800
018900*    THE THREE METADATA SLOTS - NO FIELD LAYOUT WAS EVER
019000*    FURNISHED FOR THE KISMET RECORD (OPEN REQUEST 0299), SO
019100*    IT IS CARRIED AS ONE OPAQUE 200-BYTE BLOCK, THE SAME WIDTH
019200*    USED FOR THE UNSPECIFIED PORTION OF MERGE-DEVICE-RECORD.
019300 FD  METADATA-IN-01
019400     BLOCK CONTAINS 0 RECORDS
019500     RECORDING MODE IS F.
019600 01  REG-MTA-01                PIC X(200).
019700
019800 FD  METADATA-IN-02
019900     BLOCK CONTAINS 0 RECORDS
020000     RECORDING MODE IS F.
020100 01  REG-MTA-02                PIC X(200).
020200
020300 FD  METADATA-IN-03
020400     BLOCK CONTAINS 0 RECORDS
020500     RECORDING MODE IS F.
020600 01  REG-MTA-03                PIC X(200).
020700
020800*    MERGED PACKET OUTPUT - ONE ROW PER SURVIVING WS-PKT-TABLE
020900*    ENTRY, WRITTEN BY 8010-WRITE-ONE-PKT-I.
021000 FD  MERGED-PACKETS-OUT
021100     BLOCK CONTAINS 0 RECORDS
021200     RECORDING MODE IS F.
021300 01  REG-PKT-OUT               PIC X(60).
021400
021500*    MERGED DEVICE OUTPUT - ONE ROW PER SURVIVING WS-MDV-TABLE
021600*    ENTRY, WRITTEN BY 8020-WRITE-ONE-MDV-I.
021700 FD  MERGED-DEVICES-OUT
021800     BLOCK CONTAINS 0 RECORDS
021900     RECORDING MODE IS F.
022000 01  REG-MDV-OUT               PIC X(237).
022100
022200 WORKING-STORAGE SECTION.
022300*========================*
022400*    WORKING-STORAGE LAYOUT, TOP TO BOTTOM:
022500*      COPY CP-PKTREC/CP-MDVREC     THE TWO RECORD-KEY LAYOUTS
022600*      FILE STATUS BYTES            ONE PER SELECT ABOVE
022700*      CONTROL SWITCHES             EOF/FOUND/SLOT-USED FLAGS
022800*      BINARY COUNTERS/SUBSCRIPTS   RAW/FINAL COUNTS, TABLE IX
022900*      CURRENT-RECORD WORK AREAS    HOLDS ONE READ UNTIL MERGED
023000*      WS-PKT-TABLE                 500-ENTRY DEDUP TABLE
023100*      WS-MDV-TABLE                 300-ENTRY DEDUP TABLE
023200*      WS-MTA-KEPT                  FIRST-METADATA-WINS HOLDER
023300*      WS-RAWCNT-DISPLAY/SPLIT      LEGACY TRACE-DISPLAY FIELD
023400 COPY CP-PKTREC.
023500 COPY CP-MDVREC.
023600
023700*-----------  FILE STATUS BYTES  ---------------------------------
023800*    ONE TWO-BYTE STATUS PER SELECT ABOVE, IN THE SAME ORDER -
023900*    PACKET SLOTS, THEN DEVICE SLOTS, THEN METADATA SLOTS,
024000*    THEN THE TWO OUTPUTS.
024100*    STATUS VALUES THIS PROGRAM ACTUALLY TESTS FOR:
024200*      '00'  SUCCESSFUL OPEN/READ/WRITE/CLOSE
024300*      '10'  END OF FILE ON A READ (HANDLED BY THE AT END
024400*            CLAUSE, NOT BY TESTING THE STATUS BYTE DIRECTLY)
024500*      '35'  OPEN FAILED, DATA SET NOT FOUND - THE NORMAL "THIS
024600*            OPTIONAL SLOT WAS NOT SUPPLIED" CASE
024700*      ANY OTHER VALUE IS TREATED AS AN UNEXPECTED ERROR AND
024800*      LOGGED VIA DISPLAY, WITHOUT ABENDING THE STEP.
024900 77  FS-PKT01                  PIC XX  VALUE SPACES.
025000 77  FS-PKT02                  PIC XX  VALUE SPACES.
025100 77  FS-PKT03                  PIC XX  VALUE SPACES.
025200 77  FS-MDV01                  PIC XX  VALUE SPACES.
025300 77  FS-MDV02                  PIC XX  VALUE SPACES.
025400 77  FS-MDV03                  PIC XX  VALUE SPACES.
025500 77  FS-MTA01                  PIC XX  VALUE SPACES.
025600 77  FS-MTA02                  PIC XX  VALUE SPACES.
025700 77  FS-MTA03                  PIC XX  VALUE SPACES.
025800 77  FS-PKTOUT                 PIC XX  VALUE SPACES.
025900 77  FS-MDVOUT                 PIC XX  VALUE SPACES.
026000
026100*-----------  CONTROL SWITCHES  ----------------------------------
026200*    ONE EOF SWITCH PER RECORD TYPE (SHARED ACROSS ALL THREE
026300*    SLOTS, RESET AT THE START OF EACH SLOT), PLUS THE
026400*    PER-SLOT AND PER-SEARCH FOUND SWITCHES.
026500 77  WS-FIN-PKT-SW             PIC X   VALUE 'N'.
026600     88  WS-FIN-PKT                VALUE 'Y'.
026700 77  WS-FIN-MDV-SW             PIC X   VALUE 'N'.
026800     88  WS-FIN-MDV                VALUE 'Y'.
026900 77  WS-FIN-MTA-SW             PIC X   VALUE 'N'.
027000     88  WS-FIN-MTA                VALUE 'Y'.
027100*    SET 'Y' IN 2100-SLOT-0N-I THE MOMENT EITHER THE PACKET OR
027200*    THE DEVICE FILE FOR THAT SLOT OPENS CLEAN - DRIVES THE
027300*    WS-FILES-PROCESSED COUNT USED BY THE FINAL ABORT CHECK.
027400 77  WS-SLOT-USED-SW           PIC X   VALUE 'N'.
027500     88  WS-SLOT-IS-USED           VALUE 'Y'.
027600 77  WS-PKT-FOUND-SW           PIC X   VALUE 'N'.
027700     88  WS-PKT-IS-FOUND           VALUE 'Y'.
027800 77  WS-MDV-FOUND-SW           PIC X   VALUE 'N'.
027900     88  WS-MDV-IS-FOUND           VALUE 'Y'.
028000*    ADDED 02/09/05 - ONCE 'Y', 2400-MERGE-METADATA-I STOPS
028100*    COPYING NEWLY-READ METADATA RECORDS INTO WS-MTA-KEPT - THE
028200*    FIRST ONE FOUND, SLOT ORDER, IS THE ONE THAT STAYS.
028300 77  WS-MTA-CAPTURED-SW        PIC X   VALUE 'N'.
028400     88  WS-MTA-IS-CAPTURED        VALUE 'Y'.
028500     88  WS-MTA-NOT-CAPTURED       VALUE 'N'.
028600
028700*-----------  BINARY COUNTERS AND SUBSCRIPTS  --------------------
028800*    WS-FILES-PROCESSED COUNTS SLOTS, NOT RECORDS - USED ONLY
028900*    BY 9999-FINAL-I'S ABORT TEST AND THE SUMMARY LINE.
029000 77  WS-FILES-PROCESSED        PIC 9(04)  COMP  VALUE ZERO.
029100*    RAW COUNTS ARE RECORDS READ ACROSS ALL THREE SLOTS BEFORE
029200*    DEDUP; FINAL COUNTS ARE WHAT SURVIVES INTO THE TABLES.
029300 77  WS-PKT-RAW-COUNT          PIC 9(09)  COMP  VALUE ZERO.
029400 77  WS-PKT-FINAL-COUNT        PIC 9(09)  COMP  VALUE ZERO.
029500 77  WS-MDV-RAW-COUNT          PIC 9(09)  COMP  VALUE ZERO.
029600 77  WS-MDV-FINAL-COUNT        PIC 9(09)  COMP  VALUE ZERO.
029700*    METADATA HAS NO FINAL COUNT - IT IS EITHER CAPTURED (ONE
029800*    RECORD, SEE WS-MTA-CAPTURED-SW) OR IT IS NOT.
029900 77  WS-MTA-RAW-COUNT          PIC 9(09)  COMP  VALUE ZERO.
030000*    WS-PKT-IX/WS-MDV-IX DOUBLE AS BOTH THE LINEAR-SEARCH
030100*    SUBSCRIPT (2210/2310) AND THE OUTPUT-WRITE SUBSCRIPT
030200*    (8010/8020) - NEVER LIVE AT THE SAME TIME, SO ONE PAIR
030300*    OF 77-LEVELS COVERS BOTH USES.
030400 77  WS-PKT-IX                 PIC 9(09)  COMP  VALUE ZERO.
030500 77  WS-MDV-IX                 PIC 9(09)  COMP  VALUE ZERO.
030600*    HOLDS THE MATCHING TABLE ROW WHEN 2310-MDV-SEARCH-I FINDS
030700*    THE DEVMAC ALREADY PRESENT, SO 2300-MERGE-DEVICE-I KNOWS
030800*    WHICH ENTRY TO OVERWRITE ON A NEWER LAST-TIME.
030900 77  WS-FOUND-IX               PIC 9(09)  COMP  VALUE ZERO.
031000*    ZERO-SUPPRESSED EDIT FIELD SHARED BY EVERY DISPLAY IN
031100*    8100-REPORT-I - RELOADED FRESH BEFORE EACH DISPLAY.
031200 77  WS-COUNT-ED               PIC ZZZZZZZZ9.
031300
031400*-----------  CURRENT-RECORD WORK AREAS  -------------------------
031500*    HOLDS ONE JUST-READ RECORD, FROM WHICHEVER SLOT, UNTIL
031600*    2200-MERGE-PACKET-I/2300-MERGE-DEVICE-I FILE IT AWAY -
031700*    NOT TIED TO ANY ONE SLOT NUMBER.
031800 01  WS-CUR-PKT.
031900     03  WS-CUR-PKT-BODY           PIC X(60).
032000 01  WS-CUR-MDV.
032100     03  WS-CUR-MDV-BODY           PIC X(237).
032200*    FIELD VIEW OF THE CURRENT DEVICE RECORD - USED BY THE MERGE
032300*    LOGIC IN 2300/2310 TO GET AT THE DEVMAC AND LAST-TIME.
032400 01  WS-CUR-MDV-R REDEFINES WS-CUR-MDV.
032500     03  WS-CUR-MDV-DEVMAC         PIC X(17).
032600     03  WS-CUR-MDV-FIRST-TIME     PIC 9(10).
032700     03  WS-CUR-MDV-LAST-TIME      PIC 9(10).
032800     03  WS-CUR-MDV-BLOB           PIC X(200).
032900*    HOLDS ONE JUST-READ METADATA RECORD UNTIL
033000*    2400-MERGE-METADATA-I DECIDES WHETHER TO KEEP IT.
033100 01  WS-CUR-MTA.
033200     03  WS-CUR-MTA-BODY           PIC X(200).
033300*    THE ONE METADATA RECORD THIS RUN KEEPS - EMPTY UNTIL
033400*    WS-MTA-CAPTURED-SW FIRST FLIPS TO 'Y'.  THERE IS NO TABLE
033500*    HERE THE WAY THERE IS FOR PACKETS/DEVICES BECAUSE ONLY ONE
033600*    METADATA RECORD IS EVER KEPT, PER THE 02/09/05 HISTORY.
033700 01  WS-MTA-KEPT.
033800     03  WS-MTA-KEPT-BODY          PIC X(200)  VALUE SPACES.
033900
034000*-----------  DEDUPLICATED PACKET TABLE - THE STORED RECORD IS   *
034100*-----------  THE WHOLE KEY, SO "ALREADY SEEN" IS A STRAIGHT
034200*-----------  RECORD COMPARE.  500 ENTRIES COVERS A NORMAL ONE-
034300*-----------  DAY FIELD SURVEY (SEE 09/14/95 CHANGE ABOVE); A
034400*-----------  LARGER WALK NEEDS SPLITTING INTO MORE THAN ONE RUN.
034500 01  WS-PKT-TABLE.
034600     03  WS-PKT-ENTRY              PIC X(60)  OCCURS 500 TIMES.
034700     03  FILLER                    PIC X(04).
034800*    RAW-BYTE DUMP VIEW OF THE PACKET TABLE - USED ONLY WHEN
034900*    CHASING A DEDUP MISMATCH REPORTED BY THE FIELD OFFICE.
035000 01  WS-PKT-TABLE-BYTES REDEFINES WS-PKT-TABLE
035100                                 PIC X(01) OCCURS 30004 TIMES.
035200
035300*-----------  DEDUPLICATED DEVICE TABLE, KEYED BY DEVMAC.  -------
035400 01  WS-MDV-TABLE.
035500     03  WS-MDV-ENTRY              OCCURS 300 TIMES.
035600*            THE SEARCH KEY - SEE 2310-MDV-SEARCH-I.
035700         05  WS-MDV-T-DEVMAC           PIC X(17).
035800*            KEPT FOR THE OUTPUT ROW BUT NEVER COMPARED -
035900*            ONLY LAST-TIME DECIDES WHICH COPY SURVIVES.
036000         05  WS-MDV-T-FIRST-TIME       PIC 9(10).
036100*            THE RECENCY TIEBREAKER - SEE 2300-MERGE-DEVICE-I.
036200         05  WS-MDV-T-LAST-TIME        PIC 9(10).
036300*            EVERYTHING ELSE IN MERGE-DEVICE-RECORD, CARRIED
036400*            AS ONE OPAQUE BLOCK SINCE NONE OF ITS FIELDS
036500*            DRIVE THE MERGE DECISION.
036600         05  WS-MDV-T-BLOB             PIC X(200).
036700     03  FILLER                    PIC X(04).
036800*    RAW-BYTE DUMP VIEW OF THE DEVICE TABLE - SAME PURPOSE AS
036900*    WS-PKT-TABLE-BYTES ABOVE.
037000 01  WS-MDV-TABLE-BYTES REDEFINES WS-MDV-TABLE
037100                                 PIC X(01) OCCURS 71104 TIMES.
037200
037300*-----------  TRACE-DISPLAY SPLIT OF A RAW COUNT - LEFT FROM THE
037400*-----------  ORIGINAL 16-BIT-COUNTER VERSION OF THIS PROGRAM,
037500*-----------  NO LONGER REACHED NOW THAT COUNTERS ARE COMP-4.
037600 01  WS-RAWCNT-DISPLAY          PIC 9(09).
037700 01  WS-RAWCNT-SPLIT REDEFINES WS-RAWCNT-DISPLAY.
037800     03  WS-RAWCNT-HI               PIC 9(05).
037900     03  WS-RAWCNT-LO               PIC 9(04).
038000
038100*    NEVER TESTED ANYWHERE IN THE CURRENT PROCEDURE DIVISION -
038200*    LEFT DECLARED FROM THE ORIGINAL 16-BIT-COUNTER VERSION
038300*    ALONGSIDE WS-RAWCNT-DISPLAY/SPLIT ABOVE.
038400 77  WS-TRACE-SW                PIC X(01)  VALUE 'N'.
038500     88  WS-TRACE-ON                VALUE 'Y'.
038600     88  WS-TRACE-OFF               VALUE 'N'.
038700
038800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
038900 PROCEDURE DIVISION.
039000*-----------------------------------------------------------------
039100*    DEDUP RULES SUMMARY (SEE 2200/2300-SERIES PARAGRAPHS FOR
039200*    THE CODE THESE RULES ARE IMPLEMENTED BY):
039300*
039400*      PACKET   - IDENTITY IS THE ENTIRE 60-BYTE RECORD.  A
039500*                 PACKET SEEN IN AN EARLIER SLOT AND SEEN AGAIN
039600*                 IN A LATER SLOT (THE SAME BEACON CAPTURED BY
039700*                 TWO OVERLAPPING SURVEY PASSES) IS DROPPED THE
039800*                 SECOND TIME.  ORDER OF THE THREE SLOTS DOES
039900*                 NOT MATTER TO THE RESULT, ONLY TO WHICH COPY
040000*                 HAPPENS TO SURVIVE - SINCE THE RECORDS ARE
040100*                 IDENTICAL, THAT DISTINCTION IS INVISIBLE ON
040200*                 THE OUTPUT SIDE.
040300*
040400*      DEVICE   - IDENTITY IS DEVMAC ONLY.  UNLIKE A PACKET, TWO
040500*                 DEVICE RECORDS FOR THE SAME RADIO FROM
040600*                 DIFFERENT SLOTS ARE EXPECTED TO DIFFER (SIGNAL
040700*                 STRENGTH, LAST-SEEN TIME) SINCE THE SAME
040800*                 DEVICE CAN LEGITIMATELY BE SEEN IN BOTH A
040900*                 MORNING AND AN AFTERNOON PASS.  THE COPY WITH
041000*                 THE LATER LAST-TIME WINS; ON AN EXACT TIE THE
041100*                 FIRST ONE READ IS LEFT IN PLACE, SLOT ORDER
041200*                 BREAKING THE TIE.
041300*
041400*      NEITHER TABLE IS SORTED - INSERTION ORDER IS SLOT 1'S
041500*      RECORDS FIRST, THEN SLOT 2'S NEW ARRIVALS, THEN SLOT 3'S -
041600*      PGMWSRT DOES NOT CARE ABOUT MERGED-FILE ORDER SINCE IT
041700*      RE-DERIVES AND RE-CLASSIFIES EVERY RECORD ITSELF.
041800*
041900*      METADATA - ADDED 02/09/05.  NOT A DEDUP IN THE PACKET/
042000*                 DEVICE SENSE AT ALL - THE FIRST METADATA
042100*                 RECORD ACTUALLY READ, SLOT 1 BEFORE SLOT 2
042200*                 BEFORE SLOT 3, IS KEPT; EVERY METADATA RECORD
042300*                 READ AFTER THAT ONE IS COUNTED IN
042400*                 WS-MTA-RAW-COUNT BUT OTHERWISE DISCARDED.
042500*-----------------------------------------------------------------
042600*    PARAGRAPH INDEX:
042700*    MAIN-PROGRAM-I                     TOP-LEVEL DRIVER
042800*    1000-INICIO-I                         ZERO THE COUNTERS
042900*    2000-PROCESO-I                      DRIVES THE THREE SLOTS
043000*    2100-SLOT-01-I / -02-I / -03-I         OPEN/READ ONE SLOT
043100*    2110-READ-PKT-0N-I                        PACKET READ-AHEAD
043200*    2120-READ-MDV-0N-I                        DEVICE READ-AHEAD
043300*    2130-READ-MTA-0N-I                        METADATA READ-AHEAD
043400*    2200-MERGE-PACKET-I                 DEDUP ONE PACKET
043500*    2210-PKT-SEARCH-I                      LINEAR TABLE SEARCH
043600*    2300-MERGE-DEVICE-I                 DEDUP/REPLACE ONE DEVICE
043700*    2310-MDV-SEARCH-I                      LINEAR TABLE SEARCH
043800*    2400-MERGE-METADATA-I               KEEP-FIRST-ONLY CAPTURE
043900*    8000-WRITE-MERGED-I                 WRITES BOTH OUTPUT FILES
044000*    8010-WRITE-ONE-PKT-I                   ONE PACKET ROW
044100*    8020-WRITE-ONE-MDV-I                   ONE DEVICE ROW
044200*    8100-REPORT-I                       CONSOLE SUMMARY
044300*    9999-FINAL-I                        SETS RETURN-CODE
044400*-----------------------------------------------------------------
044500
044600*    STRAIGHT-LINE DRIVER, ONE PASS, NO RESTART LOGIC - READ
044700*    ALL SIX INPUTS TO EOF, WRITE BOTH OUTPUTS ONCE, REPORT,
044800*    THEN SET RETURN-CODE AND STOP.
044900 MAIN-PROGRAM-I.
045000
045100     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
045200     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F.
045300     PERFORM 8000-WRITE-MERGED-I THRU 8000-WRITE-MERGED-F.
045400     PERFORM 8100-REPORT-I    THRU 8100-REPORT-F.
045500     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
045600
045700*    NORMAL PROGRAM END - RETURN-CODE WAS ALREADY SET (OR LEFT
045800*    AT ZERO) BY 9999-FINAL-I ABOVE.
045900 MAIN-PROGRAM-F. GOBACK.
046000
046100*-----------------------------------------------------------------
046200*    ZEROES EVERY COUNTER THIS PROGRAM ACCUMULATES ACROSS ALL
046300*    THREE SLOTS - THE VALUE-ZERO CLAUSES ON THE 77-LEVELS
046400*    ABOVE ALREADY DO THIS AT LOAD TIME, BUT THE SHOP RUNS THIS
046500*    STEP OF EVERY JOB UNDER A PROC THAT KEEPS THE PROGRAM
046600*    RESIDENT, SO THE EXPLICIT RESET IS NOT REDUNDANT.
046700 1000-INICIO-I.
046800
046900     MOVE 0                    TO WS-FILES-PROCESSED
047000     MOVE 0                    TO WS-PKT-RAW-COUNT
047100     MOVE 0                    TO WS-PKT-FINAL-COUNT
047200     MOVE 0                    TO WS-MDV-RAW-COUNT
047300     MOVE 0                    TO WS-MDV-FINAL-COUNT
047400     MOVE 0                    TO WS-MTA-RAW-COUNT
047500     MOVE 'N'                  TO WS-MTA-CAPTURED-SW.
047600 1000-INICIO-F. EXIT.
047700
047800*-----------------------------------------------------------------
047900*    PROCESSES EACH OF THE THREE CAPTURE-FILE SLOTS IN TURN.
048000*    A SLOT WITH NO DD STATEMENT SUPPLIED COMES BACK FILE STATUS
048100*    '35' ON OPEN AND IS SIMPLY SKIPPED - SEE THE SAME TECHNIQUE
048200*    FOR THE OPTIONAL EXCLUDE-PATTERNS FILE IN PGMWSRT.
048300 2000-PROCESO-I.
048400
048500     PERFORM 2100-SLOT-01-I THRU 2100-SLOT-01-F.
048600     PERFORM 2100-SLOT-02-I THRU 2100-SLOT-02-F.
048700     PERFORM 2100-SLOT-03-I THRU 2100-SLOT-03-F.
048800 2000-PROCESO-F. EXIT.
048900
049000*    SLOT 1 OF 3 - PACKET FILE THEN DEVICE FILE, EACH
049100*    INDEPENDENTLY OPTIONAL.  '35' (FILE NOT FOUND) IS THE
049200*    NORMAL "OPERATOR DID NOT SUPPLY THIS SLOT" CASE AND IS
049300*    NOT LOGGED; ANY OTHER NON-'00' STATUS IS A REAL PROBLEM.
049400 2100-SLOT-01-I.
049500
049600     MOVE 'N'                  TO WS-SLOT-USED-SW
049700     OPEN INPUT PACKETS-IN-01
049800     EVALUATE FS-PKT01
049900*          NORMAL - SLOT SUPPLIED, READ IT.
050000        WHEN '00'
050100           MOVE 'Y'            TO WS-SLOT-USED-SW
050200           MOVE 'N'            TO WS-FIN-PKT-SW
050300           PERFORM 2110-READ-PKT-01-I THRU 2110-READ-PKT-01-F
050400                    UNTIL WS-FIN-PKT
050500           CLOSE PACKETS-IN-01
050600*          NOT AN ERROR - THE OPERATOR SIMPLY DID NOT SUPPLY
050700*          A PACKET FILE FOR THIS SLOT.
050800        WHEN '35'
050900           CONTINUE
051000*          ANY OTHER STATUS IS UNEXPECTED - LOG IT AND CARRY ON,
051100*          THE SLOT IS TREATED AS UNUSED.
051200        WHEN OTHER
051300           DISPLAY '*ERROR OPENING PACKETS-IN-01 = ' FS-PKT01
051400     END-EVALUATE
051500
051600     OPEN INPUT DEVICES-IN-01
051700     EVALUATE FS-MDV01
051800*          NORMAL - SLOT SUPPLIED, READ IT.
051900        WHEN '00'
052000           MOVE 'Y'            TO WS-SLOT-USED-SW
052100           MOVE 'N'            TO WS-FIN-MDV-SW
052200           PERFORM 2120-READ-MDV-01-I THRU 2120-READ-MDV-01-F
052300                    UNTIL WS-FIN-MDV
052400           CLOSE DEVICES-IN-01
052500*          NOT AN ERROR - NO DEVICE FILE SUPPLIED FOR THIS SLOT.
052600        WHEN '35'
052700           CONTINUE
052800*          ANY OTHER STATUS IS UNEXPECTED.
052900        WHEN OTHER
053000           DISPLAY '*ERROR OPENING DEVICES-IN-01 = ' FS-MDV01
053100     END-EVALUATE
053200
053300     OPEN INPUT METADATA-IN-01
053400     EVALUATE FS-MTA01
053500*          NORMAL - SLOT SUPPLIED, READ IT.
053600        WHEN '00'
053700           MOVE 'Y'            TO WS-SLOT-USED-SW
053800           MOVE 'N'            TO WS-FIN-MTA-SW
053900           PERFORM 2130-READ-MTA-01-I THRU 2130-READ-MTA-01-F
054000                    UNTIL WS-FIN-MTA
054100           CLOSE METADATA-IN-01
054200*          NOT AN ERROR - NO METADATA FILE SUPPLIED FOR THIS SLOT.
054300        WHEN '35'
054400           CONTINUE
054500*          ANY OTHER STATUS IS UNEXPECTED.
054600        WHEN OTHER
054700           DISPLAY '*ERROR OPENING METADATA-IN-01 = ' FS-MTA01
054800     END-EVALUATE
054900
055000*    ONE SLOT COUNTS AS "PROCESSED" IF EITHER HALF OPENED
055100*    CLEAN - A SLOT WITH ONLY A PACKET FILE, OR ONLY A DEVICE
055200*    FILE, STILL BUMPS WS-FILES-PROCESSED ONCE.
055300     IF WS-SLOT-IS-USED
055400        ADD 1 TO WS-FILES-PROCESSED
055500     END-IF.
055600 2100-SLOT-01-F. EXIT.
055700
055800*    READ-AHEAD FOR SLOT 1'S PACKET FILE - THE RAW COUNT IS
055900*    BUMPED BEFORE DEDUP, SO IT REFLECTS WHAT WAS ACTUALLY IN
056000*    THE CAPTURE, NOT WHAT SURVIVED INTO WS-PKT-TABLE.
056100 2110-READ-PKT-01-I.
056200
056300     READ PACKETS-IN-01 INTO WS-CUR-PKT
056400          AT END SET WS-FIN-PKT TO TRUE.
056500     IF NOT WS-FIN-PKT
056600        ADD 1 TO WS-PKT-RAW-COUNT
056700        PERFORM 2200-MERGE-PACKET-I THRU 2200-MERGE-PACKET-F
056800     END-IF.
056900 2110-READ-PKT-01-F. EXIT.
057000
057100*    READ-AHEAD FOR SLOT 1'S DEVICE FILE - MIRROR OF
057200*    2110-READ-PKT-01-I ABOVE, DEVICE TABLE INSTEAD OF PACKET.
057300 2120-READ-MDV-01-I.
057400
057500     READ DEVICES-IN-01 INTO WS-CUR-MDV
057600          AT END SET WS-FIN-MDV TO TRUE.
057700     IF NOT WS-FIN-MDV
057800        ADD 1 TO WS-MDV-RAW-COUNT
057900        PERFORM 2300-MERGE-DEVICE-I THRU 2300-MERGE-DEVICE-F
058000     END-IF.
058100 2120-READ-MDV-01-F. EXIT.
058200
058300*    READ-AHEAD FOR SLOT 1'S METADATA FILE - UNLIKE THE
058400*    PACKET/DEVICE READ-AHEADS, EVERY RECORD STILL GOES THROUGH
058500*    2400-MERGE-METADATA-I, WHICH ITSELF DECIDES WHETHER TO
058600*    KEEP IT OR THROW IT AWAY.
058700 2130-READ-MTA-01-I.
058800
058900     READ METADATA-IN-01 INTO WS-CUR-MTA
059000          AT END SET WS-FIN-MTA TO TRUE.
059100     IF NOT WS-FIN-MTA
059200        ADD 1 TO WS-MTA-RAW-COUNT
059300        PERFORM 2400-MERGE-METADATA-I THRU 2400-MERGE-METADATA-F
059400     END-IF.
059500 2130-READ-MTA-01-F. EXIT.
059600
059700*    SLOT 2 OF 3 - IDENTICAL SHAPE TO 2100-SLOT-01-I ABOVE,
059800*    AGAINST THE SLOT-2 DD NAMES AND FILE STATUS BYTES.
059900 2100-SLOT-02-I.
060000
060100     MOVE 'N'                  TO WS-SLOT-USED-SW
060200     OPEN INPUT PACKETS-IN-02
060300     EVALUATE FS-PKT02
060400*          SLOT SUPPLIED - READ IT DOWN TO END OF FILE.
060500        WHEN '00'
060600           MOVE 'Y'            TO WS-SLOT-USED-SW
060700           MOVE 'N'            TO WS-FIN-PKT-SW
060800           PERFORM 2110-READ-PKT-02-I THRU 2110-READ-PKT-02-F
060900                    UNTIL WS-FIN-PKT
061000           CLOSE PACKETS-IN-02
061100*          SLOT NOT SUPPLIED THIS RUN - NOT AN ERROR.
061200        WHEN '35'
061300           CONTINUE
061400*          UNEXPECTED STATUS - LOG AND TREAT SLOT AS UNUSED.
061500        WHEN OTHER
061600           DISPLAY '*ERROR OPENING PACKETS-IN-02 = ' FS-PKT02
061700     END-EVALUATE
061800
061900     OPEN INPUT DEVICES-IN-02
062000     EVALUATE FS-MDV02
062100*          SLOT SUPPLIED - READ IT DOWN TO END OF FILE.
062200        WHEN '00'
062300           MOVE 'Y'            TO WS-SLOT-USED-SW
062400           MOVE 'N'            TO WS-FIN-MDV-SW
062500           PERFORM 2120-READ-MDV-02-I THRU 2120-READ-MDV-02-F
062600                    UNTIL WS-FIN-MDV
062700           CLOSE DEVICES-IN-02
062800*          SLOT NOT SUPPLIED THIS RUN - NOT AN ERROR.
062900        WHEN '35'
063000           CONTINUE
063100*          UNEXPECTED STATUS - LOG AND TREAT SLOT AS UNUSED.
063200        WHEN OTHER
063300           DISPLAY '*ERROR OPENING DEVICES-IN-02 = ' FS-MDV02
063400     END-EVALUATE
063500
063600     OPEN INPUT METADATA-IN-02
063700     EVALUATE FS-MTA02
063800*          SLOT SUPPLIED - READ IT DOWN TO END OF FILE.
063900        WHEN '00'
064000           MOVE 'Y'            TO WS-SLOT-USED-SW
064100           MOVE 'N'            TO WS-FIN-MTA-SW
064200           PERFORM 2130-READ-MTA-02-I THRU 2130-READ-MTA-02-F
064300                    UNTIL WS-FIN-MTA
064400           CLOSE METADATA-IN-02
064500*          NOT AN ERROR - NO METADATA FILE SUPPLIED FOR THIS SLOT.
064600        WHEN '35'
064700           CONTINUE
064800*          UNEXPECTED STATUS - LOG AND TREAT SLOT AS UNUSED.
064900        WHEN OTHER
065000           DISPLAY '*ERROR OPENING METADATA-IN-02 = ' FS-MTA02
065100     END-EVALUATE
065200
065300*    SAME RULE AS SLOT 1 - EITHER HALF OPENING CLEAN COUNTS
065400*    THIS SLOT AS PROCESSED.
065500     IF WS-SLOT-IS-USED
065600        ADD 1 TO WS-FILES-PROCESSED
065700     END-IF.
065800 2100-SLOT-02-F. EXIT.
065900
066000*    READ-AHEAD FOR SLOT 2'S PACKET FILE - SAME RAW-COUNT-BEFORE-
066100*    DEDUP RULE AS 2110-READ-PKT-01-I.
066200 2110-READ-PKT-02-I.
066300
066400     READ PACKETS-IN-02 INTO WS-CUR-PKT
066500          AT END SET WS-FIN-PKT TO TRUE.
066600     IF NOT WS-FIN-PKT
066700        ADD 1 TO WS-PKT-RAW-COUNT
066800        PERFORM 2200-MERGE-PACKET-I THRU 2200-MERGE-PACKET-F
066900     END-IF.
067000 2110-READ-PKT-02-F. EXIT.
067100
067200*    READ-AHEAD FOR SLOT 2'S DEVICE FILE.
067300 2120-READ-MDV-02-I.
067400
067500     READ DEVICES-IN-02 INTO WS-CUR-MDV
067600          AT END SET WS-FIN-MDV TO TRUE.
067700     IF NOT WS-FIN-MDV
067800        ADD 1 TO WS-MDV-RAW-COUNT
067900        PERFORM 2300-MERGE-DEVICE-I THRU 2300-MERGE-DEVICE-F
068000     END-IF.
068100 2120-READ-MDV-02-F. EXIT.
068200
068300*    READ-AHEAD FOR SLOT 2'S METADATA FILE - UNLIKE THE
068400*    PACKET/DEVICE READ-AHEADS, EVERY RECORD STILL GOES THROUGH
068500*    2400-MERGE-METADATA-I, WHICH ITSELF DECIDES WHETHER TO
068600*    KEEP IT OR THROW IT AWAY.
068700 2130-READ-MTA-02-I.
068800
068900     READ METADATA-IN-02 INTO WS-CUR-MTA
069000          AT END SET WS-FIN-MTA TO TRUE.
069100     IF NOT WS-FIN-MTA
069200        ADD 1 TO WS-MTA-RAW-COUNT
069300        PERFORM 2400-MERGE-METADATA-I THRU 2400-MERGE-METADATA-F
069400     END-IF.
069500 2130-READ-MTA-02-F. EXIT.
069600
069700*    SLOT 3 OF 3 - SAME SHAPE AGAIN, AGAINST THE SLOT-3 DD
069800*    NAMES.  ADDED 04/02/01 (SEE THE HISTORY ABOVE) WHEN A
069900*    SITE VISIT STARTED RUNNING THREE CAPTURES IN ONE DAY.
070000 2100-SLOT-03-I.
070100
070200     MOVE 'N'                  TO WS-SLOT-USED-SW
070300     OPEN INPUT PACKETS-IN-03
070400     EVALUATE FS-PKT03
070500*          SLOT SUPPLIED - READ IT DOWN TO END OF FILE.
070600        WHEN '00'
070700           MOVE 'Y'            TO WS-SLOT-USED-SW
070800           MOVE 'N'            TO WS-FIN-PKT-SW
070900           PERFORM 2110-READ-PKT-03-I THRU 2110-READ-PKT-03-F
071000                    UNTIL WS-FIN-PKT
071100           CLOSE PACKETS-IN-03
071200*          SLOT NOT SUPPLIED THIS RUN - NOT AN ERROR.
071300        WHEN '35'
071400           CONTINUE
071500*          UNEXPECTED STATUS - LOG AND TREAT SLOT AS UNUSED.
071600        WHEN OTHER
071700           DISPLAY '*ERROR OPENING PACKETS-IN-03 = ' FS-PKT03
071800     END-EVALUATE
071900
072000     OPEN INPUT DEVICES-IN-03
072100     EVALUATE FS-MDV03
072200*          SLOT SUPPLIED - READ IT DOWN TO END OF FILE.
072300        WHEN '00'
072400           MOVE 'Y'            TO WS-SLOT-USED-SW
072500           MOVE 'N'            TO WS-FIN-MDV-SW
072600           PERFORM 2120-READ-MDV-03-I THRU 2120-READ-MDV-03-F
072700                    UNTIL WS-FIN-MDV
072800           CLOSE DEVICES-IN-03
072900*          SLOT NOT SUPPLIED THIS RUN - NOT AN ERROR.
073000        WHEN '35'
073100           CONTINUE
073200*          UNEXPECTED STATUS - LOG AND TREAT SLOT AS UNUSED.
073300        WHEN OTHER
073400           DISPLAY '*ERROR OPENING DEVICES-IN-03 = ' FS-MDV03
073500     END-EVALUATE
073600
073700     OPEN INPUT METADATA-IN-03
073800     EVALUATE FS-MTA03
073900*          SLOT SUPPLIED - READ IT DOWN TO END OF FILE.
074000        WHEN '00'
074100           MOVE 'Y'            TO WS-SLOT-USED-SW
074200           MOVE 'N'            TO WS-FIN-MTA-SW
074300           PERFORM 2130-READ-MTA-03-I THRU 2130-READ-MTA-03-F
074400                    UNTIL WS-FIN-MTA
074500           CLOSE METADATA-IN-03
074600*          NOT AN ERROR - NO METADATA FILE SUPPLIED FOR THIS SLOT.
074700        WHEN '35'
074800           CONTINUE
074900*          UNEXPECTED STATUS - LOG AND TREAT SLOT AS UNUSED.
075000        WHEN OTHER
075100           DISPLAY '*ERROR OPENING METADATA-IN-03 = ' FS-MTA03
075200     END-EVALUATE
075300
075400*    SAME RULE AS SLOTS 1 AND 2 - EITHER HALF OPENING CLEAN
075500*    COUNTS THIS SLOT AS PROCESSED.
075600     IF WS-SLOT-IS-USED
075700        ADD 1 TO WS-FILES-PROCESSED
075800     END-IF.
075900 2100-SLOT-03-F. EXIT.
076000
076100*    READ-AHEAD FOR SLOT 3'S PACKET FILE - SAME RAW-COUNT-BEFORE-
076200*    DEDUP RULE AS 2110-READ-PKT-01-I.
076300 2110-READ-PKT-03-I.
076400
076500     READ PACKETS-IN-03 INTO WS-CUR-PKT
076600          AT END SET WS-FIN-PKT TO TRUE.
076700     IF NOT WS-FIN-PKT
076800        ADD 1 TO WS-PKT-RAW-COUNT
076900        PERFORM 2200-MERGE-PACKET-I THRU 2200-MERGE-PACKET-F
077000     END-IF.
077100 2110-READ-PKT-03-F. EXIT.
077200
077300*    READ-AHEAD FOR SLOT 3'S DEVICE FILE.
077400 2120-READ-MDV-03-I.
077500
077600     READ DEVICES-IN-03 INTO WS-CUR-MDV
077700          AT END SET WS-FIN-MDV TO TRUE.
077800     IF NOT WS-FIN-MDV
077900        ADD 1 TO WS-MDV-RAW-COUNT
078000        PERFORM 2300-MERGE-DEVICE-I THRU 2300-MERGE-DEVICE-F
078100     END-IF.
078200 2120-READ-MDV-03-F. EXIT.
078300
078400*    READ-AHEAD FOR SLOT 3'S METADATA FILE - UNLIKE THE
078500*    PACKET/DEVICE READ-AHEADS, EVERY RECORD STILL GOES THROUGH
078600*    2400-MERGE-METADATA-I, WHICH ITSELF DECIDES WHETHER TO
078700*    KEEP IT OR THROW IT AWAY.
078800 2130-READ-MTA-03-I.
078900
079000     READ METADATA-IN-03 INTO WS-CUR-MTA
079100          AT END SET WS-FIN-MTA TO TRUE.
079200     IF NOT WS-FIN-MTA
079300        ADD 1 TO WS-MTA-RAW-COUNT
079400        PERFORM 2400-MERGE-METADATA-I THRU 2400-MERGE-METADATA-F
079500     END-IF.
079600 2130-READ-MTA-03-F. EXIT.
079700
079800*-----------------------------------------------------------------
079900*    PACKET IDENTITY IS THE WHOLE 60-BYTE RECORD - IF IT IS
080000*    ALREADY IN THE TABLE, DROP IT, ELSE KEEP IT.
080100 2200-MERGE-PACKET-I.
080200
080300*    LINEAR SCAN OF EVERY ENTRY ACCEPTED SO FAR - STOPS EARLY
080400*    THE MOMENT 2210-PKT-SEARCH-I SETS THE FOUND SWITCH.
080500     MOVE 'N'                  TO WS-PKT-FOUND-SW
080600     PERFORM 2210-PKT-SEARCH-I THRU 2210-PKT-SEARCH-F
080700              VARYING WS-PKT-IX FROM 1 BY 1
080800                 UNTIL WS-PKT-IX > WS-PKT-FINAL-COUNT
080900                    OR WS-PKT-IS-FOUND
081000
081100*    NOT FOUND MEANS THIS EXACT RECORD NEVER CAME THROUGH ANY
081200*    OF THE THREE SLOTS BEFORE - ACCEPT IT, UNLESS THE TABLE
081300*    IS ALREADY AT ITS 500-ENTRY CEILING (SEE THE 09/14/95
081400*    HISTORY ENTRY ABOVE).
081500     IF NOT WS-PKT-IS-FOUND
081600        IF WS-PKT-FINAL-COUNT < 500
081700           ADD 1 TO WS-PKT-FINAL-COUNT
081800           MOVE WS-CUR-PKT-BODY TO
081900                WS-PKT-ENTRY(WS-PKT-FINAL-COUNT)
082000        ELSE
082100           DISPLAY '*WARNING - PACKET TABLE FULL, RECORD DROPPED'
082200        END-IF
082300     END-IF.
082400 2200-MERGE-PACKET-F. EXIT.
082500
082600*    A PACKET HAS NO NATURAL KEY SHORTER THAN THE WHOLE RECORD
082700*    (SEE CP-PKTREC) - SO IDENTITY IS A STRAIGHT 60-BYTE
082800*    RECORD COMPARE, NOT A FIELD-BY-FIELD KEY TEST.
082900 2210-PKT-SEARCH-I.
083000
083100     IF WS-PKT-ENTRY(WS-PKT-IX) = WS-CUR-PKT-BODY
083200        MOVE 'Y'               TO WS-PKT-FOUND-SW
083300     END-IF.
083400 2210-PKT-SEARCH-F. EXIT.
083500
083600*-----------------------------------------------------------------
083700*    DEVICE IDENTITY IS DEVMAC.  A NEW RECORD WITH A STRICTLY
083800*    LATER LAST-TIME REPLACES THE KEPT ONE; A TIE KEEPS THE
083900*    EARLIER-READ RECORD UNCHANGED.
084000*    UNLIKE PACKETS, A DEVICE'S IDENTITY IS JUST ITS DEVMAC -
084100*    THE SAME RADIO SURVEYED TWICE (ONCE PER SLOT) CAN LEGALLY
084200*    CARRY DIFFERENT SIGNAL/TIME DATA EACH TIME.
084300 2300-MERGE-DEVICE-I.
084400
084500     MOVE 'N'                  TO WS-MDV-FOUND-SW
084600     MOVE 0                    TO WS-FOUND-IX
084700     PERFORM 2310-MDV-SEARCH-I THRU 2310-MDV-SEARCH-F
084800              VARYING WS-MDV-IX FROM 1 BY 1
084900                 UNTIL WS-MDV-IX > WS-MDV-FINAL-COUNT
085000                    OR WS-MDV-IS-FOUND
085100
085200*    FOUND MEANS THIS DEVMAC IS ALREADY IN THE TABLE - REPLACE
085300*    THE KEPT COPY ONLY IF THE NEW ONE IS STRICTLY NEWER; A
085400*    TIE OR AN OLDER RECORD LEAVES THE TABLE UNTOUCHED.
085500     IF WS-MDV-IS-FOUND
085600        IF WS-CUR-MDV-LAST-TIME > WS-MDV-T-LAST-TIME(WS-FOUND-IX)
085700           MOVE WS-CUR-MDV-DEVMAC TO
085800                WS-MDV-T-DEVMAC(WS-FOUND-IX)
085900           MOVE WS-CUR-MDV-FIRST-TIME TO
086000                WS-MDV-T-FIRST-TIME(WS-FOUND-IX)
086100           MOVE WS-CUR-MDV-LAST-TIME TO
086200                WS-MDV-T-LAST-TIME(WS-FOUND-IX)
086300           MOVE WS-CUR-MDV-BLOB TO
086400                WS-MDV-T-BLOB(WS-FOUND-IX)
086500        END-IF
086600*    NOT FOUND MEANS A NEW DEVMAC - APPEND IT, UNLESS THE
086700*    TABLE IS ALREADY AT ITS 300-ENTRY CEILING (SEE THE
086800*    02/11/04 HISTORY ENTRY ABOVE).
086900     ELSE
087000        IF WS-MDV-FINAL-COUNT < 300
087100           ADD 1 TO WS-MDV-FINAL-COUNT
087200           MOVE WS-CUR-MDV-DEVMAC TO
087300                WS-MDV-T-DEVMAC(WS-MDV-FINAL-COUNT)
087400           MOVE WS-CUR-MDV-FIRST-TIME TO
087500                WS-MDV-T-FIRST-TIME(WS-MDV-FINAL-COUNT)
087600           MOVE WS-CUR-MDV-LAST-TIME TO
087700                WS-MDV-T-LAST-TIME(WS-MDV-FINAL-COUNT)
087800           MOVE WS-CUR-MDV-BLOB TO
087900                WS-MDV-T-BLOB(WS-MDV-FINAL-COUNT)
088000        ELSE
088100           DISPLAY '*WARNING - DEVICE TABLE FULL, RECORD DROPPED'
088200        END-IF
088300     END-IF.
088400 2300-MERGE-DEVICE-F. EXIT.
088500
088600*    KEYED SEARCH ON DEVMAC ONLY - THE REST OF THE RECORD IS
088700*    DELIBERATELY IGNORED HERE, SINCE IT IS THE VERY THING
088800*    THAT MAY DIFFER BETWEEN THE OLD AND NEW COPY.
088900 2310-MDV-SEARCH-I.
089000
089100     IF WS-MDV-T-DEVMAC(WS-MDV-IX) = WS-CUR-MDV-DEVMAC
089200        MOVE WS-MDV-IX         TO WS-FOUND-IX
089300        MOVE 'Y'               TO WS-MDV-FOUND-SW
089400     END-IF.
089500 2310-MDV-SEARCH-F. EXIT.
089600
089700*-----------------------------------------------------------------
089800*    NO SEARCH, NO TABLE - ADDED 02/09/05 (SEE HISTORY).  THE
089900*    LATCH IS WS-MTA-CAPTURED-SW, NOT A KEY COMPARE: THE FIRST
090000*    METADATA RECORD SEEN, SLOT 1 BEFORE SLOT 2 BEFORE SLOT 3,
090100*    IS COPIED INTO WS-MTA-KEPT AND THE LATCH IS SET; EVERY
090200*    METADATA RECORD READ AFTER THAT FALLS THROUGH THIS
090300*    PARAGRAPH UNTOUCHED.
090400 2400-MERGE-METADATA-I.
090500
090600     IF WS-MTA-NOT-CAPTURED
090700        MOVE WS-CUR-MTA-BODY   TO WS-MTA-KEPT-BODY
090800        SET WS-MTA-IS-CAPTURED TO TRUE
090900     END-IF.
091000 2400-MERGE-METADATA-F. EXIT.
091100
091200*-----------------------------------------------------------------
091300*    WRITES BOTH OUTPUT FILES, EVEN IF ONE OR BOTH TABLES ARE
091400*    EMPTY - PGMWSRT'S NEXT RUN NEEDS BOTH DD NAMES PRESENT.
091500 8000-WRITE-MERGED-I.
091600
091700*    IF THE OUTPUT DATA SET CANNOT BE OPENED (BAD DISP, SPACE
091800*    ABEND, ETC.) THE LOOP BELOW IS SKIPPED ENTIRELY RATHER THAN
091900*    LEFT TO ABEND ON THE FIRST WRITE - THE JOB STILL RUNS TO
092000*    COMPLETION AND THE OPERATOR SEES THE *ERROR TEXT ON SYSOUT.
092100     OPEN OUTPUT MERGED-PACKETS-OUT
092200     IF FS-PKTOUT NOT = '00'
092300        DISPLAY '*ERROR OPENING MERGED-PACKETS-OUT = ' FS-PKTOUT
092400     ELSE
092500*          ONE PASS OVER THE SURVIVING PACKET TABLE ENTRIES,
092600*          LOWEST SUBSCRIPT TO WS-PKT-FINAL-COUNT.
092700        PERFORM 8010-WRITE-ONE-PKT-I THRU 8010-WRITE-ONE-PKT-F
092800                 VARYING WS-PKT-IX FROM 1 BY 1
092900                    UNTIL WS-PKT-IX > WS-PKT-FINAL-COUNT
093000        CLOSE MERGED-PACKETS-OUT
093100     END-IF
093200
093300*    SAME OPEN-CHECK PATTERN AS THE PACKET OUTPUT ABOVE.
093400     OPEN OUTPUT MERGED-DEVICES-OUT
093500     IF FS-MDVOUT NOT = '00'
093600        DISPLAY '*ERROR OPENING MERGED-DEVICES-OUT = ' FS-MDVOUT
093700     ELSE
093800*          ONE PASS OVER THE SURVIVING DEVICE TABLE ENTRIES.
093900        PERFORM 8020-WRITE-ONE-MDV-I THRU 8020-WRITE-ONE-MDV-F
094000                 VARYING WS-MDV-IX FROM 1 BY 1
094100                    UNTIL WS-MDV-IX > WS-MDV-FINAL-COUNT
094200        CLOSE MERGED-DEVICES-OUT
094300     END-IF.
094400 8000-WRITE-MERGED-F. EXIT.
094500
094600*    PACKET-RECORD IS ALREADY IN ITS ON-DISK LAYOUT INSIDE THE
094700*    TABLE, SO THIS IS A STRAIGHT MOVE, NO FIELD-BY-FIELD
094800*    REASSEMBLY LIKE THE DEVICE WRITE BELOW NEEDS.
094900 8010-WRITE-ONE-PKT-I.
095000
095100     MOVE WS-PKT-ENTRY(WS-PKT-IX) TO REG-PKT-OUT
095200     WRITE REG-PKT-OUT.
095300 8010-WRITE-ONE-PKT-F. EXIT.
095400
095500*    THE DEVICE TABLE ONLY CARRIES THE FOUR FIELDS THE DEDUP
095600*    LOGIC NEEDS (DEVMAC/FIRST-TIME/LAST-TIME/BLOB) - MDV-RECORD
095700*    (CP-MDVREC) IS REBUILT FIELD BY FIELD BEFORE THE WRITE.
095800 8020-WRITE-ONE-MDV-I.
095900
096000     MOVE WS-MDV-T-DEVMAC(WS-MDV-IX)      TO MDV-DEVMAC
096100     MOVE WS-MDV-T-FIRST-TIME(WS-MDV-IX)  TO MDV-FIRST-TIME
096200     MOVE WS-MDV-T-LAST-TIME(WS-MDV-IX)   TO MDV-LAST-TIME
096300     MOVE WS-MDV-T-BLOB(WS-MDV-IX)        TO MDV-DEVICE-BLOB
096400     MOVE MDV-RECORD                      TO REG-MDV-OUT
096500     WRITE REG-MDV-OUT.
096600 8020-WRITE-ONE-MDV-F. EXIT.
096700
096800*-----------------------------------------------------------------
096900*    SUMMARY IS PRINTED IN ASCENDING TABLE-NAME ORDER - DEVICES
097000*    BEFORE PACKETS.
097100 8100-REPORT-I.
097200
097300*    RAW = FINAL MEANS NOTHING WAS DROPPED FOR THIS TABLE - THE
097400*    SHORTER ONE-NUMBER FORM IS DISPLAYED SO A CLEAN RUN DOES
097500*    NOT LOOK LIKE IT HAD A DEDUP EVENT WHEN IT DID NOT.
097600     IF WS-MDV-RAW-COUNT = WS-MDV-FINAL-COUNT
097700        MOVE WS-MDV-FINAL-COUNT TO WS-COUNT-ED
097800        DISPLAY 'devices: ' WS-COUNT-ED
097900     ELSE
098000        MOVE WS-MDV-RAW-COUNT  TO WS-COUNT-ED
098100        DISPLAY 'devices: ' WS-COUNT-ED ' -> ' WS-MDV-FINAL-COUNT
098200                 ' (deduped)'
098300     END-IF
098400
098500     IF WS-PKT-RAW-COUNT = WS-PKT-FINAL-COUNT
098600        MOVE WS-PKT-FINAL-COUNT TO WS-COUNT-ED
098700        DISPLAY 'packets: ' WS-COUNT-ED
098800     ELSE
098900        MOVE WS-PKT-RAW-COUNT  TO WS-COUNT-ED
099000        DISPLAY 'packets: ' WS-COUNT-ED ' -> ' WS-PKT-FINAL-COUNT
099100                 ' (deduped)'
099200     END-IF
099300
099400*    ADDED 02/09/05 (SEE HISTORY) - METADATA IS KEPT-OR-NOT,
099500*    NOT COUNTED LIKE PACKETS/DEVICES, SO THE SUMMARY SAYS
099600*    WHICH RATHER THAN A RAW/FINAL PAIR.
099700     IF WS-MTA-IS-CAPTURED
099800        MOVE WS-MTA-RAW-COUNT TO WS-COUNT-ED
099900        DISPLAY 'metadata: 1 record kept (of ' WS-COUNT-ED
100000                 ' seen)'
100100     ELSE
100200        DISPLAY 'metadata: none supplied'
100300     END-IF
100400
100500*    ADDED 04/02/01 (SEE HISTORY) SO OPERATIONS CAN TELL AT
100600*    A GLANCE HOW MANY OF THE UP-TO-THREE SUPPLIED SLOTS
100700*    ACTUALLY CONTAINED DATA.
100800     MOVE WS-FILES-PROCESSED TO WS-COUNT-ED
100900     DISPLAY 'Input files processed: ' WS-COUNT-ED.
101000 8100-REPORT-F. EXIT.
101100
101200*-----------------------------------------------------------------
101300*    TWO DISTINCT ABORT CONDITIONS, BOTH RETURN-CODE 9999:
101400*    NO SLOT SUPPLIED AT ALL (A JCL MISTAKE), OR EVERY SUPPLIED
101500*    SLOT'S FILES OPENED BUT WERE EMPTY (A DEAD CAPTURE RUN).
101600*    A NORMAL RUN LEAVES RETURN-CODE AT ITS ZERO DEFAULT.
101700 9999-FINAL-I.
101800
101900     IF WS-FILES-PROCESSED = 0
102000        DISPLAY '*ERROR - NO CAPTURE FILES SUPPLIED, ABORT'
102100        MOVE 9999 TO RETURN-CODE
102200     ELSE
102300        IF WS-PKT-RAW-COUNT = 0 AND WS-MDV-RAW-COUNT = 0
102400           DISPLAY '*ERROR - NO PACKET OR DEVICE DATA FOUND'
102500           MOVE 9999 TO RETURN-CODE
102600        END-IF
102700     END-IF.
102800 9999-FINAL-F. EXIT.
102900
103000*-----------------------------------------------------------------
103100*    OPERATIONS NOTES:
103200*      RETURN-CODE 0000 - NORMAL, BOTH OUTPUT FILES WRITTEN
103300*                         (POSSIBLY EMPTY IF THE SUPPLIED
103400*                         CAPTURES HAD NO OVERLAP TO DEDUP).
103500*      RETURN-CODE 9999 - ABORT, SEE THE *ERROR TEXT ON SYSOUT:
103600*                         "NO CAPTURE FILES SUPPLIED" MEANS ALL
103700*                         SIX INPUT DDS CAME BACK '35'; "NO
103800*                         PACKET OR DEVICE DATA FOUND" MEANS AT
103900*                         LEAST ONE SLOT OPENED BUT EVERY FILE
104000*                         IN IT WAS EMPTY.
104100*      *WARNING TEXT MEANS A TABLE CEILING WAS HIT (500 PACKET
104200*                         ENTRIES OR 300 DEVICE ENTRIES) - THE
104300*                         RUN STILL COMPLETES, BUT ADDITIONAL
104400*                         RECORDS PAST THE CEILING ARE SILENTLY
104500*                         DROPPED, NOT QUEUED FOR A LATER PASS.
104600*      NO CHECKPOINT/RESTART SUPPORT - THIS IS A SINGLE PASS
104700*                         OVER ALL SIX INPUT FILES WITH NO
104800*                         INTERMEDIATE WORK FILE, SO A RERUN
104900*                         IS SIMPLY A RESUBMIT OF THE STEP.
105000*-----------------------------------------------------------------
105100*    KNOWN LIMITATIONS (CARRIED FORWARD, NOT SCHEDULED FOR
105200*    REWORK UNLESS A SITE VISIT ACTUALLY HITS ONE):
105300*      - ONLY THREE CAPTURE SLOTS.  A FOURTH CAPTURE FROM THE
105400*        SAME SITE VISIT HAS TO BE MERGED IN A SEPARATE RUN OF
105500*        THIS PROGRAM AGAINST ITS OWN OUTPUT, ONE SLOT AT A TIME.
105600*      - TABLE CEILINGS (500 PACKETS, 300 DEVICES) ARE FIXED AT
105700*        COMPILE TIME.  RAISING THEM AGAIN MEANS A RECOMPILE,
105800*        THE SAME WAY THE 09/14/95 AND 02/11/04 CHANGES DID.
105900*      - THE METADATA (KISMET) RECORD IS STILL CARRIED AS AN
106000*        OPAQUE 200-BYTE BLOCK (SEE THE 02/09/05 HISTORY ENTRY) -
106100*        NO FIELD LAYOUT HAS EVER BEEN FURNISHED BY THE VENDOR,
106200*        SO THE KEPT RECORD IS NOT INSPECTED OR VALIDATED, ONLY
106300*        CARRIED FORWARD IN WS-MTA-KEPT.
106400*      - NO VALIDATION THAT THE THREE SLOTS ACTUALLY CAME FROM
106500*        THE SAME SITE VISIT.  IT IS THE OPERATOR'S JOB TO POINT
106600*        THE JCL AT THE RIGHT DATA SETS - THIS PROGRAM MERGES
106700*        WHATEVER IT IS GIVEN.
106800*-----------------------------------------------------------------
106900*    FIELD OFFICE FAQ (QUESTIONS THAT HAVE COME IN OVER THE
107000*    YEARS ABOUT THIS STEP'S OUTPUT - KEPT HERE SO OPERATIONS
107100*    CAN ANSWER THEM WITHOUT CALLING THE PROGRAMMER ON CALL):
107200*
107300*      Q: WHY DOES THE MERGED PACKET COUNT NOT EQUAL SLOT 1'S
107400*         COUNT PLUS SLOT 2'S COUNT PLUS SLOT 3'S COUNT?
107500*      A: BECAUSE SOME PACKETS WERE SEEN IN MORE THAN ONE SLOT
107600*         AND WERE DEDUPED - CHECK THE "PACKETS: RAW -> FINAL"
107700*         LINE ON THE SYSOUT SUMMARY.  IF RAW ALREADY EQUALS
107800*         FINAL, NOTHING WAS DROPPED AND THE SHORTER ONE-NUMBER
107900*         FORM IS PRINTED INSTEAD.
108000*
108100*      Q: A DEVICE'S SIGNAL STRENGTH IN THE MERGED FILE DOES NOT
108200*         MATCH EITHER OF THE TWO CAPTURES I FED IN - IS THAT A
108300*         BUG?
108400*      A: NO - THE WHOLE DEVICE RECORD (INCLUDING SIGNAL) COMES
108500*         FROM WHICHEVER CAPTURE HAD THE LATER LAST-SEEN TIME
108600*         FOR THAT DEVMAC, NOT AN AVERAGE OR A BLEND OF THE TWO.
108700*
108800*      Q: I ONLY HAD ONE CAPTURE FILE FROM THE SITE VISIT - DO I
108900*         STILL NEED TO RUN THIS STEP?
109000*      A: NO - RUN PGMWSRT DIRECTLY AGAINST THE SINGLE CAPTURE.
109100*         THIS STEP ONLY MATTERS WHEN THERE IS MORE THAN ONE
109200*         CAPTURE TO COMBINE.
109300*
109400*      Q: CAN I FEED THE MERGED OUTPUT OF ONE RUN BACK IN AS A
109500*         SLOT ON A LATER RUN?
109600*      A: YES - THAT IS THE SUPPORTED WAY TO COMBINE MORE THAN
109700*         THREE CAPTURES (SEE "KNOWN LIMITATIONS" ABOVE).  THE
109800*         MERGED PACKET/DEVICE FILES ARE IN THE SAME LAYOUT AS
109900*         THE RAW CAPTURE FILES.
110000*
110100*      Q: THE ABEND MESSAGE SAYS "PACKET TABLE FULL" - WHAT DO
110200*         I DO?
110300*      A: SPLIT THE SURVEY INTO TWO SEPARATE MERGE RUNS, ONE
110400*         PER HALF OF THE SITE, THEN RUN A THIRD MERGE OVER THE
110500*         TWO MERGED OUTPUTS.  DO NOT JUST RESUBMIT - THE RUN
110600*         COMPLETED, IT DID NOT ABEND, BUT RECORDS PAST THE
110700*         500-ENTRY CEILING WERE SILENTLY DROPPED.
110800*
110900*      Q: I SUPPLIED TWO METADATA FILES AND THE SUMMARY ONLY
111000*         SAYS "1 RECORD KEPT" - DID THE SECOND ONE GET LOST?
111100*      A: NO - THAT IS BY DESIGN, NOT A BUG.  METADATA IS NOT
111200*         DEDUPED THE WAY PACKETS OR DEVICES ARE; PER THE
111300*         02/09/05 HISTORY ENTRY, ONLY THE FIRST METADATA RECORD
111400*         ACTUALLY READ (SLOT 1 BEFORE SLOT 2 BEFORE SLOT 3) IS
111500*         EVER KEPT.  EVERY OTHER METADATA RECORD SUPPLIED IS
111600*         COUNTED IN THE "OF N SEEN" FIGURE ON THE SUMMARY LINE
111700*         BUT IS OTHERWISE DISCARDED WITHOUT COMPARISON, SINCE
111800*         THE VENDOR HAS NEVER FURNISHED A FIELD LAYOUT THAT
111900*         WOULD LET THIS PROGRAM TELL TWO METADATA RECORDS
112000*         APART OR DECIDE WHICH ONE IS "NEWER."
112100*      Q: WHY DID YOU NOT JUST DEDUP METADATA THE SAME WAY THE
112200*         DEVICE TABLE IS DEDUPED, BY DEVMAC?
112300*      A: BECAUSE METADATA HAS NO KNOWN KEY FIELD AT ALL, LET
112400*         ALONE ONE IN A FIXED OFFICE.  DEVMAC WORKS FOR DEVICES
112500*         BECAUSE THE FIELD OFFICE TOLD US, IN WRITING, WHERE IT
112600*         SITS IN A DEVICE RECORD.  NOBODY HAS EVER TOLD US WHERE
112700*         ANYTHING SITS IN A METADATA RECORD, SO THERE IS NO KEY
112800*         TO DEDUP ON - ONLY A WHOLE OPAQUE BLOCK TO KEEP OR
112900*         DISCARD.  KEEPING THE FIRST ONE READ IS THE ONLY RULE
113000*         THAT DOES NOT REQUIRE UNDERSTANDING THE RECORD.
113100*      Q: WILL A FUTURE RELEASE COMPARE METADATA RECORDS FOR
113200*         EQUALITY BEFORE COUNTING THEM AS "SEEN"?
113300*      A: NOT UNLESS THE VENDOR LAYOUT ARRIVES.  A BYTE-FOR-BYTE
113400*         COMPARE OF TWO 200-BYTE OPAQUE BLOCKS WOULD BE CHEAP TO
113500*         ADD, BUT WOULD ONLY TELL US THE TWO FILES WERE IDENTICAL
113600*         COPIES, NOT WHICH ONE IS CORRECT, SO NO REQUEST HAS BEEN
113700*         OPENED FOR IT.
113800*-----------------------------------------------------------------
113900*    HISTORY OF THE TWO TABLE CEILINGS, FOR WHOEVER HAS TO
114000*    JUSTIFY RAISING THEM A THIRD TIME:
114100*      PACKET TABLE   250 (03/03/95 ORIGINAL) -> 500 (09/14/95)
114200*      DEVICE TABLE   200 (03/03/95 ORIGINAL, INHERITED FROM
114300*                     PGMWSRT'S OWN DEVICE-TABLE SIZING) ->
114400*                     300 (02/11/04)
114500*    BOTH RAISES WERE DRIVEN BY AN ACTUAL SITE VISIT COMING
114600*    WITHIN A FEW DOZEN ENTRIES OF THE THEN-CURRENT CEILING,
114700*    NOT BY A ROUND-NUMBER GUESS - SEE THE HISTORY DATES
114800*    ABOVE FOR THE SITE VISITS THAT TRIGGERED EACH ONE.
114900*-----------------------------------------------------------------
115000*    WHY DEVICE IDENTITY IS DEVMAC ALONE (SEE THE 12/01/04 0376
115100*    HISTORY ENTRY): A DEVICE'S SSID, CHANNEL, AND SIGNAL
115200*    STRENGTH ALL LEGITIMATELY CHANGE BETWEEN A MORNING AND AN
115300*    AFTERNOON PASS - A LAPTOP CAN JOIN A DIFFERENT NETWORK, AN
115400*    ACCESS POINT CAN BE RETUNED TO A DIFFERENT CHANNEL, AND
115500*    SIGNAL STRENGTH NATURALLY VARIES WITH THE SURVEYOR'S
115600*    POSITION.  DEVMAC IS THE ONLY FIELD ON MERGE-DEVICE-RECORD
115700*    THAT IS PHYSICALLY BURNED INTO THE RADIO AND CANNOT CHANGE
115800*    BETWEEN PASSES, SO IT IS THE ONLY SAFE MERGE KEY.
115900*-----------------------------------------------------------------
116000*    RELATIONSHIP TO PGMWSRT: THIS PROGRAM IS AN OPTIONAL STEP
116100*    THAT RUNS BEFORE PGMWSRT WHEN, AND ONLY WHEN, A SITE VISIT
116200*    LEFT MORE THAN ONE CAPTURE FILE BEHIND.  PGMWSRT ITSELF
116300*    HAS NO KNOWLEDGE OF WHETHER ITS DEVICE-IN DD POINTS AT A
116400*    RAW SINGLE CAPTURE OR AT THIS STEP'S MERGED-DEVICES-OUT -
116500*    BOTH ARE MERGE-DEVICE-RECORD LAYOUT, SO PGMWSRT SEES NO
116600*    DIFFERENCE EITHER WAY.  THE MERGED-PACKETS-OUT FILE THIS
116700*    STEP PRODUCES HAS NO CONSUMER OF ITS OWN IN THE CURRENT
116800*    SYSTEM - IT IS RETAINED ON THE MERGED DATA SET FOR THE
116900*    FIELD OFFICE'S OWN RECORD-KEEPING, NOT READ BACK IN BY ANY
117000*    LATER STEP.  METADATA (WS-MTA-KEPT) IS NOT WRITTEN OUT AT
117100*    ALL, FOR THE SAME REASON GIVEN FURTHER BELOW.
117200*-----------------------------------------------------------------
117300*    WHY THE TWO TABLE-BYTES REDEFINES EXIST (WS-PKT-TABLE-BYTES
117400*    AND WS-MDV-TABLE-BYTES): A HEX DUMP OF WORKING STORAGE
117500*    TAKEN FROM AN ABEND OR A CEE3DMP LANDS ON RECORD BOUNDARIES
117600*    THAT ARE EASIER TO WALK BYTE BY BYTE THAN TO MAP BACK ONTO
117700*    THE OCCURS-500/OCCURS-300 GROUP STRUCTURE BY HAND.  NEITHER
117800*    REDEFINES IS REFERENCED ANYWHERE IN THE PROCEDURE DIVISION -
117900*    THEY EXIST PURELY SO A PROGRAMMER READING A DUMP CAN LOCATE
118000*    THE OFFSET OF A SUSPECT ENTRY WITHOUT DOING THE ARITHMETIC
118100*    FROM SCRATCH EVERY TIME.
118200*-----------------------------------------------------------------
118300*    WHY WS-RAWCNT-DISPLAY/WS-RAWCNT-SPLIT AND WS-TRACE-SW ARE
118400*    STILL HERE, NEVER REFERENCED: THIS SHOP'S PRACTICE IS TO
118500*    LEAVE A DEAD WORKING-STORAGE ITEM IN PLACE RATHER THAN
118600*    DELETE IT MID-LIFE, ON THE THEORY THAT SOMEONE MAY HAVE A
118700*    DUMP OR A CROSS-REFERENCE LISTING TAKEN AGAINST AN OLDER
118800*    COPY BOOK OFFSET THAT WOULD SHIFT IF THE ITEM WERE REMOVED.
118900*    THEY WILL BE DROPPED THE NEXT TIME THIS PROGRAM GOES
119000*    THROUGH A FULL RECOMPILE FOR AN UNRELATED REASON.
119100*-----------------------------------------------------------------
119200*    A NOTE ON THE '35' CONVENTION USED THROUGHOUT: THIS SAME
119300*    "MISSING OPTIONAL FILE COMES BACK STATUS '35'" TECHNIQUE IS
119400*    HOW PGMWSRT HANDLES ITS OWN OPTIONAL EXCLUDE-PATTERNS FILE -
119500*    IT IS THIS SHOP'S STANDARD IDIOM FOR AN OPTIONAL SEQUENTIAL
119600*    INPUT ACROSS BOTH PROGRAMS IN THIS SYSTEM, NOT SOMETHING
119700*    INVENTED SPECIFICALLY FOR THE THREE CAPTURE SLOTS HERE.
119800*-----------------------------------------------------------------
119900*    A NOTE ON RUN TIME: BOTH TABLE SEARCHES ARE LINEAR, SO
120000*    WORST-CASE WORK GROWS WITH THE SQUARE OF THE RECORD COUNT.
120100*    ON THE TABLE SIZES THIS PROGRAM ACTUALLY SEES (LOW
120200*    HUNDREDS OF ENTRIES PER TABLE) THAT HAS NEVER BEEN A
120300*    NOTICEABLE PROBLEM - THE STEP TYPICALLY FINISHES IN WELL
120400*    UNDER A MINUTE OF CPU TIME.
120500*-----------------------------------------------------------------
120600*    NO SORT VERB IS USED ANYWHERE IN THIS PROGRAM - BOTH TABLES
120700*    ARE BUILT AND SEARCHED IN INSERTION ORDER, NEVER RE-KEYED
120800*    OR RE-ARRANGED.
120900*-----------------------------------------------------------------
121000*    WHY THE METADATA RECORD IS NOT WRITTEN TO ITS OWN OUTPUT
121100*    FILE THE WAY THE PACKET AND DEVICE TABLES ARE (SEE THE
121200*    02/09/05 HISTORY ENTRY): NOTHING DOWNSTREAM OF THIS STEP
121300*    HAS EVER ASKED FOR ONE.  PGMWSRT HAS NO METADATA-IN DD, AND
121400*    THE FIELD OFFICE'S OWN RECORD-KEEPING NEED (THE SAME REASON
121500*    MERGED-PACKETS-OUT IS KEPT WITH NO CONSUMER OF ITS OWN) HAS
121600*    NEVER BEEN RAISED FOR METADATA THE WAY IT WAS FOR PACKETS.
121700*    WS-MTA-KEPT THEREFORE ONLY FEEDS THE CONSOLE SUMMARY LINE -
121800*    IF A DOWNSTREAM CONSUMER EVER MATERIALIZES, ADDING A
121900*    MERGED-METADATA-OUT SELECT/FD AND AN 8030-WRITE-ONE-MTA-I
122000*    PARAGRAPH WOULD FOLLOW THE SAME SHAPE AS 8010/8020 BELOW.
122100*-----------------------------------------------------------------
122200*    END OF DEDUP RULES SUMMARY / PARAGRAPH INDEX BLOCK.
122300*    (SEE THE OPERATIONS NOTES BLOCK AT THE END OF THIS PROGRAM
122400*    FOR RETURN-CODE MEANINGS AND THE KNOWN LIMITATIONS LIST.)
122500*    (SEE THE FIELD OFFICE FAQ IN THAT SAME BLOCK FOR ANSWERS
122600*    TO THE QUESTIONS OPERATIONS HAS ASKED MOST OFTEN.)
122700*-----------------------------------------------------------------
122800*    THE PARAGRAPH INDEX ITSELF FOLLOWS DIRECTLY BELOW.
122900*    -----------------------------------------------------------
123000*    NUMBERING FOLLOWS THE SHOP'S USUAL SCHEME: 1000S FOR SETUP,
123100*    2000S FOR THE MAIN READ/PROCESS LOOP, 8000S FOR OUTPUT AND
123200*    REPORTING, 9999 FOR THE FINAL RETURN-CODE PARAGRAPH.
123300*-----------------------------------------------------------------
