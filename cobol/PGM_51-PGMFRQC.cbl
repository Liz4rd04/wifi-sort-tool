000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFRQC.
000300 AUTHOR.        R T HALVORSEN.
000400 INSTALLATION.  STATE OFFICE OF INFORMATION SECURITY.
000500 DATE-WRITTEN.  14/12/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - AGENCY INTERNAL USE ONLY.
000800******************************************************************
000900*    PGMFRQC  -  FREQUENCY TO 802.11 CHANNEL SUBROUTINE         *
001000*                                                                *
001100*    CALLED FROM PGMWSRT WHEN THE CHANNEL CANNOT BE PARSED OUT  *
001200*    OF THE DEVICE'S CHANNEL-RAW TEXT (SEE 2300-PARSE-CHANNEL-  *
001300*    RAW-I IN THAT PROGRAM).  TAKES THE CENTER FREQUENCY THE    *
001400*    SURVEY TOOL REPORTED (KHZ OR MHZ) AND RETURNS THE 802.11   *
001500*    CHANNEL NUMBER FOR THE 2.4, 5, OR 6 GHZ BAND, OR ZERO WHEN *
001600*    THE FREQUENCY DOES NOT FALL IN A KNOWN BAND.               *
001700*                                                                *
001800*    LINKAGE (SEE LK-FRQC-PARMS BELOW):                         *
001900*      LK-FRQC-FREQ-IN       IN   CENTER FREQUENCY, KHZ OR MHZ  *
002000*      LK-FRQC-CHANNEL-OUT   OUT  802.11 CHANNEL, ZERO IF NONE  *
002100*    SAMPLE CALL (FROM PGMWSRT'S 2400-NORM-FREQUENCY-I):         *
002200*      CALL 'PGMFRQC' USING LK-FRQC-PARMS.                       *
002300*    NO FILES ARE OPENED BY THIS SUBROUTINE.                     *
002400******************************************************************
002500*    CHANGE LOG                                                 *
002600*    ----------                                                 *
002700*    12/14/94  RTH  0000  ORIGINAL CODING FOR PROJECT WSRT.     * RTH0000 
002800*    03/01/95  RTH  0000  ADDED THE 2484 MHZ SPECIAL CASE       * RTH0000 
002900*                         (CHANNEL 14, JAPAN-ONLY 2.4GHZ TOP    * RTH0000 
003000*                         CHANNEL) AFTER A FIELD SURVEY SHOWED  * RTH0000 
003100*                         A DEVICE REPORTING THAT FREQUENCY.    * RTH0000 
003200*    02/17/95  LDM  0114  FIXED TRUNCATING DIVIDE - CHANNELS    * LDM0114 
003300*                         WERE COMING BACK ONE HIGH ON ODD      * LDM0114 
003400*                         FREQUENCIES BECAUSE OF ROUNDED MOVE.  * LDM0114 
003500*    01/09/97  JHK  0203  ADDED THE 6 GHZ (5955-7115 MHZ) BAND  * JHK0203 
003600*                         FOR THE NEW WI-FI 6E EQUIPMENT.       * JHK0203 
003700*    11/19/98  MPC  0261  Y2K REVIEW - NO DATE FIELDS IN THIS   * MPC0261 
003800*                         SUBROUTINE.  NO CHANGE REQUIRED.      * MPC0261 
003900*    08/14/03  DAO  0355  MINOR - RENAMED WORKING CURSORS FOR   * DAO0355 
004000*                         CLARITY DURING THE WSRT/KMRG SPLIT.   * DAO0355 
004100*    12/01/04  DAO  0379  DOCUMENTATION PASS - ADDED THE        * DAO0379 
004200*                         LINKAGE/SAMPLE CALL BLOCK ABOVE AND   * DAO0379 
004300*                         THE WORKING-STORAGE LAYOUT / BAND-    * DAO0379 
004400*                         FORMULA SUMMARY BLOCKS BELOW; NO      * DAO0379 
004500*                         LOGIC CHANGE.                         * DAO0379 
004600******************************************************************
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300*========================*
006400*    WORKING-STORAGE LAYOUT OVERVIEW                            *
006500*    --------------------------------                           *
006600*    WS-FM/WS-FM-DISPLAY/WS-FM-SPLIT      NORMALIZED FREQUENCY  *
006700*    WS-CHANNEL                           RESULT WORK COPY      *
006800*    WS-BAND-TABLE AND ITS TWO REDEFINES  BAND-FORMULA BOUNDS   *
006900*    WS-TRACE-SW                          DEBUG SWITCH          *
007000*-----------  NORMALIZED FREQUENCY (MHZ)  -----------------------
007100*    COMP-3 RATHER THAN COMP BECAUSE THE FRACTIONAL MHZ DIGITS
007200*    MATTER TO THE 2484.000 SPECIAL-CASE TEST IN 2000-PROCESO -
007300*    A BINARY COMP FIELD WOULD NOT CARRY THE V9(03).
007400 77  WS-FM                     PIC 9(05)V9(03)  COMP-3
007500                                VALUE ZERO.
007600*    INTEGER/FRACTION SPLIT - USED ONLY WHEN DUMPING WS-FM TO
007700*    THE PROBLEM LOG DURING A SURVEY-TOOL VENDOR DISPUTE, SEE
007800*    9999-FINAL BELOW.
007900 77  WS-FM-DISPLAY             PIC 9(05)V9(03).
008000 01  WS-FM-SPLIT REDEFINES WS-FM-DISPLAY.
008100     03  WS-FM-WHOLE              PIC 9(05).
008200     03  WS-FM-FRACTION           PIC 9(03).
008300
008400*-----------  CHANNEL RESULT (BINARY WORK COPY)  ----------------
008500*    MOVED OUT TO LK-FRQC-CHANNEL-OUT AT THE END OF 2000-PROCESO;
008600*    KEPT SEPARATE FROM THE LINKAGE ITEM SO THE EVALUATE IN THAT
008700*    PARAGRAPH NEVER TOUCHES LINKAGE STORAGE DIRECTLY.
008800 77  WS-CHANNEL                PIC 9(04)  COMP  VALUE ZERO.
008900
009000*-----------  BAND-TEST BOUNDS, KEPT AS A ONE-ROW TABLE SO A    *
009100*-----------  NEW BAND CAN BE ADDED WITHOUT NEW PROCEDURE CODE. *
009200*    LOW/HIGH BOUND THE MHZ RANGE THE BAND COVERS; BASE IS THE
009300*    FREQUENCY OF CHANNEL 0 FOR THAT BAND'S 5 MHZ SPACING - SEE
009400*    THE BAND-FORMULA SUMMARY AHEAD OF PROCEDURE DIVISION BELOW.
009500 01  WS-BAND-TABLE.
009600*    2.4 GHZ BAND - CHANNELS 1-13 (14 IS THE 2484.000 SPECIAL
009700*    CASE HANDLED SEPARATELY IN 2000-PROCESO, NOT BY THIS ROW).
009800     03  WS-BAND-24.
009900         05  WS-B24-LOW           PIC 9(05)  VALUE 02412.
010000         05  WS-B24-HIGH          PIC 9(05)  VALUE 02484.
010100         05  WS-B24-BASE          PIC 9(05)  VALUE 02407.
010200*    5 GHZ BAND - CHANNELS 34-165 DEPENDING ON REGULATORY DOMAIN;
010300*    THIS SUBROUTINE DOES NOT VALIDATE AGAINST A DOMAIN TABLE.
010400     03  WS-BAND-5.
010500         05  WS-B5-LOW            PIC 9(05)  VALUE 05170.
010600         05  WS-B5-HIGH           PIC 9(05)  VALUE 05825.
010700         05  WS-B5-BASE           PIC 9(05)  VALUE 05000.
010800*    6 GHZ BAND - ADDED 01/09/97 FOR WI-FI 6E, SEE THE HISTORY.
010900     03  WS-BAND-6.
011000         05  WS-B6-LOW            PIC 9(05)  VALUE 05955.
011100         05  WS-B6-HIGH           PIC 9(05)  VALUE 07115.
011200         05  WS-B6-BASE           PIC 9(05)  VALUE 05950.
011300*    LEGACY HI/LO BYTE VIEW OF THE 2.4 GHZ ROW - LEFT FROM THE
011400*    ORIGINAL SURVEY-TOOL FIELD-WIDTH DISPUTE.  NOT USED.  THIS
011500*    REDEFINES AND WS-BAND-5-BYTES BELOW, PLUS WS-FM-SPLIT
011600*    ABOVE, ARE THE THREE REDEFINES ON FILE FOR THIS SUBROUTINE.
011700 01  WS-BAND-24-BYTES REDEFINES WS-BAND-24.
011800     03  WS-B24-BYTE              PIC X(01)  OCCURS 15 TIMES.
011900 01  WS-BAND-5-BYTES REDEFINES WS-BAND-5.
012000     03  WS-B5-BYTE               PIC X(01)  OCCURS 15 TIMES.
012100
012200*-----------  DEBUG SWITCH - SET ON ONLY BY A RECOMPILE, NEVER  *
012300*-----------  BY A RUN-TIME PARAMETER.                          *
012400 77  WS-TRACE-SW               PIC X(01)  VALUE 'N'.
012500     88  WS-TRACE-ON               VALUE 'Y'.
012600     88  WS-TRACE-OFF              VALUE 'N'.
012700
012800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012900*    LINKAGE SECTION - ONE GROUP, PASSED BY REFERENCE FROM      *
013000*    PGMWSRT'S 2400-NORM-FREQUENCY-I ON EVERY CALL.             *
013100 LINKAGE SECTION.
013200*================*
013300 01  LK-FRQC-PARMS.
013400*    IN - CENTER FREQUENCY AS REPORTED BY THE SURVEY TOOL, EITHER
013500*    KHZ OR MHZ; 1000-INICIO TELLS THE TWO APART BY MAGNITUDE.
013600     03  LK-FRQC-FREQ-IN           PIC 9(08).
013700*    OUT - THE 802.11 CHANNEL NUMBER, OR ZERO IF THE FREQUENCY
013800*    FELL OUTSIDE ALL THREE KNOWN BANDS.
013900     03  LK-FRQC-CHANNEL-OUT       PIC 9(03).
014000     03  FILLER                    PIC X(05).
014100
014200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014300*    PARAGRAPH INDEX                                           *
014400*    ---------------                                           *
014500*    MAIN-PROGRAM             DRIVER - 1000/2000/9999          *
014600*    1000-INICIO              NORMALIZE FREQUENCY TO MHZ       *
014700*    2000-PROCESO              APPLY THE MATCHING BAND FORMULA  *
014800*    9999-FINAL                OPTIONAL TRACE DISPLAY          *
014900*                                                                *
015000*    BAND-FORMULA SUMMARY (SEE 2000-PROCESO)                   *
015100*    ----------------------------------------                  *
015200*    ONCE WS-FM IS IN MHZ, THE CHANNEL NUMBER FOR THE 2.4/5/6   *
015300*    GHZ BANDS IS (FREQUENCY - BAND-BASE) / 5, TRUNCATED - THE  *
015400*    802.11 STANDARD SPACES CHANNELS EVERY 5 MHZ WITHIN A BAND  *
015500*    AND BAND-BASE IS THE FREQUENCY THAT WOULD BE CHANNEL 0.    *
015600*    2484.000 MHZ (CHANNEL 14) IS A JAPAN-ONLY EXCEPTION TO     *
015700*    THAT SPACING AND IS TESTED AHEAD OF THE 2.4 GHZ FORMULA    *
015800*    ROW SO IT IS NOT MISCOMPUTED AS CHANNEL 15.                *
015900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016000 PROCEDURE DIVISION USING LK-FRQC-PARMS.
016100
016200*    TOP-LEVEL DRIVER - NORMALIZE, APPLY THE BAND FORMULA, THEN
016300*    THE OPTIONAL TRACE.  NO LOOP AT THIS LEVEL - EACH CALL
016400*    DECODES EXACTLY ONE FREQUENCY VALUE.
016500 MAIN-PROGRAM.
016600
016700     PERFORM 1000-INICIO   THRU 1000-INICIO-F.
016800     PERFORM 2000-PROCESO  THRU 2000-PROCESO-F.
016900     PERFORM 9999-FINAL    THRU 9999-FINAL-F.
017000
017100 MAIN-PROGRAM-F. GOBACK.
017200
017300*-----------------------------------------------------------------
017400*    NORMALIZE THE INCOMING FREQUENCY TO MHZ.  A VALUE OVER      *
017500*    10000 IS ASSUMED TO BE IN KHZ AND IS DIVIDED BY 1000.       *
017600 1000-INICIO.
017700
017800     MOVE 0                     TO WS-CHANNEL
017900     MOVE 0                     TO LK-FRQC-CHANNEL-OUT
018000     IF LK-FRQC-FREQ-IN > 10000
018100        COMPUTE WS-FM = LK-FRQC-FREQ-IN / 1000
018200     ELSE
018300        COMPUTE WS-FM = LK-FRQC-FREQ-IN
018400     END-IF.
018500 1000-INICIO-F. EXIT.
018600
018700*-----------------------------------------------------------------
018800*    APPLY THE BAND FORMULA THAT COVERS WS-FM, IF ANY.  ALL      *
018900*    DIVISIONS TRUNCATE (NO ROUNDED CLAUSE) PER THE 02/17/95     *
019000*    CORRECTION ABOVE.                                           *
019100 2000-PROCESO.
019200
019300     EVALUATE TRUE
019400        WHEN WS-FM = 2484.000
019500           MOVE 14                 TO WS-CHANNEL
019600        WHEN WS-FM >= WS-B24-LOW AND WS-FM <= WS-B24-HIGH
019700           COMPUTE WS-CHANNEL = (WS-FM - WS-B24-BASE) / 5
019800        WHEN WS-FM >= WS-B5-LOW AND WS-FM <= WS-B5-HIGH
019900           COMPUTE WS-CHANNEL = (WS-FM - WS-B5-BASE) / 5
020000        WHEN WS-FM >= WS-B6-LOW AND WS-FM <= WS-B6-HIGH
020100           COMPUTE WS-CHANNEL = (WS-FM - WS-B6-BASE) / 5
020200        WHEN OTHER
020300           MOVE 0                  TO WS-CHANNEL
020400     END-EVALUATE
020500
020600     MOVE WS-CHANNEL              TO LK-FRQC-CHANNEL-OUT.
020700 2000-PROCESO-F. EXIT.
020800
020900*-----------------------------------------------------------------
021000*    OPTIONAL TRACE - REACHED ONLY WHEN WS-TRACE-SW IS SET TO
021100*    'Y' BY A RECOMPILE, NEVER AT RUN TIME.  DISPLAYS WS-FM
021200*    THROUGH THE WS-FM-SPLIT REDEFINES SO THE OPERATOR CONSOLE
021300*    MESSAGE SHOWS THE WHOLE-MHZ AND FRACTIONAL-MHZ DIGITS AS
021400*    SEPARATE FIELDS, MATCHING THE FORMAT USED IN PGMCRYD'S
021500*    OWN TRACE DISPLAY.
021600 9999-FINAL.
021700
021800     IF WS-TRACE-ON
021900        MOVE WS-FM                TO WS-FM-DISPLAY
022000        DISPLAY 'PGMFRQC FM=' WS-FM-WHOLE '.' WS-FM-FRACTION
022100                 ' CHANNEL=' LK-FRQC-CHANNEL-OUT
022200     END-IF.
022300 9999-FINAL-F. EXIT.
022400
022500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022600*    OPERATIONS NOTES                                          *
022700*    ----------------                                          *
022800*    - THIS SUBROUTINE OPENS NO FILES AND ISSUES NO ABEND - A  *
022900*      FREQUENCY OUTSIDE ALL THREE BANDS SIMPLY RETURNS        *
023000*      CHANNEL ZERO, WHICH PGMWSRT'S CALLER TREATS AS "NO      *
023100*      CHANNEL COULD BE DETERMINED."                           *
023200*    - TO TURN ON THE CONSOLE TRACE FOR A ONE-TIME PROBLEM      *
023300*      CALL, CHANGE THE WS-TRACE-SW VALUE CLAUSE TO 'Y' AND     *
023400*      RECOMPILE; THERE IS NO RUN-TIME SWITCH OR PARM FOR IT.   *
023500*    - IF THE SURVEY TOOL EVER BEGINS REPORTING A FOURTH BAND,  *
023600*      ADD A ROW TO WS-BAND-TABLE AND ONE MORE WHEN CLAUSE TO   *
023700*      THE EVALUATE IN 2000-PROCESO, IN THE SAME LOW/HIGH/BASE  *
023800*      SHAPE AS THE EXISTING THREE ROWS.                        *
023900*    - LK-FRQC-FREQ-IN IS ASSUMED KHZ WHENEVER IT EXCEEDS      *
024000*      10000; NO SURVEY-TOOL BAND OF INTEREST TO THIS SHOP HAS  *
024100*      A CENTER FREQUENCY OVER 10000 MHZ, SO THIS THRESHOLD    *
024200*      HAS NEVER NEEDED ADJUSTMENT SINCE THE ORIGINAL CODING.  *
024300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
