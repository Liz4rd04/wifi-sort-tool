000100******************************************************************
000200*    CP-MDVREC                                                  *
000300*    LAYOUT OF ONE MERGE-CANDIDATE DEVICE RECORD                *
000400*    SOURCE:  DDDEVNN (FIXED, 237 BYTES/RECORD), NN = 01-99     *
000500******************************************************************
000600*    REL POS (001:017)  DEVICE ADDRESS - THE DEDUP KEY          *
000700*    REL POS (018:010)  FIRST-SEEN TIME, EPOCH SECONDS          *
000800*    REL POS (028:010)  LAST-SEEN TIME, EPOCH SECONDS           *
000900*    REL POS (038:200)  DEVICE PAYLOAD - CARRIED UNCHANGED      *
001000******************************************************************
001100 01  MDV-RECORD.
001200     03  MDV-DEVMAC              PIC X(17).
001300*    OUI/HOST SPLIT OF MDV-DEVMAC, CARRIED FROM THE OLD VENDOR-
001400*    LOOKUP PASS (RETIRED) - LEFT IN PLACE, COSTS NOTHING.
001500     03  MDV-DEVMAC-R REDEFINES MDV-DEVMAC.
001600         05  MDV-DEVMAC-OUI       PIC X(08).
001700         05  MDV-DEVMAC-HOST      PIC X(09).
001800     03  MDV-FIRST-TIME           PIC 9(10).
001900     03  MDV-LAST-TIME            PIC 9(10).
002000     03  MDV-DEVICE-BLOB          PIC X(200).
