000100******************************************************************
000200*    CP-PATREC                                                  *
000300*    LAYOUT OF ONE SSID WILDCARD PATTERN RECORD                 *
000400*    SOURCE:  DDCLIPAT (CLIENT PATTERNS) OR DDEXCPAT (EXCLUDE   *
000500*             PATTERNS) - LINE SEQUENTIAL, ONE PATTERN PER LINE.*
000600*    BLANK LINES AND LINES BEGINNING WITH '#' ARE COMMENTS AND  *
000700*    ARE SKIPPED BY THE LOADER (SEE 1100/1200 IN PGMWSRT).      *
000800******************************************************************
000900 01  PAT-RECORD.
001000     03  PAT-TEXT                PIC X(32).
001100*    FIRST-CHARACTER VIEW - USED TO SPOT '#' COMMENT LINES AND
001200*    BLANK LINES WITHOUT AN UNSTRING OF THE WHOLE FIELD.
001300 01  PAT-RECORD-1R REDEFINES PAT-RECORD.
001400     03  PAT-FIRST-CHAR           PIC X(01).
001500     03  FILLER                   PIC X(31).
001600*    SEVEN-CHARACTER HEAD VIEW - USED TO RECOGNIZE THE RESERVED
001700*    LITERAL '<EMPTY>' WITHOUT COMPARING THE TRAILING PADDING.
001800 01  PAT-RECORD-2R REDEFINES PAT-RECORD.
001900     03  PAT-HEAD-7               PIC X(07).
002000     03  FILLER                   PIC X(25).
